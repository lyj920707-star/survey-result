000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FILLTMPL.
000300 AUTHOR.        P SOSA MOLINA.
000400 INSTALLATION.  GCIA DESARROLLO - CAPACITACION.
000500 DATE-WRITTEN.  2001-07-16.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
000800******************************************************************
000900*                      PGM_64S - FILLTMPL                        *
001000*                      ===================                       *
001100*  FUNCIONAMIENTO
001200*  * Leer la plantilla de filas del reporte final (TEMPLATE-      *
001300*  ROW-FILE), el maestro de preguntas (QUESTION-FILE) y las       *
001400*  estadisticas por pregunta (STATS-FILE).                        *
001500*  * Para cada pregunta con estadistica, calzar su texto contra   *
001600*  el texto de cada fila de la plantilla y quedarse con la fila   *
001700*  de mejor coincidencia, siempre que llegue al 50% de calce.     *
001800*  * Si dos preguntas calzan a la misma fila de la plantilla,     *
001900*  gana la ultima procesada (regla del area de reportes).         *
002000*  * Grabar la fila completada (FILLED-ROW-FILE) unicamente       *
002100*  para las filas de la plantilla que lograron calce.             *
002200*  * Emitir por consola el detalle de calce logrado y las filas   *
002300*  de la plantilla que quedaron sin llenar, para revision del     *
002400*  area antes de pasar el reporte en limpio.                      *
002500*
002600*  ESTADISTICAS AL FINAL
002700*    Total de preguntas con estadistica.
002800*    Total de preguntas calzadas.
002900*    Total de filas de plantilla sin calzar.
003000******************************************************************
003100*                       HISTORIAL DE CAMBIOS                     *
003200*----------------------------------------------------------------*
003300* 2001-07-16 PSM REQ-0418 ALTA INICIAL DEL PROGRAMA.          0418
003310* 2001-11-05 PSM REQ-0421 SE BAJA EL PORCENTAJE MINIMO DE       0421
003320*                CALCE DE 60% A 50% POR PEDIDO DE CAPACITACION
003330*                (QUEDABAN PREGUNTAS SIN CALZAR POR REDACCION).
003340* 2003-02-27 CBV REQ-0450 SE AGREGA REPORTE DE FILAS DE          0450
003350*                PLANTILLA SIN CALZAR AL FINAL DEL PROCESO.
003360* 2005-09-13 PSM REQ-0490 SE DEJA CONSTANCIA: SI DOS PREGUNTAS   0490
003370*                CALZAN CONTRA LA MISMA FILA, VALE LA ULTIMA
003380*                PROCESADA (NO SE ACUMULAN NI SE PROMEDIAN).
003390* 2006-06-08 CBV REQ-0503 SE AGREGA AVISO DE PREGUNTAS SIN       0503
003400*                CALZAR CONTRA NINGUNA FILA DE LA PLANTILLA
003410*                (ANTES SOLO SE AVISABAN LAS FILAS VACIAS).
003420* 2008-10-02 JRA REQ-0542 8300-NORMALIZAR-I TAMBIEN PASA A       0542
003430*                MINUSCULA ANTES DE QUITAR PUNTUACION (QUEDABAN
003440*                CALCES DE MENOS POR DIFERENCIA DE MAYUSCULA/
003450*                MINUSCULA ENTRE LA PREGUNTA Y LA PLANTILLA); SE
003460*                AGREGA DETALLE DE FILAS CALZADAS Y PIE CON EL
003470*                ARCHIVO DE SALIDA AL REPORTE DE CONSOLA.
003480* 2009-02-18 JRA REQ-0563 LA LINEA DE PREGUNTA SIN CALZAR AHORA  0563
003490*                MUESTRA TAMBIEN LA MEDIA Y, CUANDO LA PREGUNTA
003500*                EXISTE EN EL MAESTRO, SU TEXTO; ANTES SOLO
003510*                MOSTRABA EL PREG-ID Y HABIA QUE CRUZARLO A MANO
003520*                CONTRA DDPREGU PARA SABER DE QUE PREGUNTA SE
003530*                TRATABA.
004200*----------------------------------------------------------------*
004300
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS WK-CLASE-NORMALIZ  IS SPACE '.' ',' '(' ')' '['
005100                                  ']' '-' '_' ':' '/'.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     SELECT PLANTILLA  ASSIGN TO DDPLANT
005700     ORGANIZATION IS LINE SEQUENTIAL
005800     FILE STATUS  IS FS-PLANTILLA.
005900
006000     SELECT PREGUNTAS  ASSIGN TO DDPREGU
006100     ORGANIZATION IS LINE SEQUENTIAL
006200     FILE STATUS  IS FS-PREGUNTAS.
006300
006400     SELECT ESTADIST   ASSIGN TO DDESTAD
006500     ORGANIZATION IS LINE SEQUENTIAL
006600     FILE STATUS  IS FS-ESTADIST.
006700
006800     SELECT SALIDA      ASSIGN TO DDSALID
006900     ORGANIZATION IS LINE SEQUENTIAL
007000     FILE STATUS  IS FS-SALIDA.
007100
007200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  PLANTILLA
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900 01  REG-PLANTILLA             PIC X(128).
008000
008100 FD  PREGUNTAS
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400 01  REG-PREGUNTA              PIC X(128).
008500
008600 FD  ESTADIST
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-ESTADIST              PIC X(15).
009000
009100 FD  SALIDA
009200     BLOCK CONTAINS 0 RECORDS
009300     RECORDING MODE IS F.
009400 01  REG-SALIDA                 PIC X(134).
009500
009600
009700 WORKING-STORAGE SECTION.
009800*========================*
009900
010000*----------- STATUS ARCHIVOS  ------------------------------------
010100 77  FS-PLANTILLA             PIC XX        VALUE SPACES.
010200 77  FS-PREGUNTAS             PIC XX        VALUE SPACES.
010300 77  FS-ESTADIST              PIC XX        VALUE SPACES.
010400 77  FS-SALIDA                PIC XX        VALUE SPACES.
010500
010600 77  WS-STATUS-FIN            PIC X.
010700     88  WS-FIN-LECTURA                     VALUE 'Y'.
010800     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
010810
010820 77  WK-HUBO-ERROR-SW         PIC X(01)     VALUE 'N'.
010830     88  WK-HUBO-ERROR                      VALUE 'S'.
010840     88  WK-NO-HUBO-ERROR                   VALUE 'N'.
010850 77  WK-PREG-MAESTRO-SW       PIC X(01)     VALUE 'N'.
010860     88  WK-PREG-EN-MAESTRO                 VALUE 'S'.
010870     88  WK-PREG-SIN-MAESTRO                VALUE 'N'.
010900
011000*----------- CONTADORES (COMP) ------------------------------------
011100 77  TOT-PREGUNTAS            PIC 9(05)     COMP VALUE ZEROS.
011200 77  TOT-CALZADAS             PIC 9(05)     COMP VALUE ZEROS.
011250 77  TOT-PREG-SIN-CALCE       PIC 9(05)     COMP VALUE ZEROS.
011300 77  TOT-SIN-CALCE            PIC 9(05)     COMP VALUE ZEROS.
011400
011500*----------- INDICES Y SUBINDICES (COMP) ---------------------------
011600 77  WK-CANT-PLANT            PIC 9(03)     COMP VALUE ZEROS.
011700 77  WK-CANT-PREG             PIC 9(04)     COMP VALUE ZEROS.
011800 77  IX-PLANT                 PIC 9(03)     COMP VALUE ZEROS.
011900 77  IX-MEJOR                 PIC 9(03)     COMP VALUE ZEROS.
012000 77  IX-A                     PIC 9(03)     COMP VALUE ZEROS.
012100 77  IX-B                     PIC 9(03)     COMP VALUE ZEROS.
012200 77  IX-K                     PIC 9(03)     COMP VALUE ZEROS.
012300 77  WK-LARGO-COINCID         PIC 9(03)     COMP VALUE ZEROS.
012400 77  WK-MEJOR-COINCID         PIC 9(03)     COMP VALUE ZEROS.
012500 77  WK-LON-TMP               PIC 9(03)     COMP VALUE ZEROS.
012600
012700*----------- PORCENTAJE DE CALCE (COMP-3) --------------------------
012800 77  WK-PORC-CALCE            PIC 9(03)V9(02) COMP-3 VALUE ZEROS.
012900 77  WK-PORC-MEJOR            PIC 9(03)V9(02) COMP-3 VALUE ZEROS.
013000 77  WK-SUMA-LARGOS           PIC 9(05)       COMP   VALUE ZEROS.
013100
013200*----------- CAMPOS DE TEXTO NORMALIZADO -----------------------------
013300 77  WK-NORM-ENTRADA          PIC X(120)    VALUE SPACES.
013400 77  WK-NORM-LARGO-IN         PIC 9(03)     COMP VALUE ZEROS.
013500 77  WK-NORM-SALIDA           PIC X(120)    VALUE SPACES.
013600 77  WK-NORM-LARGO-OUT        PIC 9(03)     COMP VALUE ZEROS.
013700
013800 77  WK-TEXTO-A               PIC X(120)    VALUE SPACES.
013900 77  WK-LARGO-A               PIC 9(03)     COMP VALUE ZEROS.
014000 77  WK-TEXTO-B               PIC X(120)    VALUE SPACES.
014100 77  WK-LARGO-B               PIC 9(03)     COMP VALUE ZEROS.
014200
014300*----------- CAMPO GENERICO PARA MEDIR LARGO -----------------------
014400 77  WK-CAMPO-MEDIR           PIC X(120)    VALUE SPACES.
014500
014600*----------- TABLA DE FILAS DE LA PLANTILLA (REDEFINES DE OCCURS) --
014700 01  WK-TABLA-PLANT.
014800     03  WK-PLANT-ENT OCCURS 1 TO 50 TIMES
014900                      DEPENDING ON WK-CANT-PLANT
015000                      INDEXED BY IDX-PLANT.
015100         05  WK-PLANT-FILA      PIC 9(03).
015200         05  WK-PLANT-TEXTO     PIC X(120).
015300         05  WK-PLANT-NORM      PIC X(120).
015400         05  WK-PLANT-NORM-LON  PIC 9(03)   COMP.
015500         05  WK-PLANT-LLENA-SW  PIC X(01).
015600             88  WK-PLANT-YA-LLENA           VALUE 'S'.
015700             88  WK-PLANT-VACIA              VALUE 'N'.
015800         05  WK-PLANT-MEDIA     PIC 9(01)V9(02).
015900         05  WK-PLANT-PORC      PIC 9(03).
016000         05  WK-PLANT-TEXTO-ENC PIC X(120).
016100
016200*----------- TABLA DEL MAESTRO DE PREGUNTAS (OCCURS/SEARCH ALL) ----
016300 01  WK-TABLA-PREG.
016400     03  WK-PREG-ENT OCCURS 1 TO 300 TIMES
016500                     DEPENDING ON WK-CANT-PREG
016600                     ASCENDING KEY WK-PREG-ID
016700                     INDEXED BY IDX-PREG.
016800         05  WK-PREG-ID         PIC 9(03).
016900         05  WK-PREG-TEXTO      PIC X(120).
017000
017100*----------- REGISTROS DE TRABAJO (REDEFINES) ------------------------
017200 01  WK-REG-PLANTILL REDEFINES REG-PLANTILLA.
017300     COPY PLANTILL.
017400
017500 01  WK-REG-PREGUNTA REDEFINES REG-PREGUNTA.
017600     COPY PREGUNTA.
017700
017800 01  WK-REG-ESTADIST REDEFINES REG-ESTADIST.
017900     COPY ESTADIST.
018000
018100 01  WK-REG-LLENADO REDEFINES REG-SALIDA.
018200     COPY LLENADO.
018300
018310 LINKAGE SECTION.
018320*==================*
018330
018340 01  LK-COMUNICACION.
018350     05  LK-COD-RETORNO       PIC S9(04) COMP.
018360     05  LK-NOMBRE-PASO       PIC X(08).
018370     05  FILLER               PIC X(20).
018400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018500 PROCEDURE DIVISION USING LK-COMUNICACION.
018600
018700 MAIN-PROGRAM-I.
018800
018900     PERFORM 1000-INICIO-I        THRU 1000-INICIO-F
019000     PERFORM 2000-CARGAR-PLANT-I  THRU 2000-CARGAR-PLANT-F
019100     PERFORM 3000-CARGAR-PREG-I   THRU 3000-CARGAR-PREG-F
019200     PERFORM 4000-PROCESAR-STATS-I THRU 4000-PROCESAR-STATS-F
019300     PERFORM 5000-GRABAR-LLENAS-I  THRU 5000-GRABAR-LLENAS-F
019400     PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.
019500
019600 MAIN-PROGRAM-F. GOBACK.
019700
019800*------------------------------------------------------------------
019900 1000-INICIO-I.
020000
020100     OPEN INPUT  PLANTILLA
020200     OPEN INPUT  PREGUNTAS
020300     OPEN INPUT  ESTADIST
020400     OPEN OUTPUT SALIDA
020500
020600     IF FS-PLANTILLA IS NOT EQUAL '00'
020700        OR FS-PREGUNTAS IS NOT EQUAL '00'
020800        OR FS-ESTADIST  IS NOT EQUAL '00'
020900        OR FS-SALIDA    IS NOT EQUAL '00' THEN
021000        DISPLAY '* ERROR EN APERTURA DE ARCHIVOS DE FILLTMPL'
021005        SET WK-HUBO-ERROR TO TRUE
021100     END-IF.
021200
021300 1000-INICIO-F. EXIT.
021400
021500*------------------------------------------------------------------
021600*    CARGA LA PLANTILLA COMPLETA EN MEMORIA (ES CHICA, UNAS
021700*    POCAS DECENAS DE FILAS) Y NORMALIZA EL TEXTO DE CADA FILA.
021800*------------------------------------------------------------------
021900 2000-CARGAR-PLANT-I.
022000
022100     SET WS-NO-FIN-LECTURA TO TRUE
022200     MOVE ZEROS TO WK-CANT-PLANT
022300
022400     READ PLANTILLA INTO WK-REG-PLANTILL
022500     IF FS-PLANTILLA EQUAL '10' THEN
022600        SET WS-FIN-LECTURA TO TRUE
022700     END-IF
022800
022900     PERFORM 2100-AGREGAR-PLANT-I THRU 2100-AGREGAR-PLANT-F
023000        UNTIL WS-FIN-LECTURA.
023100
023200 2000-CARGAR-PLANT-F. EXIT.
023300
023400 2100-AGREGAR-PLANT-I.
023500
023600     ADD 1 TO WK-CANT-PLANT
023700     MOVE TPL-FILA          TO WK-PLANT-FILA  (WK-CANT-PLANT)
023800     MOVE TPL-TEXTO         TO WK-PLANT-TEXTO (WK-CANT-PLANT)
023900     SET WK-PLANT-VACIA (WK-CANT-PLANT) TO TRUE
024000     MOVE ZEROS TO WK-PLANT-MEDIA (WK-CANT-PLANT)
024100     MOVE ZEROS TO WK-PLANT-PORC  (WK-CANT-PLANT)
024200
024300     MOVE TPL-TEXTO TO WK-NORM-ENTRADA
024400     MOVE WK-NORM-ENTRADA TO WK-CAMPO-MEDIR
024500     PERFORM 8100-CALC-LARGO-I THRU 8100-CALC-LARGO-F
024600     MOVE WK-LON-TMP TO WK-NORM-LARGO-IN
024700     PERFORM 8300-NORMALIZAR-I THRU 8300-NORMALIZAR-F
024800     MOVE WK-NORM-SALIDA    TO WK-PLANT-NORM     (WK-CANT-PLANT)
024900     MOVE WK-NORM-LARGO-OUT TO WK-PLANT-NORM-LON  (WK-CANT-PLANT)
025000
025100     READ PLANTILLA INTO WK-REG-PLANTILL
025200     IF FS-PLANTILLA EQUAL '10' THEN
025300        SET WS-FIN-LECTURA TO TRUE
025400     END-IF.
025500
025600 2100-AGREGAR-PLANT-F. EXIT.
025700
025800*------------------------------------------------------------------
025900*    CARGA EL MAESTRO DE PREGUNTAS COMPLETO EN LA TABLA DE
026000*    BUSQUEDA (SEARCH ALL POR NUMERO DE PREGUNTA).
026100*------------------------------------------------------------------
026200 3000-CARGAR-PREG-I.
026300
026400     SET WS-NO-FIN-LECTURA TO TRUE
026500     MOVE ZEROS TO WK-CANT-PREG
026600
026700     READ PREGUNTAS INTO WK-REG-PREGUNTA
026800     IF FS-PREGUNTAS EQUAL '10' THEN
026900        SET WS-FIN-LECTURA TO TRUE
027000     END-IF
027100
027200     PERFORM 3100-AGREGAR-PREG-I THRU 3100-AGREGAR-PREG-F
027300        UNTIL WS-FIN-LECTURA.
027400
027500 3000-CARGAR-PREG-F. EXIT.
027600
027700 3100-AGREGAR-PREG-I.
027800
027900     ADD 1 TO WK-CANT-PREG
028000     MOVE PRG-ID    TO WK-PREG-ID    (WK-CANT-PREG)
028100     MOVE PRG-TEXTO TO WK-PREG-TEXTO (WK-CANT-PREG)
028200
028300     READ PREGUNTAS INTO WK-REG-PREGUNTA
028400     IF FS-PREGUNTAS EQUAL '10' THEN
028500        SET WS-FIN-LECTURA TO TRUE
028600     END-IF.
028700
028800 3100-AGREGAR-PREG-F. EXIT.
028900
029000*------------------------------------------------------------------
029100*    RECORRE EL ARCHIVO DE ESTADISTICAS; PARA CADA PREGUNTA
029200*    BUSCA LA FILA DE PLANTILLA DE MAYOR CALCE Y ACTUALIZA SU
029300*    RANURA EN LA TABLA (LA ULTIMA QUE CALZA GANA LA FILA).
029400*------------------------------------------------------------------
029500 4000-PROCESAR-STATS-I.
029600
029700     SET WS-NO-FIN-LECTURA TO TRUE
029800
029900     READ ESTADIST INTO WK-REG-ESTADIST
030000     IF FS-ESTADIST EQUAL '10' THEN
030100        SET WS-FIN-LECTURA TO TRUE
030200     END-IF
030300
030400     PERFORM 4100-CALZAR-UNA-PREG-I THRU 4100-CALZAR-UNA-PREG-F
030500        UNTIL WS-FIN-LECTURA.
030600
030700 4000-PROCESAR-STATS-F. EXIT.
030800
030900 4100-CALZAR-UNA-PREG-I.
030930
030960     ADD 1 TO TOT-PREGUNTAS
030990     SET IDX-PREG TO 1
031020     SET IX-MEJOR TO 0
031050     MOVE ZEROS TO WK-PORC-MEJOR
031080     SET WK-PREG-SIN-MAESTRO TO TRUE
031110
031140     SEARCH ALL WK-PREG-ENT
031170        AT END
031200           DISPLAY '* PREGUNTA SIN MAESTRO = ' EST-PREG-ID
031230        WHEN WK-PREG-ID (IDX-PREG) EQUAL EST-PREG-ID
031260           SET WK-PREG-EN-MAESTRO TO TRUE
031290           PERFORM 4200-BUSCAR-MEJOR-FILA-I
031320                                  THRU 4200-BUSCAR-MEJOR-FILA-F
031350     END-SEARCH
031380
031410     IF IX-MEJOR GREATER THAN ZEROS THEN
031440        SET WK-PLANT-YA-LLENA (IX-MEJOR) TO TRUE
031470        MOVE EST-MEDIA      TO WK-PLANT-MEDIA     (IX-MEJOR)
031500        COMPUTE WK-PLANT-PORC (IX-MEJOR) =
031530                WK-PORC-MEJOR * 100
031560        MOVE WK-PREG-TEXTO (IDX-PREG) TO
031590              WK-PLANT-TEXTO-ENC (IX-MEJOR)
031620        ADD 1 TO TOT-CALZADAS
031650     ELSE
031680        ADD 1 TO TOT-PREG-SIN-CALCE
031710        DISPLAY '  SIN CALZAR (ENCUESTA) PREG-ID = ' EST-PREG-ID
031740           ' | MEAN: ' EST-MEDIA
031770        IF WK-PREG-EN-MAESTRO THEN
031800           DISPLAY '    TEXTO   : ' WK-PREG-TEXTO (IDX-PREG) (1:60)
031830        END-IF
031860     END-IF
031890
031920     READ ESTADIST INTO WK-REG-ESTADIST
031950     IF FS-ESTADIST EQUAL '10' THEN
031980        SET WS-FIN-LECTURA TO TRUE
032010     END-IF.
032040
032070 4100-CALZAR-UNA-PREG-F. EXIT.
034000
034100*------------------------------------------------------------------
034200*    NORMALIZA EL TEXTO DE LA PREGUNTA Y LO CALZA CONTRA CADA
034300*    FILA DE LA PLANTILLA, QUEDANDOSE CON EL MEJOR PORCENTAJE
034400*    SIEMPRE QUE LLEGUE AL MINIMO DEL 50%.
034500*------------------------------------------------------------------
034600 4200-BUSCAR-MEJOR-FILA-I.
034700
034800     MOVE WK-PREG-TEXTO (IDX-PREG) TO WK-NORM-ENTRADA
034900     MOVE WK-NORM-ENTRADA TO WK-CAMPO-MEDIR
035000     PERFORM 8100-CALC-LARGO-I THRU 8100-CALC-LARGO-F
035100     MOVE WK-LON-TMP TO WK-NORM-LARGO-IN
035200     PERFORM 8300-NORMALIZAR-I THRU 8300-NORMALIZAR-F
035300     MOVE WK-NORM-SALIDA    TO WK-TEXTO-A
035400     MOVE WK-NORM-LARGO-OUT TO WK-LARGO-A
035500
035600     SET IX-PLANT TO 1
035700     PERFORM 4300-PROBAR-FILA-I THRU 4300-PROBAR-FILA-F
035800        VARYING IX-PLANT FROM 1 BY 1
035900        UNTIL IX-PLANT GREATER THAN WK-CANT-PLANT.
036000
036100 4200-BUSCAR-MEJOR-FILA-F. EXIT.
036200
036300 4300-PROBAR-FILA-I.
036400
036500     MOVE WK-PLANT-NORM     (IX-PLANT) TO WK-TEXTO-B
036600     MOVE WK-PLANT-NORM-LON (IX-PLANT) TO WK-LARGO-B
036700
036800     PERFORM 8400-CALC-COINCID-I THRU 8400-CALC-COINCID-F
036900
037000     IF WK-LARGO-A GREATER THAN ZEROS
037100        OR WK-LARGO-B GREATER THAN ZEROS THEN
037200        COMPUTE WK-PORC-CALCE ROUNDED =
037300           (WK-MEJOR-COINCID * 2) / (WK-LARGO-A + WK-LARGO-B)
037400     ELSE
037500        MOVE ZEROS TO WK-PORC-CALCE
037600     END-IF
037700
037800     IF WK-PORC-CALCE GREATER THAN WK-PORC-MEJOR
037900        AND WK-PORC-CALCE GREATER THAN OR EQUAL TO .50 THEN
038000        MOVE WK-PORC-CALCE TO WK-PORC-MEJOR
038100        MOVE IX-PLANT      TO IX-MEJOR
038200     END-IF.
038300
038400 4300-PROBAR-FILA-F. EXIT.
038500
038600*------------------------------------------------------------------
038700*    LARGO DE LA MAYOR SUBCADENA COMUN ENTRE WK-TEXTO-A Y
038800*    WK-TEXTO-B (BASE DEL PORCENTAJE DE CALCE).
038900*------------------------------------------------------------------
039000 8400-CALC-COINCID-I.
039100
039200     MOVE ZEROS TO WK-MEJOR-COINCID
039300
039400     IF WK-LARGO-A GREATER THAN ZEROS
039500        AND WK-LARGO-B GREATER THAN ZEROS THEN
039600        SET IX-A TO 1
039700        PERFORM 8410-PROBAR-DESDE-A-I THRU 8410-PROBAR-DESDE-A-F
039800           VARYING IX-A FROM 1 BY 1
039900           UNTIL IX-A GREATER THAN WK-LARGO-A
040000     END-IF.
040100
040200 8400-CALC-COINCID-F. EXIT.
040300
040400 8410-PROBAR-DESDE-A-I.
040500
040600     SET IX-B TO 1
040700     PERFORM 8420-PROBAR-PAR-AB-I THRU 8420-PROBAR-PAR-AB-F
040800        VARYING IX-B FROM 1 BY 1
040900        UNTIL IX-B GREATER THAN WK-LARGO-B.
041000
041100 8410-PROBAR-DESDE-A-F. EXIT.
041200
041300 8420-PROBAR-PAR-AB-I.
041400
041500     MOVE ZEROS TO WK-LARGO-COINCID
041600     SET IX-K TO 0
041700     PERFORM 8430-EXTENDER-I THRU 8430-EXTENDER-F
041800        UNTIL IX-A + WK-LARGO-COINCID GREATER THAN WK-LARGO-A
041900           OR IX-B + WK-LARGO-COINCID GREATER THAN WK-LARGO-B
042000           OR WK-TEXTO-A (IX-A + WK-LARGO-COINCID:1) NOT EQUAL
042100              WK-TEXTO-B (IX-B + WK-LARGO-COINCID:1)
042200
042300     IF WK-LARGO-COINCID GREATER THAN WK-MEJOR-COINCID THEN
042400        MOVE WK-LARGO-COINCID TO WK-MEJOR-COINCID
042500     END-IF.
042600
042700 8420-PROBAR-PAR-AB-F. EXIT.
042800
042900 8430-EXTENDER-I.
043000
043100     ADD 1 TO WK-LARGO-COINCID.
043200
043300 8430-EXTENDER-F. EXIT.
043400
043500*------------------------------------------------------------------
043600 8100-CALC-LARGO-I.
043700
043800     IF WK-LON-TMP NOT EQUAL ZEROS
043900        AND WK-CAMPO-MEDIR (WK-LON-TMP:1) EQUAL SPACE THEN
044000        SUBTRACT 1 FROM WK-LON-TMP
044100     END-IF.
044200
044300 8100-CALC-LARGO-F. EXIT.
044400
044500*------------------------------------------------------------------
044600*    QUITA ESPACIOS Y SIGNOS DE PUNTUACION DEL TEXTO DE ENTRADA
044700*    PARA QUE EL CALCE NO DEPENDA DE LA REDACCION EXACTA.
044800*------------------------------------------------------------------
044900 8300-NORMALIZAR-I.
045000
045100     MOVE SPACES TO WK-NORM-SALIDA
045200     MOVE ZEROS  TO WK-NORM-LARGO-OUT
045210
045220     INSPECT WK-NORM-ENTRADA CONVERTING
045230        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
045240        'abcdefghijklmnopqrstuvwxyz'
045250
045300     IF WK-NORM-LARGO-IN GREATER THAN ZEROS THEN
045500        SET IX-A TO 1
045600        PERFORM 8310-COPIAR-SI-VALE-I THRU 8310-COPIAR-SI-VALE-F
045700           VARYING IX-A FROM 1 BY 1
045800           UNTIL IX-A GREATER THAN WK-NORM-LARGO-IN
045900     END-IF.
046000
046100 8300-NORMALIZAR-F. EXIT.
046200
046300 8310-COPIAR-SI-VALE-I.
046400
046500     IF WK-NORM-ENTRADA (IX-A:1) IS NOT WK-CLASE-NORMALIZ THEN
046600        ADD 1 TO WK-NORM-LARGO-OUT
046700        MOVE WK-NORM-ENTRADA (IX-A:1)
046800           TO WK-NORM-SALIDA (WK-NORM-LARGO-OUT:1)
046900     END-IF.
047000
047100 8310-COPIAR-SI-VALE-F. EXIT.
047200
047300*------------------------------------------------------------------
047400*    GRABA LAS FILAS DE LA PLANTILLA QUE LOGRARON CALCE Y
047450*    LISTA POR CONSOLA LAS QUE QUEDARON VACIAS, PARA REVISION.
047500*------------------------------------------------------------------
047600 5000-GRABAR-LLENAS-I.
047700
047800     SET IDX-PLANT TO 1
047900     PERFORM 5100-GRABAR-O-AVISAR-I THRU 5100-GRABAR-O-AVISAR-F
048000        VARYING IDX-PLANT FROM 1 BY 1
048100        UNTIL IDX-PLANT GREATER THAN WK-CANT-PLANT.
048200
048300 5000-GRABAR-LLENAS-F. EXIT.
048400
048500 5100-GRABAR-O-AVISAR-I.
048600
048700     IF WK-PLANT-YA-LLENA (IDX-PLANT) THEN
048800        MOVE WK-PLANT-FILA     (IDX-PLANT) TO LLN-FILA
048900        MOVE WK-PLANT-MEDIA    (IDX-PLANT) TO LLN-MEDIA
049000        MOVE WK-PLANT-PORC     (IDX-PLANT) TO LLN-PORC-MATCH
049100        MOVE WK-PLANT-TEXTO-ENC (IDX-PLANT) TO LLN-TEXTO-ENC
049200
049300        MOVE WK-REG-LLENADO TO REG-SALIDA
049400        WRITE REG-SALIDA
049500        IF FS-SALIDA NOT EQUAL '00' THEN
049600           DISPLAY '* ERROR EN GRABACION SALIDA = ' FS-SALIDA
049605           SET WK-HUBO-ERROR TO TRUE
049700        END-IF
049710
049720        DISPLAY '  CALZO  FILA J' WK-PLANT-FILA (IDX-PLANT)
049730                ' | MEAN: '       WK-PLANT-MEDIA (IDX-PLANT)
049740                ' | SIMILARITY: ' WK-PLANT-PORC  (IDX-PLANT) '%'
049750        DISPLAY '    ENCUESTA  : '
049760                WK-PLANT-TEXTO-ENC (IDX-PLANT) (1:60)
049770        DISPLAY '    PLANTILLA : '
049780                WK-PLANT-TEXTO     (IDX-PLANT) (1:60)
049800     ELSE
049900        ADD 1 TO TOT-SIN-CALCE
050000        DISPLAY '  SIN CALZAR - FILA ' WK-PLANT-FILA (IDX-PLANT)
050100                ' - ' WK-PLANT-TEXTO (IDX-PLANT)
050200     END-IF.
050300
050400 5100-GRABAR-O-AVISAR-F. EXIT.
050500
050600*------------------------------------------------------------------
050700 9999-FINAL-I.
050800
050900     CLOSE PLANTILLA
051000     CLOSE PREGUNTAS
051100     CLOSE ESTADIST
051200     CLOSE SALIDA
051300
051400     DISPLAY ' '
051500     DISPLAY '=== FILLTMPL - LLENADO DE PLANTILLA DE REPORTE ==='
051600     DISPLAY '  TOTAL PREGUNTAS CON ESTADISTICA : ' TOT-PREGUNTAS
051700     DISPLAY '  TOTAL PREGUNTAS CALZADAS         : ' TOT-CALZADAS
051750     DISPLAY '  TOTAL PREGUNTAS SIN CALCE (ENCUE): ' TOT-PREG-SIN-CALCE
051800     DISPLAY '  TOTAL FILAS DE PLANTILLA VACIAS   : ' TOT-SIN-CALCE
051850     DISPLAY '  FILAS LLENADAS GRABADAS EN         : DDSALID'
051900     DISPLAY '===================================================='

051910     IF WK-HUBO-ERROR THEN
051920        MOVE 12 TO LK-COD-RETORNO
051930     ELSE
051940        MOVE ZEROS TO LK-COD-RETORNO
051950     END-IF.

052000
052100 9999-FINAL-F. EXIT.
