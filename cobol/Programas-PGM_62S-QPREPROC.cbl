000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QPREPROC.
000300 AUTHOR.        H GUZMAN.
000400 INSTALLATION.  GCIA DESARROLLO - CAPACITACION.
000500 DATE-WRITTEN.  1995-04-11.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
000800******************************************************************
000900*                      PGM_62S - QPREPROC                        *
001000*                      ===================                       *
001100*  FUNCIONAMIENTO
001200*  * Leer el archivo de respuestas convertido (PROC-ANSWER-FILE)
001300*  y quedarse solo con las respuestas de tipo CUALITATIVA (Q).
001400*  * Descartar la respuesta cuando sea vacia, solo puntuacion,
001500*  solo digitos, o una de las frases habituales sin contenido
001600*  ("no aplica", "no sabe", "todo bien", etc).
001700*  * Corregir erratas de tipeo y de separacion de palabras mas
001800*  frecuentes segun la tabla de correcciones del area.
001900*  * Unificar la terminacion de la oracion al estilo de reporte
002000*  ("-ESTUVO BIEN" en vez de "-ESTUVO BIEN.").
002100*  * Cuando la respuesta trae claramente dos temas distintos
002200*  unidos por una conjuncion, partirla en dos respuestas.
002300*  * Grabar el archivo de respuestas cualitativas depuradas
002400*  (QUAL-FILE) para la etapa de integracion (PGM_63S).
002500*
002600*  ESTADISTICAS AL FINAL
002700*    Total de respuestas cualitativas leidas.
002800*    Total descartadas por vacias / sin contenido.
002900*    Total de respuestas partidas en dos.
003000*    Total de respuestas grabadas.
003100******************************************************************
003200*                       HISTORIAL DE CAMBIOS                     *
003300*----------------------------------------------------------------*
003400* 1995-04-11 HDG REQ-0210 ALTA INICIAL DEL PROGRAMA.          0210
003410* 1995-08-02 HDG REQ-0233 SE AGREGA TABLA DE FRASES SIN         0233
003420*                CONTENIDO ("NO SABE", "TODO BIEN", ETC).
003430* 1996-12-05 CBV REQ-0299 SE AGREGA CORRECCION DE SEPARACION    0299
003440*                DE PALABRAS PEGADAS ("PUEDEHACER" -> "PUEDE
003450*                HACER") SEGUN PLANILLA DE RR.HH.
003460* 1998-12-14 CBV REQ-0355 REVISION Y2K: SIN CAMPOS DE FECHA EN  0355
003470*                ESTE PROGRAMA. SIN IMPACTO. CIERRE CONSTANCIA.
003480* 2001-06-19 PSM REQ-0415 SE AGREGA DIVISION DE RESPUESTA       0415
003490*                COMPUESTA CUANDO TRAE DOS TEMAS UNIDOS POR
003500*                CONJUNCION ("...Y ADEMAS EL DICTANTE...").
003510* 2005-03-02 PSM REQ-0480 CORRIGE CASO DE RESPUESTA QUE QUEDABA 0480
003520*                VACIA LUEGO DE LA CORRECCION DE ERRATAS.
003530* 2008-09-15 JRA REQ-0538 SE AMPLIA LA TABLA DE ERRATAS A 11    0538
003540*                PARES Y LA DE ESPACIADO A 18 PARES; SE PARTE
003550*                LA TABLA DE TERMINACIONES EN DOS FASES: TABLA
003560*                4A (MEDIO DEL TEXTO, SE CONSERVA EL PUNTO,
003570*                NUEVA RUTINA 2350-CORREGIR-MEDIO) Y TABLA 4B
003580*                (FINAL REAL DE LA RESPUESTA, YA EXISTENTE,
003590*                AHORA CON 27 PARES). ANTES SOLO SE CUBRIA EL
003600*                FINAL Y CON MENOS DE LA MITAD DE LOS CASOS
003610*                FRECUENTES DE LA PLANILLA DE RR.HH.
003620* 2008-10-02 JRA REQ-0541 SE AGREGA 2320-COLAPSAR-ESPAC PARA        0541
003630*                UNIR BLANCOS SEGUIDOS QUE QUEDABAN AL APLICAR LA
003640*                TABLA DE ESPACIADO; QUEDABA TEXTO CON DOBLE Y
003650*                TRIPLE ESPACIO ANTES DE LA NORMALIZACION FINAL.
003660* 2009-02-18 JRA REQ-0546 SE AMPLIA LA TABLA 5 (RESPUESTA         0546
003670*                COMPUESTA) A LA MATRIZ COMPLETA DE 6 CONECTORES
003680*                POR 9 TEMAS NUEVOS (57 PARES); SE AGREGA EL
003690*                SEGUNDO CASO DE CORTE (VALORACION POSITIVA MAS
003700*                CONJUNCION ADITIVA). ANTES SOLO CUBRIA 4 PARES
003710*                Y SE PERDIAN LA MAYORIA DE LAS RESPUESTAS
003720*                COMPUESTAS REALES DE LA PLANILLA DE RR.HH.
004700*----------------------------------------------------------------*
004800
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS WK-CLASE-PUNTUAC   IS '-' '_' '.' ',' ';' ':' '~'
005600                                  '!' '@' '#' '$' '%' '^' '&'
005700                                  '*' '(' ')' SPACE.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT ENTRADA  ASSIGN TO DDENTRA
006300     ORGANIZATION IS LINE SEQUENTIAL
006400     FILE STATUS  IS FS-ENTRADA.
006500
006600     SELECT SALIDA   ASSIGN TO DDSALID
006700     ORGANIZATION IS LINE SEQUENTIAL
006800     FILE STATUS  IS FS-SALIDA.
006900
007000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  ENTRADA
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORDING MODE IS F.
007700 01  REG-ENTRADA               PIC X(94).
007800
007900 FD  SALIDA
008000     BLOCK CONTAINS 0 RECORDS
008100     RECORDING MODE IS F.
008200 01  REG-SALIDA                 PIC X(208).
008300
008400
008500 WORKING-STORAGE SECTION.
008600*========================*
008700
008800*----------- STATUS ARCHIVOS  ------------------------------------
008900 77  FS-ENTRADA               PIC XX        VALUE SPACES.
009000 77  FS-SALIDA                PIC XX        VALUE SPACES.
009100
009200 77  WS-STATUS-FIN            PIC X.
009300     88  WS-FIN-LECTURA                     VALUE 'Y'.
009400     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
009410
009420 77  WK-HUBO-ERROR-SW         PIC X(01)     VALUE 'N'.
009430     88  WK-HUBO-ERROR                      VALUE 'S'.
009440     88  WK-NO-HUBO-ERROR                   VALUE 'N'.
009500
009600*----------- CONTADORES (COMP) ------------------------------------
009700 77  TOT-LEIDOS               PIC 9(07)     COMP VALUE ZEROS.
009800 77  TOT-DESCARTADAS          PIC 9(07)     COMP VALUE ZEROS.
009900 77  TOT-PARTIDAS             PIC 9(05)     COMP VALUE ZEROS.
010000 77  TOT-GRABADAS             PIC 9(07)     COMP VALUE ZEROS.
010100
010200*----------- INDICES Y SUBINDICES DE TABLA (COMP) ------------------
010300 77  IX-VACIOS                PIC 9(02)     COMP VALUE ZEROS.
010400 77  IX-TIPOS                 PIC 9(02)     COMP VALUE ZEROS.
010500 77  IX-ESPAC                 PIC 9(02)     COMP VALUE ZEROS.
010600 77  IX-FINALES               PIC 9(02)     COMP VALUE ZEROS.
010700 77  IX-DIVISOR               PIC 9(02)     COMP VALUE ZEROS.
010800 77  WK-LON-TMP               PIC 9(02)     COMP VALUE ZEROS.
010900 77  WK-LARGO-TEXTO           PIC 9(02)     COMP VALUE ZEROS.
011000
011100*----------- CAMPO GENERICO PARA MEDIR LARGO -----------------------
011200 77  WK-CAMPO-MEDIR           PIC X(200)    VALUE SPACES.
011300
011400*----------- SWITCHES DE TRABAJO ------------------------------------
011500 77  WK-VACIA-SW              PIC X(01)     VALUE 'N'.
011600     88  WK-ES-VACIA                        VALUE 'S'.
011700     88  WK-NO-ES-VACIA                     VALUE 'N'.
011800
011900 77  WK-DIVIDIDA-SW           PIC X(01)     VALUE 'N'.
012000     88  WK-SE-DIVIDIO                      VALUE 'S'.
012100     88  WK-NO-SE-DIVIDIO                   VALUE 'N'.
012200
012300 77  WK-CONTADOR-INSP         PIC 9(03)     COMP VALUE ZEROS.
012310
012320 77  WK-SIGUE-PUNTUAC-SW      PIC X(01)     VALUE 'N'.
012330     88  WK-NO-ES-VACIA-CORTADO             VALUE 'S'.
012340     88  WK-SIGUE-SIENDO-PUNTUAC            VALUE 'N'.
012350
012360*----------- AREA DE TRABAJO DE LA RUTINA GENERICA DE SUSTITUCION --
012370 77  WK-8200-BUSCA            PIC X(16)     VALUE SPACES.
012380 77  WK-8200-REEMPL           PIC X(14)     VALUE SPACES.
012390 77  WK-8200-LON-BUSCA        PIC 9(02)     COMP VALUE ZEROS.
012400 77  WK-8200-LON-REEMPL       PIC 9(02)     COMP VALUE ZEROS.
012410 77  WK-8200-POS-LEE          PIC 9(03)     COMP VALUE ZEROS.
012420 77  WK-8200-POS-ESCR         PIC 9(03)     COMP VALUE ZEROS.
012430 77  WK-COLAP-ULT-SW          PIC X(01)     VALUE 'N'.
012440     88  WK-COLAP-ULT-ESP                   VALUE 'S'.
012445     88  WK-COLAP-NO-ULT-ESP                VALUE 'N'.
012450
012500*----------- AREA DE TRABAJO DEL TEXTO --------------------------
012600 77  WK-TEXTO-PROC            PIC X(200)    VALUE SPACES.
012700 77  WK-TEXTO-SALIDA          PIC X(200)    VALUE SPACES.
012800 77  WK-PARTE-1               PIC X(200)    VALUE SPACES.
012900 77  WK-PARTE-2               PIC X(200)    VALUE SPACES.
013000
013100*----------- TABLA 1: FRASES SIN CONTENIDO (REDEFINES) --------------
013200 01  WK-LISTA-VACIOS-INIC.
013300     03  FILLER  PIC X(20)  VALUE '없음'.
013400     03  FILLER  PIC X(20)  VALUE '없다'.
013500     03  FILLER  PIC X(20)  VALUE '없습니다'.
013600     03  FILLER  PIC X(20)  VALUE '모름'.
013700     03  FILLER  PIC X(20)  VALUE '글쎄'.
013800     03  FILLER  PIC X(20)  VALUE '잘 모르겠습니다'.
013900     03  FILLER  PIC X(20)  VALUE '특별히 없음'.
014000     03  FILLER  PIC X(20)  VALUE '특별히 없다'.
014100     03  FILLER  PIC X(20)  VALUE '딱히 없음'.
014200     03  FILLER  PIC X(20)  VALUE '별로 없음'.
014300     03  FILLER  PIC X(20)  VALUE '해당 없음'.
014400     03  FILLER  PIC X(20)  VALUE '좋았습니다'.
014500     03  FILLER  PIC X(20)  VALUE '좋음'.
014600     03  FILLER  PIC X(20)  VALUE '좋다'.
014700     03  FILLER  PIC X(20)  VALUE '완벽'.
014800     03  FILLER  PIC X(20)  VALUE '최고'.
014900     03  FILLER  PIC X(20)  VALUE 'X'.
015000     03  FILLER  PIC X(20)  VALUE 'ㅇ'.
015100     03  FILLER  PIC X(20)  VALUE 'ㅁ'.
015200
015300 01  WK-TABLA-VACIOS REDEFINES WK-LISTA-VACIOS-INIC.
015400     03  WK-VACIO-TXT   PIC X(20)  OCCURS 19 TIMES
015500                        INDEXED BY IDX-VACIO.
015600
015700*----------- TABLA 2: CORRECCION DE ERRATAS (REDEFINES) -------------
015800 01  WK-LISTA-TIPOS-INIC.
015900     03  FILLER PIC X(12) VALUE '좋앗'.
016000     03  FILLER PIC X(14) VALUE '좋았'.
016100     03  FILLER PIC X(12) VALUE '같앗'.
016200     03  FILLER PIC X(14) VALUE '같았'.
016300     03  FILLER PIC X(12) VALUE '됬'.
016400     03  FILLER PIC X(14) VALUE '됐'.
016500     03  FILLER PIC X(12) VALUE '됏'.
016600     03  FILLER PIC X(14) VALUE '됐'.
016700     03  FILLER PIC X(12) VALUE '햇'.
016800     03  FILLER PIC X(14) VALUE '했'.
016900     03  FILLER PIC X(12) VALUE '업슴'.
017000     03  FILLER PIC X(14) VALUE '없음'.
017100     03  FILLER PIC X(12) VALUE '업습'.
017200     03  FILLER PIC X(14) VALUE '없습'.
017210     03  FILLER PIC X(12) VALUE '됫'.
017220     03  FILLER PIC X(14) VALUE '됐'.
017230     03  FILLER PIC X(12) VALUE '조아'.
017240     03  FILLER PIC X(14) VALUE '좋아'.
017250     03  FILLER PIC X(12) VALUE '실타'.
017260     03  FILLER PIC X(14) VALUE '싫다'.
017270     03  FILLER PIC X(12) VALUE '낳았'.
017280     03  FILLER PIC X(14) VALUE '나았'.
017300
017400 01  WK-TABLA-TIPOS REDEFINES WK-LISTA-TIPOS-INIC.
017500     03  WK-TIPO-PAR OCCURS 11 TIMES INDEXED BY IDX-TIPO.
017600         05  WK-TIPO-BUSCA    PIC X(12).
017700         05  WK-TIPO-REEMPL   PIC X(14).
017800
017900*----------- TABLA 3: CORRECCION DE ESPACIADO (REDEFINES) -----------
018000 01  WK-LISTA-ESPAC-INIC.
018100     03  FILLER PIC X(12) VALUE '할수있'.
018200     03  FILLER PIC X(14) VALUE '할 수 있'.
018300     03  FILLER PIC X(12) VALUE '할수없'.
018400     03  FILLER PIC X(14) VALUE '할 수 없'.
018500     03  FILLER PIC X(12) VALUE '될수있'.
018600     03  FILLER PIC X(14) VALUE '될 수 있'.
018700     03  FILLER PIC X(12) VALUE '것같'.
018800     03  FILLER PIC X(14) VALUE '것 같'.
018900     03  FILLER PIC X(12) VALUE '수있'.
019000     03  FILLER PIC X(14) VALUE '수 있'.
019100     03  FILLER PIC X(12) VALUE '수없'.
019200     03  FILLER PIC X(14) VALUE '수 없'.
019300     03  FILLER PIC X(12) VALUE '너무좋'.
019400     03  FILLER PIC X(14) VALUE '너무 좋'.
019500     03  FILLER PIC X(12) VALUE '도움이됐'.
019600     03  FILLER PIC X(14) VALUE '도움이 됐'.
019700     03  FILLER PIC X(12) VALUE '에대해'.
019800     03  FILLER PIC X(14) VALUE '에 대해'.
019810     03  FILLER PIC X(12) VALUE '좋은것같'.
019820     03  FILLER PIC X(14) VALUE '좋은 것 같'.
019830     03  FILLER PIC X(12) VALUE '할것같'.
019840     03  FILLER PIC X(14) VALUE '할 것 같'.
019850     03  FILLER PIC X(12) VALUE '있는것'.
019860     03  FILLER PIC X(14) VALUE '있는 것'.
019870     03  FILLER PIC X(12) VALUE '없는것'.
019880     03  FILLER PIC X(14) VALUE '없는 것'.
019890     03  FILLER PIC X(12) VALUE '그런것'.
019900     03  FILLER PIC X(14) VALUE '그런 것'.
019910     03  FILLER PIC X(12) VALUE '이런점'.
019920     03  FILLER PIC X(14) VALUE '이런 점'.
019930     03  FILLER PIC X(12) VALUE '필요할것'.
019940     03  FILLER PIC X(14) VALUE '필요할 것'.
019950     03  FILLER PIC X(12) VALUE '잘할수'.
019960     03  FILLER PIC X(14) VALUE '잘 할 수'.
019970     03  FILLER PIC X(12) VALUE '좋았던것'.
019980     03  FILLER PIC X(14) VALUE '좋았던 것'.
019990
020000 01  WK-TABLA-ESPAC REDEFINES WK-LISTA-ESPAC-INIC.
020100     03  WK-ESPAC-PAR OCCURS 18 TIMES INDEXED BY IDX-ESPA.
020200         05  WK-ESPAC-BUSCA   PIC X(12).
020300         05  WK-ESPAC-REEMPL  PIC X(14).
020400
020500*----------- TABLA 4A: TERMINACION DE MEDIO DE TEXTO (REDEFINES) -----
020510*    SE APLICA PRIMERO, EN CUALQUIER PARTE DEL TEXTO, A LAS
020520*    TERMINACIONES SEGUIDAS DE PUNTO QUE NO SON EL FINAL DE LA
020530*    RESPUESTA (ORACION COMPUESTA); CONSERVA EL PUNTO.
020540 01  WK-LISTA-MEDIO-INIC.
020550     03  FILLER PIC X(16) VALUE '했습니다.'.
020560     03  FILLER PIC X(12) VALUE '했음.'.
020570     03  FILLER PIC X(16) VALUE '됐습니다.'.
020580     03  FILLER PIC X(12) VALUE '됐음.'.
020590     03  FILLER PIC X(16) VALUE '습니다.'.
020600     03  FILLER PIC X(12) VALUE '음.'.
020610     03  FILLER PIC X(16) VALUE '했어요.'.
020620     03  FILLER PIC X(12) VALUE '했음.'.
020630     03  FILLER PIC X(16) VALUE '어요.'.
020640     03  FILLER PIC X(12) VALUE '음.'.
020650     03  FILLER PIC X(16) VALUE '했다.'.
020660     03  FILLER PIC X(12) VALUE '했음.'.
020670     03  FILLER PIC X(16) VALUE '한다.'.
020680     03  FILLER PIC X(12) VALUE '함.'.
020690     03  FILLER PIC X(16) VALUE '해요.'.
020700     03  FILLER PIC X(12) VALUE '함.'.
020710     03  FILLER PIC X(16) VALUE '입니다.'.
020720     03  FILLER PIC X(12) VALUE '임.'.
020730     03  FILLER PIC X(16) VALUE '였습니다.'.
020740     03  FILLER PIC X(12) VALUE '였음.'.
020750
020760 01  WK-TABLA-MEDIO REDEFINES WK-LISTA-MEDIO-INIC.
020770     03  WK-MEDIO-PAR OCCURS 10 TIMES INDEXED BY IDX-MEDIO.
020780         05  WK-MEDIO-BUSCA   PIC X(16).
020790         05  WK-MEDIO-REEMPL  PIC X(12).
020800
020810*----------- TABLA 4B: TERMINACION DE FINAL DE TEXTO (REDEFINES) -----
020820*    SE APLICA DESPUES, SOLO CONTRA EL FINAL REAL DE LA
020830*    RESPUESTA, EN EL ORDEN DE LA TABLA (GANA LA PRIMERA QUE
020840*    COINCIDE).
020850 01  WK-LISTA-FINALES-INIC.
020860     03  FILLER PIC X(16) VALUE '했습니다.'.
020870     03  FILLER PIC X(12) VALUE '했음'.
020880     03  FILLER PIC X(16) VALUE '됐습니다.'.
020890     03  FILLER PIC X(12) VALUE '됐음'.
020900     03  FILLER PIC X(16) VALUE '습니다.'.
020910     03  FILLER PIC X(12) VALUE '음'.
020920     03  FILLER PIC X(16) VALUE '했어요.'.
020930     03  FILLER PIC X(12) VALUE '했음'.
020940     03  FILLER PIC X(16) VALUE '어요.'.
020950     03  FILLER PIC X(12) VALUE '음'.
020960     03  FILLER PIC X(16) VALUE '했다.'.
020970     03  FILLER PIC X(12) VALUE '했음'.
020980     03  FILLER PIC X(16) VALUE '한다.'.
020990     03  FILLER PIC X(12) VALUE '함'.
021000     03  FILLER PIC X(16) VALUE '해요.'.
021010     03  FILLER PIC X(12) VALUE '함'.
021020     03  FILLER PIC X(16) VALUE '했습니다'.
021030     03  FILLER PIC X(12) VALUE '했음'.
021040     03  FILLER PIC X(16) VALUE '습니다'.
021050     03  FILLER PIC X(12) VALUE '음'.
021060     03  FILLER PIC X(16) VALUE '입니다.'.
021070     03  FILLER PIC X(12) VALUE '임'.
021080     03  FILLER PIC X(16) VALUE '입니다'.
021090     03  FILLER PIC X(12) VALUE '임'.
021100     03  FILLER PIC X(16) VALUE '였습니다.'.
021110     03  FILLER PIC X(12) VALUE '였음'.
021120     03  FILLER PIC X(16) VALUE '였습니다'.
021130     03  FILLER PIC X(12) VALUE '였음'.
021140     03  FILLER PIC X(16) VALUE '였어요.'.
021150     03  FILLER PIC X(12) VALUE '였음'.
021160     03  FILLER PIC X(16) VALUE '였어요'.
021170     03  FILLER PIC X(12) VALUE '였음'.
021180     03  FILLER PIC X(16) VALUE '이었습니다.'.
021190     03  FILLER PIC X(12) VALUE '이었음'.
021200     03  FILLER PIC X(16) VALUE '이었습니다'.
021210     03  FILLER PIC X(12) VALUE '이었음'.
021220     03  FILLER PIC X(16) VALUE '있습니다.'.
021230     03  FILLER PIC X(12) VALUE '있음'.
021240     03  FILLER PIC X(16) VALUE '있습니다'.
021250     03  FILLER PIC X(12) VALUE '있음'.
021260     03  FILLER PIC X(16) VALUE '없습니다.'.
021270     03  FILLER PIC X(12) VALUE '없음'.
021280     03  FILLER PIC X(16) VALUE '없습니다'.
021290     03  FILLER PIC X(12) VALUE '없음'.
021300     03  FILLER PIC X(16) VALUE '좋습니다.'.
021310     03  FILLER PIC X(12) VALUE '좋음'.
021320     03  FILLER PIC X(16) VALUE '좋습니다'.
021330     03  FILLER PIC X(12) VALUE '좋음'.
021340     03  FILLER PIC X(16) VALUE '됩니다.'.
021350     03  FILLER PIC X(12) VALUE '됨'.
021360     03  FILLER PIC X(16) VALUE '됩니다'.
021370     03  FILLER PIC X(12) VALUE '됨'.
021380     03  FILLER PIC X(16) VALUE '하였습니다.'.
021390     03  FILLER PIC X(12) VALUE '하였음'.
021400
021410 01  WK-TABLA-FINALES REDEFINES WK-LISTA-FINALES-INIC.
021420     03  WK-FINAL-PAR OCCURS 27 TIMES INDEXED BY IDX-FINAL.
021430         05  WK-FINAL-BUSCA   PIC X(16).
021440         05  WK-FINAL-REEMPL  PIC X(12).
023200
023300*----------- TABLA 5: MARCAS DE RESPUESTA COMPUESTA (REDEFINES) -----
023310 01  WK-LISTA-DIVISOR-INIC.
023320     03  FILLER PIC X(20) VALUE '했고 강사'.
023330     03  FILLER PIC X(10) VALUE '강사'.
023340     03  FILLER PIC X(20) VALUE '했고 교수'.
023350     03  FILLER PIC X(10) VALUE '교수'.
023360     03  FILLER PIC X(20) VALUE '했고 선생'.
023370     03  FILLER PIC X(10) VALUE '선생'.
023380     03  FILLER PIC X(20) VALUE '했고 운영'.
023390     03  FILLER PIC X(10) VALUE '운영'.
023400     03  FILLER PIC X(20) VALUE '했고 진행'.
023410     03  FILLER PIC X(10) VALUE '진행'.
023420     03  FILLER PIC X(20) VALUE '했고 시설'.
023430     03  FILLER PIC X(10) VALUE '시설'.
023440     03  FILLER PIC X(20) VALUE '했고 장소'.
023450     03  FILLER PIC X(10) VALUE '장소'.
023460     03  FILLER PIC X(20) VALUE '했고 음식'.
023470     03  FILLER PIC X(10) VALUE '음식'.
023480     03  FILLER PIC X(20) VALUE '했고 식사'.
023490     03  FILLER PIC X(10) VALUE '식사'.
023500     03  FILLER PIC X(20) VALUE '었고 강사'.
023510     03  FILLER PIC X(10) VALUE '강사'.
023520     03  FILLER PIC X(20) VALUE '었고 교수'.
023530     03  FILLER PIC X(10) VALUE '교수'.
023540     03  FILLER PIC X(20) VALUE '었고 선생'.
023550     03  FILLER PIC X(10) VALUE '선생'.
023560     03  FILLER PIC X(20) VALUE '었고 운영'.
023570     03  FILLER PIC X(10) VALUE '운영'.
023580     03  FILLER PIC X(20) VALUE '었고 진행'.
023590     03  FILLER PIC X(10) VALUE '진행'.
023600     03  FILLER PIC X(20) VALUE '었고 시설'.
023610     03  FILLER PIC X(10) VALUE '시설'.
023620     03  FILLER PIC X(20) VALUE '었고 장소'.
023630     03  FILLER PIC X(10) VALUE '장소'.
023640     03  FILLER PIC X(20) VALUE '었고 음식'.
023650     03  FILLER PIC X(10) VALUE '음식'.
023660     03  FILLER PIC X(20) VALUE '었고 식사'.
023670     03  FILLER PIC X(10) VALUE '식사'.
023680     03  FILLER PIC X(20) VALUE '았고 강사'.
023690     03  FILLER PIC X(10) VALUE '강사'.
023700     03  FILLER PIC X(20) VALUE '았고 교수'.
023710     03  FILLER PIC X(10) VALUE '교수'.
023720     03  FILLER PIC X(20) VALUE '았고 선생'.
023730     03  FILLER PIC X(10) VALUE '선생'.
023740     03  FILLER PIC X(20) VALUE '았고 운영'.
023750     03  FILLER PIC X(10) VALUE '운영'.
023760     03  FILLER PIC X(20) VALUE '았고 진행'.
023770     03  FILLER PIC X(10) VALUE '진행'.
023780     03  FILLER PIC X(20) VALUE '았고 시설'.
023790     03  FILLER PIC X(10) VALUE '시설'.
023800     03  FILLER PIC X(20) VALUE '았고 장소'.
023810     03  FILLER PIC X(10) VALUE '장소'.
023820     03  FILLER PIC X(20) VALUE '았고 음식'.
023830     03  FILLER PIC X(10) VALUE '음식'.
023840     03  FILLER PIC X(20) VALUE '았고 식사'.
023850     03  FILLER PIC X(10) VALUE '식사'.
023860     03  FILLER PIC X(20) VALUE '였고 강사'.
023870     03  FILLER PIC X(10) VALUE '강사'.
023880     03  FILLER PIC X(20) VALUE '였고 교수'.
023890     03  FILLER PIC X(10) VALUE '교수'.
023900     03  FILLER PIC X(20) VALUE '였고 선생'.
023910     03  FILLER PIC X(10) VALUE '선생'.
023920     03  FILLER PIC X(20) VALUE '였고 운영'.
023930     03  FILLER PIC X(10) VALUE '운영'.
023940     03  FILLER PIC X(20) VALUE '였고 진행'.
023950     03  FILLER PIC X(10) VALUE '진행'.
023960     03  FILLER PIC X(20) VALUE '였고 시설'.
023970     03  FILLER PIC X(10) VALUE '시설'.
023980     03  FILLER PIC X(20) VALUE '였고 장소'.
023990     03  FILLER PIC X(10) VALUE '장소'.
024000     03  FILLER PIC X(20) VALUE '였고 음식'.
024010     03  FILLER PIC X(10) VALUE '음식'.
024020     03  FILLER PIC X(20) VALUE '였고 식사'.
024030     03  FILLER PIC X(10) VALUE '식사'.
024040     03  FILLER PIC X(20) VALUE '이고 강사'.
024050     03  FILLER PIC X(10) VALUE '강사'.
024060     03  FILLER PIC X(20) VALUE '이고 교수'.
024070     03  FILLER PIC X(10) VALUE '교수'.
024080     03  FILLER PIC X(20) VALUE '이고 선생'.
024090     03  FILLER PIC X(10) VALUE '선생'.
024100     03  FILLER PIC X(20) VALUE '이고 운영'.
024110     03  FILLER PIC X(10) VALUE '운영'.
024120     03  FILLER PIC X(20) VALUE '이고 진행'.
024130     03  FILLER PIC X(10) VALUE '진행'.
024140     03  FILLER PIC X(20) VALUE '이고 시설'.
024150     03  FILLER PIC X(10) VALUE '시설'.
024160     03  FILLER PIC X(20) VALUE '이고 장소'.
024170     03  FILLER PIC X(10) VALUE '장소'.
024180     03  FILLER PIC X(20) VALUE '이고 음식'.
024190     03  FILLER PIC X(10) VALUE '음식'.
024200     03  FILLER PIC X(20) VALUE '이고 식사'.
024210     03  FILLER PIC X(10) VALUE '식사'.
024220     03  FILLER PIC X(20) VALUE '하고 강사'.
024230     03  FILLER PIC X(10) VALUE '강사'.
024240     03  FILLER PIC X(20) VALUE '하고 교수'.
024250     03  FILLER PIC X(10) VALUE '교수'.
024260     03  FILLER PIC X(20) VALUE '하고 선생'.
024270     03  FILLER PIC X(10) VALUE '선생'.
024280     03  FILLER PIC X(20) VALUE '하고 운영'.
024290     03  FILLER PIC X(10) VALUE '운영'.
024300     03  FILLER PIC X(20) VALUE '하고 진행'.
024310     03  FILLER PIC X(10) VALUE '진행'.
024320     03  FILLER PIC X(20) VALUE '하고 시설'.
024330     03  FILLER PIC X(10) VALUE '시설'.
024340     03  FILLER PIC X(20) VALUE '하고 장소'.
024350     03  FILLER PIC X(10) VALUE '장소'.
024360     03  FILLER PIC X(20) VALUE '하고 음식'.
024370     03  FILLER PIC X(10) VALUE '음식'.
024380     03  FILLER PIC X(20) VALUE '하고 식사'.
024390     03  FILLER PIC X(10) VALUE '식사'.
024400     03  FILLER PIC X(20) VALUE '좋았고 또한'.
024410     03  FILLER PIC X(10) VALUE '또한'.
024420     03  FILLER PIC X(20) VALUE '좋았고 그리고'.
024430     03  FILLER PIC X(10) VALUE '그리고'.
024440     03  FILLER PIC X(20) VALUE '좋았고 추가로'.
024450     03  FILLER PIC X(10) VALUE '추가로'.
024460
024470 01  WK-TABLA-DIVISOR REDEFINES WK-LISTA-DIVISOR-INIC.
024480     03  WK-DIVISOR-PAR OCCURS 57 TIMES INDEXED BY IDX-DIVI.
024490         05  WK-DIVISOR-BUSCA    PIC X(20).
024500         05  WK-DIVISOR-PREFIJO  PIC X(10).
024510
024900*----------- REGISTROS DE TRABAJO (REDEFINES) ------------------------
025000 01  WK-REG-RESPUESTA REDEFINES REG-ENTRADA.
025100     COPY RESPUES.
025200
025300 01  WK-REG-CUALITAT REDEFINES REG-SALIDA.
025400     COPY CUALITAT.
025500
025510 LINKAGE SECTION.
025520*==================*
025530
025540 01  LK-COMUNICACION.
025550     05  LK-COD-RETORNO       PIC S9(04) COMP.
025560     05  LK-NOMBRE-PASO       PIC X(08).
025570     05  FILLER               PIC X(20).
025600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025700 PROCEDURE DIVISION USING LK-COMUNICACION.
025800
025900 MAIN-PROGRAM-I.
026000
026100     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
026200     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
026300                            UNTIL WS-FIN-LECTURA
026400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
026500
026600 MAIN-PROGRAM-F. GOBACK.
026700
026800*------------------------------------------------------------------
026900 1000-INICIO-I.
027000
027100     SET WS-NO-FIN-LECTURA TO TRUE
027200
027300     OPEN INPUT ENTRADA
027400     IF FS-ENTRADA IS NOT EQUAL '00' THEN
027500        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
027505        SET WK-HUBO-ERROR TO TRUE
027600        SET WS-FIN-LECTURA TO TRUE
027700     END-IF
027800
027900     OPEN OUTPUT SALIDA
028000     IF FS-SALIDA IS NOT EQUAL '00' THEN
028100        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA
028105        SET WK-HUBO-ERROR TO TRUE
028200        SET WS-FIN-LECTURA TO TRUE
028300     END-IF
028400
028500     PERFORM 2900-LEER-I THRU 2900-LEER-F.
028600
028700 1000-INICIO-F. EXIT.
028800
028900*------------------------------------------------------------------
029000*    PROCESO PRINCIPAL: SOLO INTERESAN LAS RESPUESTAS TIPO 'Q'
029100*------------------------------------------------------------------
029200 2000-PROCESO-I.
029300
029400     IF RSP-ES-CUALITAT THEN
029500        MOVE RSP-TEXTO TO WK-TEXTO-PROC
029600        PERFORM 2100-ES-VACIA-I THRU 2100-ES-VACIA-F
029700
029800        IF WK-NO-ES-VACIA THEN
029900           PERFORM 2200-CORREGIR-TIPOS-I THRU 2200-CORREGIR-TIPOS-F
029950           PERFORM 2300-CORREGIR-ESPAC-I THRU 2300-CORREGIR-ESPAC-F
029955           PERFORM 2320-COLAPSAR-ESPAC-I THRU 2320-COLAPSAR-ESPAC-F
029960           PERFORM 2350-CORREGIR-MEDIO-I THRU 2350-CORREGIR-MEDIO-F
030000           PERFORM 2400-NORMALIZAR-FINAL-I
030200                                 THRU 2400-NORMALIZAR-FINAL-F
030300           PERFORM 2100-ES-VACIA-I THRU 2100-ES-VACIA-F
030400
030500           IF WK-NO-ES-VACIA THEN
030600              PERFORM 2500-DIVIDIR-COMPUESTA-I
030700                                 THRU 2500-DIVIDIR-COMPUESTA-F
030800           ELSE
030900              ADD 1 TO TOT-DESCARTADAS
031000           END-IF
031100        ELSE
031200           ADD 1 TO TOT-DESCARTADAS
031300        END-IF
031400     END-IF
031500
031600     PERFORM 2900-LEER-I THRU 2900-LEER-F.
031700
031800 2000-PROCESO-F. EXIT.
031900
032000*------------------------------------------------------------------
032100 2900-LEER-I.
032200
032300     READ ENTRADA INTO WK-REG-RESPUESTA
032400
032500     EVALUATE FS-ENTRADA
032600        WHEN '00'
032700           ADD 1 TO TOT-LEIDOS
032800        WHEN '10'
032900           SET WS-FIN-LECTURA TO TRUE
033000        WHEN OTHER
033100           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
033105           SET WK-HUBO-ERROR TO TRUE
033200           SET WS-FIN-LECTURA TO TRUE
033300     END-EVALUATE.
033400
033500 2900-LEER-F. EXIT.
033600
033700*------------------------------------------------------------------
033800*    DETERMINA SI EL TEXTO ES UNA RESPUESTA SIN CONTENIDO:
033900*    VACIA, SOLO PUNTUACION, SOLO DIGITOS, O FRASE DE LA TABLA 1.
034000*------------------------------------------------------------------
034100 2100-ES-VACIA-I.
034200
034300     SET WK-NO-ES-VACIA TO TRUE
034400     MOVE WK-TEXTO-PROC TO WK-CAMPO-MEDIR
034500     PERFORM 8100-CALC-LARGO-I THRU 8100-CALC-LARGO-F
034600     MOVE WK-LON-TMP TO WK-LARGO-TEXTO
034700
034800     IF WK-LARGO-TEXTO EQUAL ZEROS THEN
034900        SET WK-ES-VACIA TO TRUE
035000     ELSE
035100        IF WK-TEXTO-PROC (1:WK-LARGO-TEXTO) IS NUMERIC THEN
035200           SET WK-ES-VACIA TO TRUE
035300        END-IF
035400     END-IF
035500
035600     IF WK-NO-ES-VACIA THEN
035700        PERFORM 2110-BUSCAR-PUNTUAC-I THRU 2110-BUSCAR-PUNTUAC-F
035800     END-IF
035900
036000     IF WK-NO-ES-VACIA THEN
036100        SET IDX-VACIO TO 1
036200        SEARCH WK-VACIO-TXT
036300           AT END
036400              CONTINUE
036500           WHEN WK-VACIO-TXT (IDX-VACIO) EQUAL
036600                WK-TEXTO-PROC (1:WK-LARGO-TEXTO)
036700              SET WK-ES-VACIA TO TRUE
036800        END-SEARCH
036900     END-IF.
037000
037100 2100-ES-VACIA-F. EXIT.
037200
037300*------------------------------------------------------------------
037400*    RECORRE EL TEXTO CARACTER A CARACTER; SI TODOS SON DE LA
037500*    CLASE PUNTUACION/RELLENO, LA RESPUESTA SE CONSIDERA VACIA.
037600*------------------------------------------------------------------
037700 2110-BUSCAR-PUNTUAC-I.
037800
037900     SET WK-SIGUE-SIENDO-PUNTUAC TO TRUE
038000     MOVE 1 TO WK-LON-TMP
038100     PERFORM 2120-REVISAR-1-CAR-I THRU 2120-REVISAR-1-CAR-F
038200        VARYING WK-LON-TMP FROM 1 BY 1
038300        UNTIL WK-LON-TMP GREATER THAN WK-LARGO-TEXTO
038400           OR WK-NO-ES-VACIA-CORTADO
038500
038600     IF WK-SIGUE-SIENDO-PUNTUAC THEN
038610        SET WK-ES-VACIA TO TRUE
038620     END-IF.
038630
038640 2110-BUSCAR-PUNTUAC-F. EXIT.
038650
038700 2120-REVISAR-1-CAR-I.
038800
038900     IF WK-TEXTO-PROC (WK-LON-TMP:1) IS NOT WK-CLASE-PUNTUAC THEN
039000        SET WK-NO-ES-VACIA-CORTADO TO TRUE
039100     END-IF.
039200
039300 2120-REVISAR-1-CAR-F. EXIT.
039400
039500*------------------------------------------------------------------
039600 8100-CALC-LARGO-I.
039700
039800     IF WK-LON-TMP NOT EQUAL ZEROS
039900        AND WK-CAMPO-MEDIR (WK-LON-TMP:1) EQUAL SPACE THEN
040000        SUBTRACT 1 FROM WK-LON-TMP
040100     END-IF.
040200
040300 8100-CALC-LARGO-F. EXIT.
040400
040500*------------------------------------------------------------------
040600*    APLICA LA TABLA DE ERRATAS FRECUENTES SOBRE EL TEXTO
040700*------------------------------------------------------------------
040800 2200-CORREGIR-TIPOS-I.
040900
041000     SET IDX-TIPO TO 1
041100     PERFORM 2210-APLICAR-TIPO-I THRU 2210-APLICAR-TIPO-F
041200        VARYING IDX-TIPO FROM 1 BY 1
041300        UNTIL IDX-TIPO GREATER THAN 11.
041400
041500 2200-CORREGIR-TIPOS-F. EXIT.
041600
041700 2210-APLICAR-TIPO-I.
041800
041900     PERFORM 8200-SUSTITUIR-I THRU 8200-SUSTITUIR-F.
042000
042100 2210-APLICAR-TIPO-F. EXIT.
042200
042300*------------------------------------------------------------------
042400*    APLICA LA TABLA DE ESPACIADO SOBRE EL TEXTO
042500*------------------------------------------------------------------
042600 2300-CORREGIR-ESPAC-I.
042700
042800     SET IDX-ESPA TO 1
042900     PERFORM 2310-APLICAR-ESPAC-I THRU 2310-APLICAR-ESPAC-F
043000        VARYING IDX-ESPA FROM 1 BY 1
043100        UNTIL IDX-ESPA GREATER THAN 18.
043200
043300 2300-CORREGIR-ESPAC-F. EXIT.
043400
043500 2310-APLICAR-ESPAC-I.
043600
043700     MOVE WK-ESPAC-BUSCA  (IDX-ESPA) TO WK-8200-BUSCA
043800     MOVE WK-ESPAC-REEMPL (IDX-ESPA) TO WK-8200-REEMPL
043900     PERFORM 8210-SUSTITUIR-ESPAC-I THRU 8210-SUSTITUIR-ESPAC-F.
044000
044020 2310-APLICAR-ESPAC-F. EXIT.
044022
044024*------------------------------------------------------------------
044026*    LUEGO DE LA TABLA DE ESPACIADO PUEDEN QUEDAR VARIOS BLANCOS
044028*    SEGUIDOS; SE COLAPSAN A UNO SOLO Y SE ARRASTRA EL RESULTADO
044030*    RECORTADO A WK-TEXTO-PROC (REQ-0541).
044032*------------------------------------------------------------------
044034 2320-COLAPSAR-ESPAC-I.
044036
044038     MOVE WK-TEXTO-PROC TO WK-CAMPO-MEDIR
044040     PERFORM 8100-CALC-LARGO-I THRU 8100-CALC-LARGO-F
044042     MOVE WK-LON-TMP TO WK-LARGO-TEXTO
044044
044046     MOVE SPACES TO WK-TEXTO-SALIDA
044048     MOVE 0 TO WK-8200-POS-LEE
044050     MOVE 0 TO WK-8200-POS-ESCR
044052     SET WK-COLAP-NO-ULT-ESP TO TRUE
044054
044056     PERFORM 2330-COPIAR-1-COLAPS-I THRU 2330-COPIAR-1-COLAPS-F
044058        UNTIL WK-8200-POS-LEE GREATER THAN OR EQUAL
044060              TO WK-LARGO-TEXTO
044062
044064     MOVE WK-TEXTO-SALIDA TO WK-TEXTO-PROC.
044066
044068 2320-COLAPSAR-ESPAC-F. EXIT.
044070
044072 2330-COPIAR-1-COLAPS-I.
044074
044076     ADD 1 TO WK-8200-POS-LEE
044078
044080     IF WK-TEXTO-PROC (WK-8200-POS-LEE:1) EQUAL SPACE THEN
044082        IF WK-COLAP-NO-ULT-ESP THEN
044084           ADD 1 TO WK-8200-POS-ESCR
044086           MOVE SPACE TO WK-TEXTO-SALIDA (WK-8200-POS-ESCR:1)
044088           SET WK-COLAP-ULT-ESP TO TRUE
044090        END-IF
044092     ELSE
044094        ADD 1 TO WK-8200-POS-ESCR
044096        MOVE WK-TEXTO-PROC (WK-8200-POS-LEE:1)
044098           TO WK-TEXTO-SALIDA (WK-8200-POS-ESCR:1)
044100        SET WK-COLAP-NO-ULT-ESP TO TRUE
044102     END-IF.
044104
044106 2330-COPIAR-1-COLAPS-F. EXIT.
044108
044110*------------------------------------------------------------------
044112*    APLICA LA TABLA 4A DE TERMINACION DE MEDIO DE TEXTO SOBRE
044114*    EL TEXTO COMPLETO, ANTES DE NORMALIZAR EL FINAL REAL DE LA
044116*    RESPUESTA (VER TABLA 4B EN 2400-NORMALIZAR-FINAL-I).
044118*------------------------------------------------------------------
044120 2350-CORREGIR-MEDIO-I.
044122
044124     SET IDX-MEDIO TO 1
044126     PERFORM 2360-APLICAR-MEDIO-I THRU 2360-APLICAR-MEDIO-F
044128        VARYING IDX-MEDIO FROM 1 BY 1
044130        UNTIL IDX-MEDIO GREATER THAN 10.
044132
044134 2350-CORREGIR-MEDIO-F. EXIT.
044136
044138 2360-APLICAR-MEDIO-I.
044140
044142     MOVE WK-MEDIO-BUSCA  (IDX-MEDIO) TO WK-8200-BUSCA
044144     MOVE WK-MEDIO-REEMPL (IDX-MEDIO) TO WK-8200-REEMPL
044146     PERFORM 8210-SUSTITUIR-ESPAC-I THRU 8210-SUSTITUIR-ESPAC-F.
044148
044150 2360-APLICAR-MEDIO-F. EXIT.
044152
044300*------------------------------------------------------------------
044400*    RUTINA GENERICA DE SUSTITUCION DE ERRATA (LARGOS IGUALES)
044500*------------------------------------------------------------------
044600 8200-SUSTITUIR-I.
044700
044800     MOVE WK-TIPO-BUSCA  (IDX-TIPO) TO WK-8200-BUSCA
044900     MOVE WK-TIPO-REEMPL (IDX-TIPO) TO WK-8200-REEMPL
045000     PERFORM 8210-SUSTITUIR-ESPAC-I THRU 8210-SUSTITUIR-ESPAC-F.
045100
045200 8200-SUSTITUIR-F. EXIT.
045300
045400*------------------------------------------------------------------
045500*    RUTINA GENERICA DE SUSTITUCION DE SUBCADENA DE LARGO
045600*    VARIABLE, RECORRIENDO EL TEXTO POSICION A POSICION.
045700*------------------------------------------------------------------
045800 8210-SUSTITUIR-ESPAC-I.
045900
046000     MOVE WK-8200-BUSCA  TO WK-CAMPO-MEDIR
046100     PERFORM 8100-CALC-LARGO-I THRU 8100-CALC-LARGO-F
046200     MOVE WK-LON-TMP TO WK-8200-LON-BUSCA
046300
046400     MOVE WK-8200-REEMPL TO WK-CAMPO-MEDIR
046500     PERFORM 8100-CALC-LARGO-I THRU 8100-CALC-LARGO-F
046600     MOVE WK-LON-TMP TO WK-8200-LON-REEMPL
046700
046800     IF WK-8200-LON-BUSCA GREATER THAN ZEROS THEN
046900        MOVE WK-TEXTO-PROC TO WK-CAMPO-MEDIR
047000        PERFORM 8100-CALC-LARGO-I THRU 8100-CALC-LARGO-F
047100        MOVE WK-LON-TMP TO WK-LARGO-TEXTO
047200
047300        MOVE SPACES TO WK-TEXTO-SALIDA
047400        MOVE 0 TO WK-8200-POS-LEE
047500        MOVE 0 TO WK-8200-POS-ESCR
047600
047700        PERFORM 8220-COPIAR-1-POS-I THRU 8220-COPIAR-1-POS-F
047800           UNTIL WK-8200-POS-LEE GREATER THAN OR EQUAL
047900                 TO WK-LARGO-TEXTO
048000
048100        MOVE WK-TEXTO-SALIDA TO WK-TEXTO-PROC
048200     END-IF.
048300
048400 8210-SUSTITUIR-ESPAC-F. EXIT.
048500
048600 8220-COPIAR-1-POS-I.
048700
048800     ADD 1 TO WK-8200-POS-LEE
048900
049000     IF WK-8200-POS-LEE + WK-8200-LON-BUSCA - 1
049100           LESS THAN OR EQUAL TO WK-LARGO-TEXTO
049200        AND WK-TEXTO-PROC (WK-8200-POS-LEE:WK-8200-LON-BUSCA)
049300           EQUAL WK-8200-BUSCA (1:WK-8200-LON-BUSCA) THEN
049400
049500        MOVE WK-8200-REEMPL (1:WK-8200-LON-REEMPL)
049600           TO WK-TEXTO-SALIDA (WK-8200-POS-ESCR + 1:
049700                               WK-8200-LON-REEMPL)
049800        ADD WK-8200-LON-REEMPL TO WK-8200-POS-ESCR
049900        ADD WK-8200-LON-BUSCA  TO WK-8200-POS-LEE
050000        SUBTRACT 1 FROM WK-8200-POS-LEE
050100
050200     ELSE
050300        ADD 1 TO WK-8200-POS-ESCR
050400        MOVE WK-TEXTO-PROC (WK-8200-POS-LEE:1)
050500           TO WK-TEXTO-SALIDA (WK-8200-POS-ESCR:1)
050600     END-IF.
050700
050800 8220-COPIAR-1-POS-F. EXIT.
050900
051000*------------------------------------------------------------------
051100*    UNIFICA LA TERMINACION DE LA ORACION SEGUN LA TABLA 4 Y
051200*    ELIMINA EL PUNTO FINAL REMANENTE.
051300*------------------------------------------------------------------
051400 2400-NORMALIZAR-FINAL-I.
051500
051600     MOVE WK-TEXTO-PROC TO WK-CAMPO-MEDIR
051700     PERFORM 8100-CALC-LARGO-I THRU 8100-CALC-LARGO-F
051800     MOVE WK-LON-TMP TO WK-LARGO-TEXTO
051900
052000     SET IDX-FINAL TO 1
052100     SET WK-NO-SE-DIVIDIO TO TRUE
052200     PERFORM 2410-PROBAR-FINAL-I THRU 2410-PROBAR-FINAL-F
052300        VARYING IDX-FINAL FROM 1 BY 1
052400        UNTIL IDX-FINAL GREATER THAN 27
052500           OR WK-SE-DIVIDIO
052600
052700     SET WK-NO-SE-DIVIDIO TO TRUE
052800
052900     IF WK-LARGO-TEXTO GREATER THAN ZEROS
053000        AND WK-TEXTO-PROC (WK-LARGO-TEXTO:1) EQUAL '.' THEN
053100        MOVE SPACE TO WK-TEXTO-PROC (WK-LARGO-TEXTO:1)
053200     END-IF.
053300
053400 2400-NORMALIZAR-FINAL-F. EXIT.
053500
053600 2410-PROBAR-FINAL-I.
053700
053800     MOVE WK-FINAL-BUSCA (IDX-FINAL) TO WK-CAMPO-MEDIR
053900     PERFORM 8100-CALC-LARGO-I THRU 8100-CALC-LARGO-F
054000
054100     IF WK-LON-TMP GREATER THAN ZEROS
054200        AND WK-LON-TMP LESS THAN OR EQUAL TO WK-LARGO-TEXTO
054300        AND WK-TEXTO-PROC (WK-LARGO-TEXTO - WK-LON-TMP + 1:
054400                            WK-LON-TMP)
054500           EQUAL WK-FINAL-BUSCA (IDX-FINAL) (1:WK-LON-TMP) THEN
054600
054700        MOVE SPACES TO WK-TEXTO-PROC
054800                       (WK-LARGO-TEXTO - WK-LON-TMP + 1:
054900                        WK-LON-TMP)
055000        MOVE WK-FINAL-REEMPL (IDX-FINAL)
055100           TO WK-TEXTO-PROC (WK-LARGO-TEXTO - WK-LON-TMP + 1:10)
055200        SET WK-SE-DIVIDIO TO TRUE
055300     END-IF.
055400
055500 2410-PROBAR-FINAL-F. EXIT.
055600
055700*------------------------------------------------------------------
055800*    SI LA RESPUESTA UNE DOS TEMAS CON UNA CONJUNCION DE LA
055900*    TABLA 5, LA PARTE EN DOS REGISTROS DE SALIDA.
056000*------------------------------------------------------------------
056100 2500-DIVIDIR-COMPUESTA-I.
056200
056300     SET WK-NO-SE-DIVIDIO TO TRUE
056400     SET IDX-DIVI TO 1
056500     PERFORM 2510-PROBAR-DIVISOR-I THRU 2510-PROBAR-DIVISOR-F
056600        VARYING IDX-DIVI FROM 1 BY 1
056700        UNTIL IDX-DIVI GREATER THAN 57
056800           OR WK-SE-DIVIDIO
056900
057000     IF WK-SE-DIVIDIO THEN
057100        PERFORM 2520-GRABAR-PARTE-1-I THRU 2520-GRABAR-PARTE-1-F
057200        PERFORM 2530-GRABAR-PARTE-2-I THRU 2530-GRABAR-PARTE-2-F
057300        ADD 1 TO TOT-PARTIDAS
057400     ELSE
057500        MOVE RSP-PREG-ID TO CLT-PREG-ID
057600        MOVE WK-TEXTO-PROC TO CLT-TEXTO
057700        PERFORM 2900-GRABAR-SALIDA-I THRU 2900-GRABAR-SALIDA-F
057800     END-IF.
057900
058000 2500-DIVIDIR-COMPUESTA-F. EXIT.
058100
058200 2510-PROBAR-DIVISOR-I.
058300
058400     UNSTRING WK-TEXTO-PROC
058500        DELIMITED BY WK-DIVISOR-BUSCA (IDX-DIVI)
058600        INTO WK-PARTE-1 WK-PARTE-2
058700
058800     IF WK-PARTE-2 NOT EQUAL SPACES THEN
058900        MOVE WK-DIVISOR-PREFIJO (IDX-DIVI) TO WK-CAMPO-MEDIR
059000        PERFORM 8100-CALC-LARGO-I THRU 8100-CALC-LARGO-F
059100        MOVE SPACES TO WK-TEXTO-SALIDA
059200        STRING WK-DIVISOR-PREFIJO (IDX-DIVI) (1:WK-LON-TMP)
059210               DELIMITED BY SIZE
059220               WK-PARTE-2 DELIMITED BY SPACE
059300               INTO WK-TEXTO-SALIDA
059400        MOVE WK-TEXTO-SALIDA TO WK-PARTE-2
059500        SET WK-SE-DIVIDIO TO TRUE
059600     END-IF.
059650
059700 2510-PROBAR-DIVISOR-F. EXIT.
059800
059900 2520-GRABAR-PARTE-1-I.
060000
060100     MOVE RSP-PREG-ID TO CLT-PREG-ID
060200     MOVE WK-PARTE-1  TO CLT-TEXTO
060300     PERFORM 2900-GRABAR-SALIDA-I THRU 2900-GRABAR-SALIDA-F.
060400
060500 2520-GRABAR-PARTE-1-F. EXIT.
060600
060700 2530-GRABAR-PARTE-2-I.
060800
060900     MOVE RSP-PREG-ID TO CLT-PREG-ID
061000     MOVE WK-PARTE-2  TO CLT-TEXTO
061100     PERFORM 2900-GRABAR-SALIDA-I THRU 2900-GRABAR-SALIDA-F.
061200
061300 2530-GRABAR-PARTE-2-F. EXIT.
061400
061500*------------------------------------------------------------------
061600 2900-GRABAR-SALIDA-I.
061700
061800     MOVE WK-REG-CUALITAT TO REG-SALIDA
061900     WRITE REG-SALIDA
062000
062100     IF FS-SALIDA NOT EQUAL '00' THEN
062200        DISPLAY '* ERROR EN GRABACION SALIDA = ' FS-SALIDA
062205        SET WK-HUBO-ERROR TO TRUE
062300        SET WS-FIN-LECTURA TO TRUE
062400     ELSE
062500        ADD 1 TO TOT-GRABADAS
062600     END-IF.
062700
062800 2900-GRABAR-SALIDA-F. EXIT.
062900
063000*------------------------------------------------------------------
063100 9999-FINAL-I.
063200
063300     CLOSE ENTRADA
063400     CLOSE SALIDA
063500
063600     DISPLAY ' '
063700     DISPLAY '=== QPREPROC - DEPURACION DE RESPUESTA ABIERTA ==='
063800     DISPLAY '  TOTAL RESPUESTAS CUALITATIVAS  : ' TOT-LEIDOS
063900     DISPLAY '  TOTAL DESCARTADAS               : ' TOT-DESCARTADAS
064000     DISPLAY '  TOTAL PARTIDAS                   : ' TOT-PARTIDAS
064100     DISPLAY '  TOTAL GRABADAS                   : ' TOT-GRABADAS
064200     DISPLAY '==================================================='

064210     IF WK-HUBO-ERROR THEN
064220        MOVE 12 TO LK-COD-RETORNO
064230     ELSE
064240        MOVE ZEROS TO LK-COD-RETORNO
064250     END-IF.

064300
064400 9999-FINAL-F. EXIT.
