000100*    ESTADIST
000200************************************************************
000300*         LAYOUT ESTADISTICA POR PREGUNTA                   *
000400*         LARGO REGISTRO = 15 BYTES                         *
000500************************************************************
000600*    POSICION RELATIVA (1:3)  NUMERO DE PREGUNTA
000700*    POSICION RELATIVA (4:3)  MEDIA (9(01)V9(02))
000800*    POSICION RELATIVA (7:5)  CANTIDAD DE RESPUESTAS VALIDAS
000900*    POSICION RELATIVA (12:1) CODIGO MINIMO OBSERVADO
001000*    POSICION RELATIVA (13:1) CODIGO MAXIMO OBSERVADO
001100*    POSICION RELATIVA (14:2) RELLENO
001200************************************************************
001300 01  WK-REG-ESTADIST.
001400     03  EST-PREG-ID         PIC 9(03)          VALUE ZEROS.
001500     03  EST-MEDIA           PIC 9(01)V9(02)     VALUE ZEROS.
001600     03  EST-CANT            PIC 9(05)          VALUE ZEROS.
001700     03  EST-MINIMO          PIC 9(01)          VALUE ZEROS.
001800     03  EST-MAXIMO          PIC 9(01)          VALUE ZEROS.
001900     03  FILLER              PIC X(02)          VALUE SPACES.
