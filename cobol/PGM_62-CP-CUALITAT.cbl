000100*    CUALITAT
000200************************************************************
000300*         LAYOUT RESPUESTA ABIERTA (CUALITATIVA)             *
000400*         LARGO REGISTRO = 208 BYTES                        *
000500*         (203 BYTES DE DATO + 5 DE RELLENO)                *
000600************************************************************
000700*    POSICION RELATIVA (1:3)   NUMERO DE PREGUNTA
000800*    POSICION RELATIVA (4:200) TEXTO LIBRE DE LA RESPUESTA
000900************************************************************
001000 01  WK-REG-CUALITAT.
001100     03  CLT-PREG-ID         PIC 9(03)    VALUE ZEROS.
001200     03  CLT-TEXTO           PIC X(200)   VALUE SPACES.
001300     03  FILLER              PIC X(05)    VALUE SPACES.
