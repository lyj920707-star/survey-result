000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CALCSTAT.
000300 AUTHOR.        M LARROSA.
000400 INSTALLATION.  GCIA DESARROLLO - CAPACITACION.
000500 DATE-WRITTEN.  1994-02-22.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
000800******************************************************************
000900*                      PGM_61S - CALCSTAT                        *
001000*                      ===================                       *
001100*  FUNCIONAMIENTO
001200*  * Leer el archivo de respuestas ya convertido a escala        *
001300*  numerica (PROC-ANSWER-FILE), ordenado por PREGUNTA.           *
001400*  * Por cada pregunta cuyas respuestas sean numericas 1-5,      *
001500*  calcular MEDIA (redondeada a dos decimales), CANTIDAD de      *
001600*  respuestas validas, MINIMO y MAXIMO observados.                *
001700*  * Las preguntas sin ninguna respuesta numerica valida no      *
001800*  generan registro de salida.                                   *
001900*  * Grabar el archivo de estadisticas (STATS-FILE).              *
001950*  * Por cada pregunta emitida, mostrar en consola un renglon      *
001960*  con la media (dos decimales) y el texto de la pregunta          *
001970*  (leido del maestro DDPREGU) truncado a 50 posiciones.           *
002000*
002100*  ESTADISTICAS AL FINAL
002200*    Total de respuestas leidas.
002300*    Total de preguntas procesadas (con salida).
002400*    Total de preguntas descartadas (sin dato numerico).
002500******************************************************************
002600*                       HISTORIAL DE CAMBIOS                     *
002700*----------------------------------------------------------------*
002800* 1994-02-22 MLR REQ-0092 ALTA INICIAL DEL PROGRAMA.          0092
002900* 1994-05-30 HDG REQ-0131 SE EXCLUYE DE LA MEDIA LA RESPUESTA   0131
003000*                EN BLANCO Y LA NO NUMERICA (TEXTO CUALITATIVO).
003100* 1995-02-08 HDG REQ-0205 SE AGREGA MINIMO Y MAXIMO POR         0205
003200*                PREGUNTA A PEDIDO DE CAPACITACION.
003300* 1996-11-11 CBV REQ-0296 SE ESTANDARIZA EL REDONDEO DE LA      0296
003400*                MEDIA A DOS DECIMALES (ANTES TRUNCABA).
003500* 1998-12-09 CBV REQ-0355 REVISION Y2K: SIN CAMPOS DE FECHA EN  0355
003600*                ESTE PROGRAMA. SIN IMPACTO. CIERRE CONSTANCIA.
003700* 2001-05-07 PSM REQ-0410 SE ALINEA CON LA SALIDA DE DOS         0410
003800*                DIGITOS DEL CONVERSOR LIKERT (PGM_60S).
003900* 2004-08-23 PSM REQ-0467 CORRIGE DESCARTE DE PREGUNTA CUANDO   0467
004000*                LA CANTIDAD DE RESPUESTAS VALIDAS ES CERO.
004050* 2009-03-11 JRA REQ-0518 SE AGREGA LA LECTURA DEL MAESTRO DE      0518
004060*                PREGUNTAS (DDPREGU) Y SE MUESTRA POR CONSOLA EL
004070*                RENGLON DE RESUMEN (MEDIA Y TEXTO DE LA
004080*                PREGUNTA) DE CADA PREGUNTA EMITIDA, A PEDIDO DE
004090*                CAPACITACION PARA REVISAR EL CORTE SIN ESPERAR
004095*                EL REPORTE FINAL.
004100*----------------------------------------------------------------*
004200
004300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT ENTRADA  ASSIGN TO DDENTRA
005400     ORGANIZATION IS LINE SEQUENTIAL
005500     FILE STATUS  IS FS-ENTRADA.
005600
005620     SELECT PREGUNTAS  ASSIGN TO DDPREGU
005640     ORGANIZATION IS LINE SEQUENTIAL
005660     FILE STATUS  IS FS-PREGUNTAS.
005680
005700     SELECT SALIDA   ASSIGN TO DDSALID
005800     ORGANIZATION IS LINE SEQUENTIAL
005900     FILE STATUS  IS FS-SALIDA.
006000
006100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  ENTRADA
006600     BLOCK CONTAINS 0 RECORDS
006700     RECORDING MODE IS F.
006800 01  REG-ENTRADA              PIC X(94).
006900
006920 FD  PREGUNTAS
006940     BLOCK CONTAINS 0 RECORDS
006960     RECORDING MODE IS F.
006980 01  REG-PREGUNTA              PIC X(128).
006990
007000 FD  SALIDA
007100     BLOCK CONTAINS 0 RECORDS
007200     RECORDING MODE IS F.
007300 01  REG-SALIDA                PIC X(15).
007400
007500
007600 WORKING-STORAGE SECTION.
007700*========================*
007800
007900*----------- STATUS ARCHIVOS  ------------------------------------
008000 77  FS-ENTRADA               PIC XX        VALUE SPACES.
008050 77  FS-PREGUNTAS             PIC XX        VALUE SPACES.
008100 77  FS-SALIDA                PIC XX        VALUE SPACES.
008200
008300 77  WS-STATUS-FIN            PIC X.
008400     88  WS-FIN-LECTURA                     VALUE 'Y'.
008500     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
008550
008560 77  WK-HUBO-ERROR-SW         PIC X(01)     VALUE 'N'.
008570     88  WK-HUBO-ERROR                      VALUE 'S'.
008580     88  WK-NO-HUBO-ERROR                   VALUE 'N'.
008600
008700*----------- CONTADORES (COMP) ------------------------------------
008800 77  TOT-LEIDOS               PIC 9(07)     COMP VALUE ZEROS.
008900 77  TOT-PREG-EMITIDAS        PIC 9(05)     COMP VALUE ZEROS.
009000 77  TOT-PREG-DESCARTAD       PIC 9(05)     COMP VALUE ZEROS.
009010 77  WK-CANT-PREG             PIC 9(04)     COMP VALUE ZEROS.
009100
009200*----------- ACUMULADORES DE CORTE (COMP) -------------------------
009300 77  WK-PREG-ID-ANT           PIC 9(03)     VALUE ZEROS.
009400 77  WK-PRIMER-REG            PIC X(02)     VALUE 'SI'.
009500 77  WK-SUMA-VALORES          PIC 9(07)     COMP VALUE ZEROS.
009600 77  WK-CANT-VALIDAS          PIC 9(05)     COMP VALUE ZEROS.
009700 77  WK-VALOR-MINIMO          PIC 9(01)     COMP VALUE ZEROS.
009800 77  WK-VALOR-MAXIMO          PIC 9(01)     COMP VALUE ZEROS.
009900 77  WK-VALOR-NUM             PIC 9(01)     VALUE ZEROS.
010000
010100 77  WK-MEDIA-CALCULADA       PIC 9(01)V9(02) COMP-3 VALUE ZEROS.
010150 77  WK-TEXTO-MOSTRAR         PIC X(50)     VALUE SPACES.
010200
010210*----------- TABLA DEL MAESTRO DE PREGUNTAS (OCCURS/SEARCH ALL) ----
010220 01  WK-TABLA-PREG.
010230     03  WK-PREG-ENT OCCURS 1 TO 300 TIMES
010240                     DEPENDING ON WK-CANT-PREG
010250                     ASCENDING KEY WK-PREG-ID
010260                     INDEXED BY IDX-PREG.
010270         05  WK-PREG-ID         PIC 9(03).
010280         05  WK-PREG-TEXTO      PIC X(120).
010290
010300*----------- ANALISIS DEL DATO LEIDO (REDEFINE DE PIC X) ----------
010400 01  WK-ANALISIS-TEXTO.
010500     03  WK-TEXTO-1CAR    PIC X(01).
010600     03  FILLER           PIC X(79).
010700
010800 01  WK-TEXTO-NUMERICO REDEFINES WK-ANALISIS-TEXTO.
010900     03  WK-DIGITO-NUM    PIC 9(01).
011000     03  FILLER           PIC X(79).
011100
011200*----------- REGISTROS DE TRABAJO (REDEFINES) ---------------------
011300 01  WK-REG-RESPUESTA REDEFINES REG-ENTRADA.
011400     COPY RESPUES.
011500
011550 01  WK-REG-PREGUNTA REDEFINES REG-PREGUNTA.
011560     COPY PREGUNTA.
011570
011600 01  WK-REG-ESTADIST REDEFINES REG-SALIDA.
011700     COPY ESTADIST.
011800
011810 LINKAGE SECTION.
011820*==================*
011830
011840 01  LK-COMUNICACION.
011850     05  LK-COD-RETORNO       PIC S9(04) COMP.
011860     05  LK-NOMBRE-PASO       PIC X(08).
011870     05  FILLER               PIC X(20).
011900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012000 PROCEDURE DIVISION USING LK-COMUNICACION.
012100
012200 MAIN-PROGRAM-I.
012300
012400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
012500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
012600                            UNTIL WS-FIN-LECTURA
012700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
012800
012900 MAIN-PROGRAM-F. GOBACK.
013000
013100*------------------------------------------------------------------
013200 1000-INICIO-I.
013300
013400     SET WS-NO-FIN-LECTURA TO TRUE
013500
013600     OPEN INPUT ENTRADA
013700     IF FS-ENTRADA IS NOT EQUAL '00' THEN
013800        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
013805        SET WK-HUBO-ERROR TO TRUE
013900        SET WS-FIN-LECTURA TO TRUE
014000     END-IF
014100
014150     OPEN INPUT PREGUNTAS
014160     IF FS-PREGUNTAS IS NOT EQUAL '00' THEN
014170        DISPLAY '* ERROR EN OPEN PREGUNTAS = ' FS-PREGUNTAS
014180        SET WK-HUBO-ERROR TO TRUE
014190        SET WS-FIN-LECTURA TO TRUE
014195     END-IF
014196
014200     OPEN OUTPUT SALIDA
014300     IF FS-SALIDA IS NOT EQUAL '00' THEN
014400        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA
014405        SET WK-HUBO-ERROR TO TRUE
014500        SET WS-FIN-LECTURA TO TRUE
014600     END-IF
014700
014750     PERFORM 3000-CARGAR-PREG-I THRU 3000-CARGAR-PREG-F
014800     PERFORM 2100-LEER-I THRU 2100-LEER-F.
014900
015000 1000-INICIO-F. EXIT.
015010
015020*------------------------------------------------------------------
015030*    CARGA EL MAESTRO DE PREGUNTAS COMPLETO EN LA TABLA DE
015040*    BUSQUEDA (SEARCH ALL POR NUMERO DE PREGUNTA), PARA PODER
015050*    MOSTRAR LA REDACCION DE LA PREGUNTA EN EL RESUMEN DE CONSOLA.
015060*------------------------------------------------------------------
015070 3000-CARGAR-PREG-I.
015080
015090     MOVE ZEROS TO WK-CANT-PREG
015100
015110     READ PREGUNTAS INTO WK-REG-PREGUNTA
015120     IF FS-PREGUNTAS EQUAL '10' THEN
015130        SET WS-FIN-LECTURA TO TRUE
015140     END-IF
015150
015160     PERFORM 3100-AGREGAR-PREG-I THRU 3100-AGREGAR-PREG-F
015170        UNTIL WS-FIN-LECTURA
015180
015190     SET WS-NO-FIN-LECTURA TO TRUE.
015200
015210 3000-CARGAR-PREG-F. EXIT.
015220
015230 3100-AGREGAR-PREG-I.
015240
015250     ADD 1 TO WK-CANT-PREG
015260     MOVE PRG-ID    TO WK-PREG-ID    (WK-CANT-PREG)
015270     MOVE PRG-TEXTO TO WK-PREG-TEXTO (WK-CANT-PREG)
015280
015290     READ PREGUNTAS INTO WK-REG-PREGUNTA
015300     IF FS-PREGUNTAS EQUAL '10' THEN
015310        SET WS-FIN-LECTURA TO TRUE
015320     END-IF.
015330
015340 3100-AGREGAR-PREG-F. EXIT.
015350
015360*------------------------------------------------------------------
015370*    PROCESO PRINCIPAL: CORTE DE CONTROL POR NUMERO DE PREGUNTA
015380*------------------------------------------------------------------
015500 2000-PROCESO-I.
015600
015700     IF WK-PRIMER-REG EQUAL 'SI' THEN
015800        MOVE 'NO'        TO WK-PRIMER-REG
015900        MOVE RSP-PREG-ID TO WK-PREG-ID-ANT
016000        PERFORM 2300-INICIALIZAR-ACUM-I THRU 2300-INICIALIZAR-ACUM-F
016100     END-IF
016200
016300     IF RSP-PREG-ID NOT EQUAL WK-PREG-ID-ANT THEN
016400        PERFORM 2200-EMITIR-PREGUNTA-I THRU 2200-EMITIR-PREGUNTA-F
016500        MOVE RSP-PREG-ID TO WK-PREG-ID-ANT
016600        PERFORM 2300-INICIALIZAR-ACUM-I THRU 2300-INICIALIZAR-ACUM-F
016700     END-IF
016800
016900     PERFORM 2400-ACUMULAR-SI-NUM-I THRU 2400-ACUMULAR-SI-NUM-F
017000
017100     PERFORM 2100-LEER-I THRU 2100-LEER-F
017200
017300     IF WS-FIN-LECTURA THEN
017400        PERFORM 2200-EMITIR-PREGUNTA-I THRU 2200-EMITIR-PREGUNTA-F
017500     END-IF.
017600
017700 2000-PROCESO-F. EXIT.
017800
017900*------------------------------------------------------------------
018000 2100-LEER-I.
018100
018200     READ ENTRADA INTO WK-REG-RESPUESTA
018300
018400     EVALUATE FS-ENTRADA
018500        WHEN '00'
018600           ADD 1 TO TOT-LEIDOS
018700        WHEN '10'
018800           SET WS-FIN-LECTURA TO TRUE
018900        WHEN OTHER
019000           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
019005           SET WK-HUBO-ERROR TO TRUE
019100           SET WS-FIN-LECTURA TO TRUE
019200     END-EVALUATE.
019300
019400 2100-LEER-F. EXIT.
019500
019600*------------------------------------------------------------------
019700*    DETERMINA SI EL TEXTO ES UN DIGITO 1-5 Y LO ACUMULA
019800*------------------------------------------------------------------
019900 2400-ACUMULAR-SI-NUM-I.
020000
020100     MOVE RSP-TEXTO TO WK-ANALISIS-TEXTO
020200
020300     IF WK-TEXTO-1CAR IS NUMERIC
020400        AND WK-TEXTO-1CAR IS GREATER THAN '0'
020500        AND WK-TEXTO-1CAR IS LESS THAN '6' THEN
020600
020700        MOVE WK-DIGITO-NUM TO WK-VALOR-NUM
020800        ADD  WK-VALOR-NUM  TO WK-SUMA-VALORES
020900        ADD  1             TO WK-CANT-VALIDAS
021000
021100        IF WK-VALOR-NUM IS LESS THAN WK-VALOR-MINIMO
021200           OR WK-CANT-VALIDAS EQUAL 1 THEN
021300           MOVE WK-VALOR-NUM TO WK-VALOR-MINIMO
021400        END-IF
021500
021600        IF WK-VALOR-NUM IS GREATER THAN WK-VALOR-MAXIMO
021700           OR WK-CANT-VALIDAS EQUAL 1 THEN
021800           MOVE WK-VALOR-NUM TO WK-VALOR-MAXIMO
021900        END-IF
022000     END-IF.
022100
022200 2400-ACUMULAR-SI-NUM-F. EXIT.
022300
022400*------------------------------------------------------------------
022500 2300-INICIALIZAR-ACUM-I.
022600
022700     MOVE ZEROS TO WK-SUMA-VALORES
022800     MOVE ZEROS TO WK-CANT-VALIDAS
022900     MOVE ZEROS TO WK-VALOR-MINIMO
023000     MOVE ZEROS TO WK-VALOR-MAXIMO.
023100
023200 2300-INICIALIZAR-ACUM-F. EXIT.
023300
023400*------------------------------------------------------------------
023500*    EMITE EL REGISTRO DE ESTADISTICA DE LA PREGUNTA ANTERIOR,
023600*    SALVO QUE NO HAYA TENIDO NINGUNA RESPUESTA NUMERICA VALIDA.
023700*------------------------------------------------------------------
023800 2200-EMITIR-PREGUNTA-I.
023900
024000     IF WK-CANT-VALIDAS EQUAL ZEROS THEN
024100        ADD 1 TO TOT-PREG-DESCARTAD
024200     ELSE
024300        COMPUTE WK-MEDIA-CALCULADA ROUNDED =
024400                WK-SUMA-VALORES / WK-CANT-VALIDAS
024500
024600        MOVE WK-PREG-ID-ANT     TO EST-PREG-ID
024700        MOVE WK-MEDIA-CALCULADA TO EST-MEDIA
024800        MOVE WK-CANT-VALIDAS    TO EST-CANT
024900        MOVE WK-VALOR-MINIMO    TO EST-MINIMO
025000        MOVE WK-VALOR-MAXIMO    TO EST-MAXIMO
025100
025200        WRITE REG-SALIDA
025300        IF FS-SALIDA NOT EQUAL '00' THEN
025400           DISPLAY '* ERROR EN GRABACION SALIDA = ' FS-SALIDA
025405           SET WK-HUBO-ERROR TO TRUE
025500           SET WS-FIN-LECTURA TO TRUE
025600        ELSE
025700           ADD 1 TO TOT-PREG-EMITIDAS
025750           PERFORM 2210-MOSTRAR-RESUMEN-I THRU 2210-MOSTRAR-RESUMEN-F
025800        END-IF
025900     END-IF.
026000
026100 2200-EMITIR-PREGUNTA-F. EXIT.
026150
026152*------------------------------------------------------------------
026154*    MUESTRA EN CONSOLA EL RENGLON DE RESUMEN ESTADISTICO DE LA
026156*    PREGUNTA RECIEN EMITIDA: MEDIA A DOS DECIMALES Y EL TEXTO DE
026158*    LA PREGUNTA (BUSCADO EN EL MAESTRO) TRUNCADO A 50 POSICIONES.
026160*------------------------------------------------------------------
026162 2210-MOSTRAR-RESUMEN-I.
026164
026166     MOVE SPACES TO WK-TEXTO-MOSTRAR
026168     SET IDX-PREG TO 1
026170
026172     SEARCH ALL WK-PREG-ENT
026174        AT END
026176           MOVE '(PREGUNTA SIN MAESTRO)' TO WK-TEXTO-MOSTRAR
026178        WHEN WK-PREG-ID (IDX-PREG) EQUAL EST-PREG-ID
026180           MOVE WK-PREG-TEXTO (IDX-PREG) (1:50) TO
026182                 WK-TEXTO-MOSTRAR
026184     END-SEARCH
026186
026188     DISPLAY '  ' EST-MEDIA ' | ' WK-TEXTO-MOSTRAR.
026190
026192 2210-MOSTRAR-RESUMEN-F. EXIT.
026300*------------------------------------------------------------------
026400 9999-FINAL-I.
026500
026600     CLOSE ENTRADA
026650     CLOSE PREGUNTAS
026700     CLOSE SALIDA
026800
026900     DISPLAY ' '
027000     DISPLAY '=== CALCSTAT - ESTADISTICAS POR PREGUNTA ==='
027100     DISPLAY '  TOTAL RESPUESTAS LEIDAS       : ' TOT-LEIDOS
027200     DISPLAY '  TOTAL PREGUNTAS EMITIDAS       : ' TOT-PREG-EMITIDAS
027300     DISPLAY '  TOTAL PREGUNTAS DESCARTADAS     : ' TOT-PREG-DESCARTAD
027400     DISPLAY '============================================='

027410     IF WK-HUBO-ERROR THEN
027420        MOVE 12 TO LK-COD-RETORNO
027430     ELSE
027440        MOVE ZEROS TO LK-COD-RETORNO
027450     END-IF.

027500
027600 9999-FINAL-F. EXIT.
