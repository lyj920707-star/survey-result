000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RUNALLPG.
000300 AUTHOR.        P SOSA MOLINA.
000400 INSTALLATION.  GCIA DESARROLLO - CAPACITACION.
000500 DATE-WRITTEN.  2001-08-02.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
000800******************************************************************
000900*                      PGM_65S - RUNALLPG                        *
001000*                      ===================                       *
001100*  FUNCIONAMIENTO
001200*  * Encadena por CALL DINAMICO, en el orden correcto, los tres   *
001300*  pasos cuantitativos del proceso batch de resultados de        *
001305*  encuesta:                                                     *
001400*      1) CNVLIKRT - convierte las respuestas de escala Likert   *
001500*         de texto a numero.                                     *
001600*      2) CALCSTAT - calcula media/cantidad/minimo/maximo por    *
001700*         pregunta sobre las respuestas ya convertidas.          *
001800*      3) FILLTMPL - calza las estadisticas contra la plantilla  *
001900*         del reporte final y arma el archivo de salida.         *
002000*  * LA DEPURACION (QPREPROC) Y LA INTEGRACION (QINTEGRA) DE LAS  *
002100*  RESPUESTAS ABIERTAS SON PROCESOS APARTE, DE CORRIDA MANUAL,    *
002200*  Y NO FORMAN PARTE DE ESTA CADENA - VER PGM_62S Y PGM_63S.      *
002300*  * Cada paso se ejecuta unicamente si el anterior termino con  *
002400*  el codigo de retorno DDCOMUNI en CERO; si algun paso vuelve   *
002500*  con codigo distinto de CERO, se corta la cadena y se deja     *
002600*  constancia en consola de en que paso quedo el corte.          *
002700*
002800*  ESTE PROGRAMA NO ABRE ARCHIVOS PROPIOS - CADA SUBPROGRAMA      *
002900*  TIENE SUS PROPIOS SELECT/ASSIGN Y SU PROPIO JCL DE ENTRADA     *
003000*  Y SALIDA; ESTE SOLO ENCADENA LA EJECUCION Y TRASLADA EL        *
003100*  CODIGO DE RETORNO DE UN PASO A LK-COMUNICACION DEL SIGUIENTE.  *
003200******************************************************************
003300*                       HISTORIAL DE CAMBIOS                     *
003400*----------------------------------------------------------------*
003500* 2001-08-02 PSM REQ-0419 ALTA INICIAL DEL PROGRAMA - ENCADENA   0419
003550*                CNVLIKRT Y CALCSTAT.
003600* 2001-11-05 PSM REQ-0421 SE INCORPORA EL PASO FILLTMPL A LA   0421
003700*                CADENA (VER PGM_64S).
003750* 2001-12-20 MLR REQ-0399 AJUSTE Y2K DE SEGUIMIENTO - SE        0399
003800*                REVISO QUE NINGUNO DE LOS PASOS ENCADENADOS
003850*                USE FECHAS DE 2 DIGITOS DE ANIO; NO SE
003890*                ENCONTRARON CAMBIOS PENDIENTES DE LA REVISION
003895*                GENERAL DE 1999.
003900* 2004-04-19 HDG REQ-0470 SE AGREGA EL CORTE DE CADENA POR      0470
004000*                CODIGO DE RETORNO DISTINTO DE CERO; ANTES SE
004100*                SEGUIA EJECUTANDO TODO AUNQUE UN PASO FALLARA.
004200* 2007-06-13 JRA REQ-0512 SE SACAN DE LA CADENA LOS PASOS       0512
004300*                QPREPROC Y QINTEGRA (DEPURACION E INTEGRACION
004400*                DE RESPUESTAS ABIERTAS); QUEDAN COMO CORRIDAS
004410*                APARTE PORQUE SU SALIDA REQUIERE REVISION
004420*                MANUAL ANTES DE ALIMENTAR EL REPORTE FINAL.
004500*----------------------------------------------------------------*
004600
004700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*========================*
005800
005900*----------- NOMBRES DE LOS PROGRAMAS DE LA CADENA (COMP) ---------
006000 77  WS-PGMRUT                PIC X(8)      VALUE SPACES.
006100
006200 77  WK-PASO-ACTUAL           PIC 9(02)     COMP VALUE ZEROS.
006300 77  WK-CANT-PASOS            PIC 9(02)     COMP VALUE 3.
006400 77  WK-CORTE-SW              PIC X(01)     VALUE 'N'.
006500     88  WK-CADENA-CORTADA                  VALUE 'S'.
006600     88  WK-CADENA-SIGUE                    VALUE 'N'.
006700
006800*----------- TABLA DE PASOS (REDEFINES DE LITERALES) ---------------
006900 01  WK-LISTA-PASOS-LIT.
007000     03  FILLER              PIC X(8)  VALUE 'CNVLIKRT'.
007100     03  FILLER              PIC X(8)  VALUE 'CALCSTAT'.
007200     03  FILLER              PIC X(8)  VALUE 'FILLTMPL'.
007300
007400 01  WK-TABLA-PASOS REDEFINES WK-LISTA-PASOS-LIT.
007500     03  WK-PASO-NOMBRE      PIC X(8)  OCCURS 3 TIMES.
007600
007700*----------- TABLA DE ROTULOS PARA CONSOLA (REDEFINES) -------------
007800 01  WK-LISTA-ROTULOS-LIT.
007900     03  FILLER   PIC X(40) VALUE
008000         'CONVERSION DE RESPUESTAS DE ESCALA     '.
008100     03  FILLER   PIC X(40) VALUE
008200         'CALCULO DE ESTADISTICAS POR PREGUNTA   '.
008300     03  FILLER   PIC X(40) VALUE
008400         'LLENADO DE PLANTILLA DE REPORTE FINAL  '.
008500
008600 01  WK-TABLA-ROTULOS REDEFINES WK-LISTA-ROTULOS-LIT.
008700     03  WK-PASO-ROTULO      PIC X(40) OCCURS 3 TIMES.
009400
009500*----------- AREA DE ENLACE CON CADA SUBPROGRAMA -------------------
009600 01  LK-COMUNICACION.
009700     05  LK-COD-RETORNO       PIC S9(04) COMP VALUE ZEROS.
009800     05  LK-NOMBRE-PASO       PIC X(08)       VALUE SPACES.
009900     05  FILLER               PIC X(20)       VALUE SPACES.
010000
010100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010200 PROCEDURE DIVISION.
010300
010400 MAIN-PROGRAM-I.
010500
010600     DISPLAY ' '
010700     DISPLAY '=== RUNALLPG - CADENA DE PROCESO DE ENCUESTA ==='
010800
010900     SET WK-CADENA-SIGUE TO TRUE
011000     MOVE ZEROS TO LK-COD-RETORNO
011100
011200     PERFORM 1000-EJECUTAR-PASO-I THRU 1000-EJECUTAR-PASO-F
011300        VARYING WK-PASO-ACTUAL FROM 1 BY 1
011400        UNTIL WK-PASO-ACTUAL GREATER THAN WK-CANT-PASOS
011500           OR WK-CADENA-CORTADA
011600
011700     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
011800
011900 MAIN-PROGRAM-F. GOBACK.
012000
012100*------------------------------------------------------------------
012200*    INVOCA UN PASO DE LA CADENA POR CALL DINAMICO Y REVISA EL
012300*    CODIGO DE RETORNO ANTES DE SEGUIR CON EL SIGUIENTE.
012400*------------------------------------------------------------------
012500 1000-EJECUTAR-PASO-I.
012600
012700     MOVE WK-PASO-NOMBRE (WK-PASO-ACTUAL) TO WS-PGMRUT
012800     MOVE WK-PASO-NOMBRE (WK-PASO-ACTUAL) TO LK-NOMBRE-PASO
012900
013000     DISPLAY '  PASO ' WK-PASO-ACTUAL ' - '
013100             WK-PASO-ROTULO (WK-PASO-ACTUAL)
013200
013300     CALL WS-PGMRUT USING LK-COMUNICACION
013400
013500     IF LK-COD-RETORNO NOT EQUAL ZEROS THEN
013600        SET WK-CADENA-CORTADA TO TRUE
013700        DISPLAY '  *** CADENA CORTADA EN EL PASO ' WK-PASO-ACTUAL
013800                ' (' WK-PASO-NOMBRE (WK-PASO-ACTUAL) ') ***'
013900        DISPLAY '  *** CODIGO DE RETORNO = ' LK-COD-RETORNO
014000     END-IF.
014100
014200 1000-EJECUTAR-PASO-F. EXIT.
014300
014400*------------------------------------------------------------------
014500 9999-FINAL-I.
014600
014700     IF WK-CADENA-SIGUE THEN
014800        DISPLAY '  CADENA COMPLETA - LOS 3 PASOS TERMINARON OK'
014900     END-IF
015000
015100     DISPLAY '=================================================='.
015200
015300 9999-FINAL-F. EXIT.
