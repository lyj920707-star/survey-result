000100*    PLANTILL
000200************************************************************
000300*         LAYOUT FILA DE PLANTILLA DE REPORTE                *
000400*         LARGO REGISTRO = 128 BYTES                        *
000500*         (123 BYTES DE DATO + 5 DE RELLENO)                *
000600************************************************************
000700*    POSICION RELATIVA (1:3)   NUMERO DE FILA DEL REPORTE
000800*    POSICION RELATIVA (4:120) TEXTO DE PREGUNTA DE PLANTILLA
000900************************************************************
001000 01  WK-REG-PLANTILL.
001100     03  TPL-FILA            PIC 9(03)    VALUE ZEROS.
001200     03  TPL-TEXTO           PIC X(120)   VALUE SPACES.
001300     03  FILLER              PIC X(05)    VALUE SPACES.
