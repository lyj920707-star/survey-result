000100*    LLENADO
000200************************************************************
000300*         LAYOUT FILA DE REPORTE COMPLETADA                 *
000400*         LARGO REGISTRO = 134 BYTES                        *
000500*         (129 BYTES DE DATO + 5 DE RELLENO)                *
000600************************************************************
000700*    POSICION RELATIVA (1:3)   NUMERO DE FILA DEL REPORTE
000800*    POSICION RELATIVA (4:3)   MEDIA VOLCADA (9(01)V9(02))
000900*    POSICION RELATIVA (7:3)   PORCENTAJE DE COINCIDENCIA
001000*    POSICION RELATIVA (10:120) PREGUNTA DE ENCUESTA CALZADA
001100************************************************************
001200 01  WK-REG-LLENADO.
001300     03  LLN-FILA            PIC 9(03)          VALUE ZEROS.
001400     03  LLN-MEDIA           PIC 9(01)V9(02)     VALUE ZEROS.
001500     03  LLN-PORC-MATCH      PIC 9(03)          VALUE ZEROS.
001600     03  LLN-TEXTO-ENC       PIC X(120)         VALUE SPACES.
001700     03  FILLER              PIC X(05)          VALUE SPACES.
