000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CNVLIKRT.
000300 AUTHOR.        M LARROSA.
000400 INSTALLATION.  GCIA DESARROLLO - CAPACITACION.
000500 DATE-WRITTEN.  1994-02-08.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
000800******************************************************************
000900*                      PGM_60S - CNVLIKRT                        *
001000*                      ===================                       *
001100*  FUNCIONAMIENTO
001200*  * Leer el archivo de respuestas de la encuesta de capacitacion
001300*  (ANSWER-FILE), ordenado por PREGUNTA y por ENCUESTADO.
001400*  * Detectar, por PREGUNTA, si TODAS las respuestas no en blanco
001500*  son una de las cinco etiquetas de escala Likert (dos pasadas
001600*  sobre el archivo: 1ra clasifica, 2da convierte).
001700*  * Para las preguntas que califican, reemplazar la etiqueta por
001800*  el codigo numerico 1-5; el resto de las respuestas pasan sin
001900*  modificar.
002000*  * Generar el archivo de respuestas procesado (PROC-ANSWER-FILE)
002100*  para las etapas de analisis siguientes.
002200*
002300*  ESTADISTICAS AL FINAL
002400*    Total de respuestas leidas.
002500*    Total de preguntas clasificadas como Likert.
002600*    Total de respuestas convertidas.
002700******************************************************************
002800*                       HISTORIAL DE CAMBIOS                     *
002900*----------------------------------------------------------------*
003000* 1994-02-08 MLR REQ-0091 ALTA INICIAL DEL PROGRAMA.          0091
003100* 1994-03-14 MLR REQ-0104 SE AGREGA CONTROL DE PREGUNTA SIN     0104
003200*                DATOS (COLUMNA TODA EN BLANCO NO ES LIKERT).
003300* 1994-06-02 HDG REQ-0139 CORRIGE COMPARACION DE ETIQUETA        0139
003400*                "BOTONG-IDA" QUE NO CONSIDERABA EL BLANK
003500*                INTERMEDIO DE DOS PALABRAS.
003600* 1995-01-19 HDG REQ-0201 SE AGREGA DESPLIEGUE DE TOTALES AL     0201
003700*                FINAL DEL PROCESO.
003800* 1996-09-24 CBV REQ-0288 SE AMPLIA TABLA DE PREGUNTAS DE 100    0288
003900*                A 300 POSICIONES POR CRECIMIENTO DE ENCUESTAS.
004000* 1998-11-30 CBV REQ-0355 REVISION Y2K: WK-PREG-ID Y CAMPOS DE   0355
004100*                FECHA DE ESTE PROGRAMA SON NUMERICOS PUROS,
004200*                NO CONTIENEN AAMMDD; SIN IMPACTO. SE DEJA
004300*                CONSTANCIA EN EL LEGAJO DE PASAJE DE SIGLO.
004400* 1999-02-11 CBV REQ-0355 CIERRE DEFINITIVO REVISION Y2K.        0355
004500* 2001-05-07 PSM REQ-0410 SE AGREGA SEGUNDA PASADA EXPLICITA     0410
004600*                (ANTES SE ASUMIA ARCHIVO EN MEMORIA) PARA
004700*                SOPORTAR VOLUMENES MAYORES A 5000 ENCUESTADOS.
004800* 2004-08-19 PSM REQ-0466 CORRIGE TOTAL DE CONVERTIDAS QUE       0466
004900*                CONTABA DE MAS CUANDO LA PREGUNTA NO CALIFICABA.
005000*----------------------------------------------------------------*
005100
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT ENTRADA  ASSIGN TO DDENTRA
006300     ORGANIZATION IS LINE SEQUENTIAL
006400     FILE STATUS  IS FS-ENTRADA.
006500
006600     SELECT SALIDA   ASSIGN TO DDSALID
006700     ORGANIZATION IS LINE SEQUENTIAL
006800     FILE STATUS  IS FS-SALIDA.
006900
007000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  ENTRADA
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORDING MODE IS F.
007700 01  REG-ENTRADA             PIC X(94).
007800
007900 FD  SALIDA
008000     BLOCK CONTAINS 0 RECORDS
008100     RECORDING MODE IS F.
008200 01  REG-SALIDA               PIC X(94).
008300
008400
008500 WORKING-STORAGE SECTION.
008600*========================*
008700
008800*----------- STATUS ARCHIVOS  ------------------------------------
008900 77  FS-ENTRADA               PIC XX        VALUE SPACES.
009000 77  FS-SALIDA                PIC XX        VALUE SPACES.
009100
009200 77  WS-STATUS-FIN            PIC X.
009300     88  WS-FIN-LECTURA                     VALUE 'Y'.
009400     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
009500
009600 77  WS-STATUS-PASADA         PIC X.
009700     88  WS-FIN-PASADA1                     VALUE 'Y'.
009800     88  WS-NO-FIN-PASADA1                  VALUE 'N'.
009900
010000*----------- CONTADORES (COMP) ------------------------------------
010100 77  TOT-LEIDOS               PIC 9(07)     COMP VALUE ZEROS.
010200 77  TOT-PREG-LIKERT          PIC 9(05)     COMP VALUE ZEROS.
010300 77  TOT-CONVERTIDAS          PIC 9(07)     COMP VALUE ZEROS.
010400 77  WK-CANT-PREG             PIC 9(04)     COMP VALUE ZEROS.
010500
010600*----------- VARIABLES DE CONTROL DE CORTE ------------------------
010700 77  WK-PREG-ID-ANT           PIC 9(03)     VALUE ZEROS.
010800 77  WK-PRIMER-REG            PIC X(02)     VALUE 'SI'.
010900 77  WK-CODIGO-CONV           PIC X(01)     VALUE SPACE.
011000
011100 77  WK-ALGUN-DATO-SW         PIC X(01)     VALUE 'N'.
011200     88  WK-ALGUN-DATO-SI                   VALUE 'S'.
011300     88  WK-ALGUN-DATO-NO                   VALUE 'N'.
011400
011500 77  WK-TODO-LIKERT-SW        PIC X(01)     VALUE 'S'.
011600     88  WK-TODO-LIKERT-SI                  VALUE 'S'.
011700     88  WK-TODO-LIKERT-NO                  VALUE 'N'.
011710
011720 77  WK-HUBO-ERROR-SW         PIC X(01)     VALUE 'N'.
011730     88  WK-HUBO-ERROR                      VALUE 'S'.
011740     88  WK-NO-HUBO-ERROR                   VALUE 'N'.
011800
011900*----------- TABLA DE PREGUNTAS (RESULTADO PASADA 1) --------------
012000 01  WK-TABLAS.
012100     03  WK-TABLA-PREG OCCURS 1 TO 300 TIMES
012200                       DEPENDING ON WK-CANT-PREG
012300                       ASCENDING KEY WK-PREG-ID
012400                       INDEXED BY IDX-PREG.
012500         05  WK-PREG-ID           PIC 9(03).
012600         05  WK-PREG-SW           PIC X(01).
012700             88  WK-PREG-ES-LIKERT      VALUE 'S'.
012800             88  WK-PREG-NO-LIKERT      VALUE 'N'.
012900
013000*----------- REGISTRO DE TRABAJO (REDEFINES DE ENTRADA/SALIDA) ----
013100 01  WK-REG-RESPUESTA REDEFINES REG-ENTRADA.
013200     COPY RESPUES.
013300
013400 01  WK-REG-SALIDA REDEFINES REG-SALIDA.
013500     COPY RESPUES.
013600
013700 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013800
013810 LINKAGE SECTION.
013820*==================*
013830
013840 01  LK-COMUNICACION.
013850     05  LK-COD-RETORNO       PIC S9(04) COMP.
013860     05  LK-NOMBRE-PASO       PIC X(08).
013870     05  FILLER               PIC X(20).
013900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014000 PROCEDURE DIVISION USING LK-COMUNICACION.
014100
014200 MAIN-PROGRAM-I.
014300
014400     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
014500     PERFORM 2000-PASADA1-I    THRU 2000-PASADA1-F
014600                               UNTIL WS-FIN-LECTURA
014700     PERFORM 3000-REABRIR-I    THRU 3000-REABRIR-F
014800     PERFORM 4000-PASADA2-I    THRU 4000-PASADA2-F
014900                               UNTIL WS-FIN-LECTURA
015000     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
015100
015200 MAIN-PROGRAM-F. GOBACK.
015300
015400*------------------------------------------------------------------
015500 1000-INICIO-I.
015600
015700     SET WS-NO-FIN-LECTURA TO TRUE
015800     MOVE ZEROS TO WK-CANT-PREG
015900
016000     OPEN INPUT ENTRADA
016100     IF FS-ENTRADA IS NOT EQUAL '00' THEN
016200        DISPLAY '* ERROR EN OPEN ENTRADA INICIO = ' FS-ENTRADA
016205        SET WK-HUBO-ERROR TO TRUE
016300        SET  WS-FIN-LECTURA TO TRUE
016400     END-IF
016500
016600     PERFORM 2100-LEER-I THRU 2100-LEER-F.
016700
016800 1000-INICIO-F. EXIT.
016900
017000*------------------------------------------------------------------
017100*    PRIMERA PASADA: CLASIFICA CADA PREGUNTA (CORTE POR PREG-ID)
017200*------------------------------------------------------------------
017300 2000-PASADA1-I.
017400
017500     IF WK-PRIMER-REG EQUAL 'SI' THEN
017600        MOVE 'NO'        TO WK-PRIMER-REG
017700        MOVE RSP-PREG-ID TO WK-PREG-ID-ANT
017800        SET WK-ALGUN-DATO-NO  TO TRUE
017900        SET WK-TODO-LIKERT-SI TO TRUE
018000     END-IF
018100
018200     IF RSP-PREG-ID NOT EQUAL WK-PREG-ID-ANT THEN
018300        PERFORM 2200-CERRAR-PREGUNTA-I THRU 2200-CERRAR-PREGUNTA-F
018400        MOVE RSP-PREG-ID TO WK-PREG-ID-ANT
018500        SET WK-ALGUN-DATO-NO  TO TRUE
018600        SET WK-TODO-LIKERT-SI TO TRUE
018700     END-IF
018800
018900     PERFORM 2150-CLASIFICAR-ETIQ-I THRU 2150-CLASIFICAR-ETIQ-F
019000
019100     IF RSP-TEXTO NOT EQUAL SPACES THEN
019200        SET WK-ALGUN-DATO-SI TO TRUE
019300        IF WK-CODIGO-CONV EQUAL SPACE THEN
019400           SET WK-TODO-LIKERT-NO TO TRUE
019500        END-IF
019600     END-IF
019700
019800     PERFORM 2100-LEER-I THRU 2100-LEER-F
019900
020000     IF WS-FIN-LECTURA THEN
020100        PERFORM 2200-CERRAR-PREGUNTA-I THRU 2200-CERRAR-PREGUNTA-F
020200     END-IF.
020300
020400 2000-PASADA1-F. EXIT.
020500
020600*------------------------------------------------------------------
020700 2100-LEER-I.
020800
020900     READ ENTRADA INTO WK-REG-RESPUESTA
021000
021100     EVALUATE FS-ENTRADA
021200        WHEN '00'
021300           ADD 1 TO TOT-LEIDOS
021400        WHEN '10'
021500           SET WS-FIN-LECTURA TO TRUE
021600        WHEN OTHER
021700           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
021705           SET WK-HUBO-ERROR TO TRUE
021800           SET WS-FIN-LECTURA TO TRUE
021900     END-EVALUATE.
022000
022100 2100-LEER-F. EXIT.
022200
022300*------------------------------------------------------------------
022400*    DETERMINA SI EL TEXTO RECIBIDO ES UNA ETIQUETA LIKERT VALIDA
022500*    Y, DE SERLO, EL CODIGO NUMERICO QUE LE CORRESPONDE.
022600*------------------------------------------------------------------
022700 2150-CLASIFICAR-ETIQ-I.
022800
022900     MOVE SPACE TO WK-CODIGO-CONV
023000
023100     EVALUATE TRUE
023200        WHEN RSP-TEXTO EQUAL '매우 그렇다'
023300           MOVE '5' TO WK-CODIGO-CONV
023400        WHEN RSP-TEXTO EQUAL '그렇다'
023500           MOVE '4' TO WK-CODIGO-CONV
023600        WHEN RSP-TEXTO EQUAL '보통이다'
023700           MOVE '3' TO WK-CODIGO-CONV
023800        WHEN RSP-TEXTO EQUAL '그렇지 않다'
023900           MOVE '2' TO WK-CODIGO-CONV
024000        WHEN RSP-TEXTO EQUAL '매우 그렇지 않다'
024100           MOVE '1' TO WK-CODIGO-CONV
024200        WHEN OTHER
024300           CONTINUE
024400     END-EVALUATE.
024500
024600 2150-CLASIFICAR-ETIQ-F. EXIT.
024700
024800*------------------------------------------------------------------
024900*    CIERRA LA PREGUNTA ANTERIOR: SI TUVO ALGUN DATO Y TODOS SUS
025000*    VALORES NO EN BLANCO FUERON ETIQUETA, LA GRABA EN LA TABLA
025100*    COMO LIKERT.
025200*------------------------------------------------------------------
025300 2200-CERRAR-PREGUNTA-I.
025400
025500     ADD 1 TO WK-CANT-PREG
025600     MOVE WK-PREG-ID-ANT TO WK-PREG-ID (WK-CANT-PREG)
025700
025800     IF WK-ALGUN-DATO-SI AND WK-TODO-LIKERT-SI THEN
025900        MOVE 'S' TO WK-PREG-SW (WK-CANT-PREG)
026000        ADD 1 TO TOT-PREG-LIKERT
026100     ELSE
026200        MOVE 'N' TO WK-PREG-SW (WK-CANT-PREG)
026300     END-IF.
026400
026500 2200-CERRAR-PREGUNTA-F. EXIT.
026600
026700*------------------------------------------------------------------
026800*    CIERRA EL ARCHIVO DE ENTRADA Y LO REABRE PARA LA 2DA PASADA
026900*------------------------------------------------------------------
027000 3000-REABRIR-I.
027100
027200     CLOSE ENTRADA
027300     SET WS-NO-FIN-LECTURA TO TRUE
027400
027500     OPEN INPUT ENTRADA
027600     IF FS-ENTRADA IS NOT EQUAL '00' THEN
027700        DISPLAY '* ERROR EN REAPERTURA ENTRADA = ' FS-ENTRADA
027705        SET WK-HUBO-ERROR TO TRUE
027800        SET WS-FIN-LECTURA TO TRUE
027900     END-IF
028000
028100     OPEN OUTPUT SALIDA
028200     IF FS-SALIDA IS NOT EQUAL '00' THEN
028300        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA
028305        SET WK-HUBO-ERROR TO TRUE
028400        SET WS-FIN-LECTURA TO TRUE
028500     END-IF
028600
028700     PERFORM 2100-LEER-I THRU 2100-LEER-F.
028800
028900 3000-REABRIR-F. EXIT.
029000
029100*------------------------------------------------------------------
029200*    SEGUNDA PASADA: CONVIERTE Y GRABA EL ARCHIVO PROCESADO
029300*------------------------------------------------------------------
029400 4000-PASADA2-I.
029500
029600     SET IDX-PREG TO 1
029700     SEARCH ALL WK-TABLA-PREG
029800        WHEN WK-PREG-ID (IDX-PREG) EQUAL RSP-PREG-ID
029900           PERFORM 2150-CLASIFICAR-ETIQ-I THRU 2150-CLASIFICAR-ETIQ-F
030000           IF WK-PREG-ES-LIKERT (IDX-PREG)
030100              AND RSP-TEXTO NOT EQUAL SPACES
030200              AND WK-CODIGO-CONV NOT EQUAL SPACE THEN
030300              MOVE WK-CODIGO-CONV TO RSP-TEXTO
030400              ADD 1 TO TOT-CONVERTIDAS
030500           END-IF
030600     END-SEARCH
030700
030800     MOVE WK-REG-RESPUESTA TO WK-REG-SALIDA
030900     WRITE REG-SALIDA
031000
031100     IF FS-SALIDA NOT EQUAL '00' THEN
031200        DISPLAY '* ERROR EN GRABACION SALIDA = ' FS-SALIDA
031205        SET WK-HUBO-ERROR TO TRUE
031300        SET WS-FIN-LECTURA TO TRUE
031400     ELSE
031500        PERFORM 2100-LEER-I THRU 2100-LEER-F
031600     END-IF.
031700
031800 4000-PASADA2-F. EXIT.
031900
032000*------------------------------------------------------------------
032100 9999-FINAL-I.
032200
032300     CLOSE ENTRADA
032400     CLOSE SALIDA
032500
032600     DISPLAY ' '
032700     DISPLAY '=== CNVLIKRT - CONVERSION DE ESCALA LIKERT ==='
032800     DISPLAY '  TOTAL RESPUESTAS LEIDAS      : ' TOT-LEIDOS
032900     DISPLAY '  TOTAL PREGUNTAS LIKERT        : ' TOT-PREG-LIKERT
033000     DISPLAY '  TOTAL RESPUESTAS CONVERTIDAS  : ' TOT-CONVERTIDAS
033100     DISPLAY '==============================================='
033110
033120     IF WK-HUBO-ERROR THEN
033130        MOVE 12 TO LK-COD-RETORNO
033140     ELSE
033150        MOVE ZEROS TO LK-COD-RETORNO
033160     END-IF.
033200
033300 9999-FINAL-F. EXIT.
