000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QINTEGRA.
000300 AUTHOR.        C VEGA.
000400 INSTALLATION.  GCIA DESARROLLO - CAPACITACION.
000500 DATE-WRITTEN.  1996-10-07.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO.
000800*****************************************************************
000900*                      PGM_63S - QINTEGRA                        *
001000*                      ===================                       *
001100*  FUNCIONAMIENTO
001200*  * Leer el archivo de respuestas cualitativas depuradas         *
001300*  (QUAL-FILE, salida de PGM_62S), ordenado por PREGUNTA.         *
001400*  * Por cada pregunta: descartar duplicados exactos, clasificar  *
001500*  cada respuesta por tema y por sus palabras clave, y fundir en  *
001600*  un mismo grupo las que tratan la misma idea (sinonimos, una    *
001700*  contenida en la otra, o suficiente semejanza de redaccion y    *
001800*  de vocabulario). Una segunda pasada vuelve a comparar los      *
001900*  grupos ya armados entre si con exigencia mayor, por si dos     *
002000*  grupos de temas distintos terminan hablando de lo mismo.       *
002100*  * De cada grupo elegir como frase representativa la mas        *
002200*  completa (ni demasiado corta ni demasiado larga, con mas       *
002300*  temas y palabras clave reconocidas, y con mejor puntaje de     *
002400*  redaccion), y marcarla "(공통의견 n)" cuando el grupo tenga dos*
002500*  o mas respuestas.                                              *
002600*  * Ordenar los grupos de cada pregunta por cantidad de          *
002700*  respuestas descendente y, a igualdad, por el largo de la       *
002800*  frase representativa descendente.                              *
002900*  * Grabar el archivo de resultado cualitativo integrado         *
003000*  (QUAL-RESULT-FILE) para el reporte final.                      *
003100*
003200*  ESTADISTICAS AL FINAL
003300*    Total de respuestas leidas.
003400*    Total de preguntas procesadas.
003500*    Total de grupos (ideas) emitidos.
003600*    Ratio de fusion (grupos / respuestas depuradas), con aviso
003700*    si el resultado quedo con sobre-fusion o con sub-fusion.
003800*****************************************************************
003900*                       HISTORIAL DE CAMBIOS                     *
004000*----------------------------------------------------------------*
004100* 1996-10-07 CBV REQ-0293 ALTA INICIAL DEL PROGRAMA.          0293
004110* 1997-01-20 CBV REQ-0301 SE AGREGA TABLA DE TEMAS PARA         0301
004120*                AGRUPAR RESPUESTAS DEL MISMO ASUNTO AUNQUE
004130*                ESTEN REDACTADAS DE MANERA DISTINTA.
004140* 1997-05-14 CBV REQ-0310 SE AGREGA REGLA DE RESPUESTA CORTA    0310
004150*                CONTENIDA EN RESPUESTA LARGA (EJ. "MBTI" DENTRO
004160*                DE UNA FRASE MAS EXTENSA SOBRE MBTI).
004170* 1998-12-21 CBV REQ-0355 REVISION Y2K: SIN CAMPOS DE FECHA EN  0355
004180*                ESTE PROGRAMA. SIN IMPACTO. CIERRE CONSTANCIA.
004190* 2002-02-11 PSM REQ-0430 SE AGREGA PUNTAJE DE FRASE            0430
004200*                REPRESENTATIVA (LARGO + CANTIDAD DE TEMAS)
004210*                EN LUGAR DE TOMAR SIEMPRE LA PRIMERA.
004220* 2006-07-08 PSM REQ-0501 SE ORDENA LA SALIDA POR CANTIDAD DE   0501
004230*                COINCIDENCIAS ANTES DE GRABAR EL RESULTADO.
004240* 2008-03-10 JRA REQ-0533 AUDITORIA DE CALIDAD SOBRE LA REGLA   0533
004250*                DE FUSION: SE ENCONTRO QUE SOLO SE COMPARABA
004260*                TEMA Y SUBCADENA. SE REESCRIBE 4200-DEBE-FUNDIR-I
004270*                CON LAS CINCO CONDICIONES DEL MANUAL (SINONIMOS,
004280*                RESPUESTA CORTA CONTENIDA, SEMEJANZA JACCARD MAS
004290*                SEMEJANZA DE REDACCION CONTRA UMBRAL, Y CLAVES
004300*                COMPARTIDAS). SE AGREGA EXTRACCION DE PALABRAS
004310*                CLAVE CON TABLA DE PALABRAS VACIAS, TABLA DE
004320*                SINONIMOS DE 8 GRUPOS, DEPURACION DE DUPLICADOS
004330*                EXACTOS ANTES DE CLASIFICAR, SEGUNDA PASADA DE
004340*                FUSION ENTRE GRUPOS CON UMBRAL MAS EXIGENTE, Y
004350*                BONIFICACION DE PUNTAJE POR TERMINACION NOMINAL
004360*                Y POR PALABRAS DE CONCRECION. SE AGREGA REPORTE
004370*                DE RATIO DE FUSION AL FINAL.                  0533
004380* 2009-02-18 JRA REQ-0562 LA TABLA DE TEMAS PASA A TENER UNA      0562
004390*                LISTA DE HASTA 10 PALABRAS GATILLO POR TEMA (ANTES
004400*                UNA SOLA PALABRA POR TEMA); 3100-MARCAR-TEMA-I
004410*                AHORA RECORRE LA LISTA CON 3110-PROBAR-CLAVE-I Y
004420*                MARCA EL TEMA SI CUALQUIERA DE LAS PALABRAS DE SU
004430*                LISTA APARECE EN LA RESPUESTA. SE PERDIAN MUCHAS
004440*                COINCIDENCIAS POR SINONIMOS/VARIANTES QUE NO ERAN
004450*                LA UNICA PALABRA ELEGIDA POR TEMA.
006900*----------------------------------------------------------------*
007000
007100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000
008100     SELECT ENTRADA  ASSIGN TO DDENTRA
008200     ORGANIZATION IS LINE SEQUENTIAL
008300     FILE STATUS  IS FS-ENTRADA.
008400
008500     SELECT SALIDA   ASSIGN TO DDSALID
008600     ORGANIZATION IS LINE SEQUENTIAL
008700     FILE STATUS  IS FS-SALIDA.
008800
008900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009000 DATA DIVISION.
009100 FILE SECTION.
009200
009300 FD  ENTRADA
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORDING MODE IS F.
009600 01  REG-ENTRADA               PIC X(208).
009700
009800 FD  SALIDA
009900     BLOCK CONTAINS 0 RECORDS
010000     RECORDING MODE IS F.
010100 01  REG-SALIDA                 PIC X(432).
010200
010300
010400 WORKING-STORAGE SECTION.
010500*========================*
010600
010700*----------- STATUS ARCHIVOS  ------------------------------------
010800 77  FS-ENTRADA               PIC XX        VALUE SPACES.
010900 77  FS-SALIDA                PIC XX        VALUE SPACES.
011000
011100 77  WS-STATUS-FIN            PIC X.
011200     88  WS-FIN-LECTURA                     VALUE 'Y'.
011300     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
011400
011500 77  WK-HUBO-ERROR-SW         PIC X(01)     VALUE 'N'.
011600     88  WK-HUBO-ERROR                      VALUE 'S'.
011700     88  WK-NO-HUBO-ERROR                   VALUE 'N'.
011800
011900*----------- CONTADORES (COMP) ------------------------------------
012000 77  TOT-LEIDOS               PIC 9(07)     COMP VALUE ZEROS.
012100 77  TOT-PREGUNTAS            PIC 9(05)     COMP VALUE ZEROS.
012200 77  TOT-GRUPOS               PIC 9(07)     COMP VALUE ZEROS.
012300
012400*----------- CONTROL DE CORTE --------------------------------------
012500 77  WK-PREG-ID-ANT           PIC 9(03)     VALUE ZEROS.
012600 77  WK-PRIMER-REG            PIC X(02)     VALUE 'SI'.
012700
012800*----------- INDICES Y SUBINDICES (COMP) ---------------------------
012900 77  IX-RESP-I                PIC 9(03)     COMP VALUE ZEROS.
013000 77  IX-RESP-J                PIC 9(03)     COMP VALUE ZEROS.
013100 77  IX-GRUPO                 PIC 9(03)     COMP VALUE ZEROS.
013200 77  IX-TEMA                  PIC 9(02)     COMP VALUE ZEROS.
013300 77  IX-ORDEN                 PIC 9(03)     COMP VALUE ZEROS.
013400 77  WK-CANT-RESP             PIC 9(03)     COMP VALUE ZEROS.
013500 77  WK-CANT-GRUPOS           PIC 9(03)     COMP VALUE ZEROS.
013600 77  WK-LON-TMP               PIC 9(03)     COMP VALUE ZEROS.
013700 77  WK-LON-TMP2              PIC 9(03)     COMP VALUE ZEROS.
013800 77  WK-CONT-INSPECT          PIC 9(03)     COMP VALUE ZEROS.
013900 77  WK-CAMBIO-SW             PIC X(01)     VALUE 'N'.
014000     88  WK-HUBO-CAMBIO                     VALUE 'S'.
014100     88  WK-SIN-CAMBIO                      VALUE 'N'.
014200
014300 77  WK-CAMPO-MEDIR           PIC X(200)    VALUE SPACES.
014400 77  WK-SWAP-TEXTO            PIC X(200)    VALUE SPACES.
014500 77  WK-SWAP-LARGO            PIC 9(03)     COMP VALUE ZEROS.
014600 77  WK-SWAP-CANT             PIC 9(03)     COMP VALUE ZEROS.
014700 77  WK-CANT-DISPLAY          PIC 9(03)          VALUE ZEROS.
014800
014900*----------- CONTROL DE DUPLICADOS EXACTOS (COMP) -------------------
015000 77  WK-ES-DUPLIC-SW          PIC X(01)     VALUE 'N'.
015100     88  WK-ES-DUPLICADO                    VALUE 'S'.
015200     88  WK-NO-ES-DUPLICADO                 VALUE 'N'.
015300 77  IX-DUP                   PIC 9(03)     COMP VALUE ZEROS.
015400
015500*----------- CALCE DE SUBCADENA COMUN (ESTILO LCS) (COMP) -----------
015600 77  IX-A                     PIC 9(03)     COMP VALUE ZEROS.
015700 77  IX-B                     PIC 9(03)     COMP VALUE ZEROS.
015800 77  IX-K                     PIC 9(03)     COMP VALUE ZEROS.
015900 77  WK-TEXTO-A               PIC X(200)    VALUE SPACES.
016000 77  WK-TEXTO-B               PIC X(200)    VALUE SPACES.
016100 77  WK-LARGO-A               PIC 9(03)     COMP VALUE ZEROS.
016200 77  WK-LARGO-B               PIC 9(03)     COMP VALUE ZEROS.
016300 77  WK-LARGO-COINCID         PIC 9(03)     COMP VALUE ZEROS.
016400 77  WK-MEJOR-COINCID         PIC 9(03)     COMP VALUE ZEROS.
016500
016600*----------- SEMEJANZA Y UMBRALES DE FUSION (COMP-3) -----------------
016700 77  WK-SIMILITUD             PIC 9V99      COMP-3 VALUE ZEROS.
016800 77  WK-SIM-TEXTO             PIC 9V99      COMP-3 VALUE ZEROS.
016900 77  WK-JACCARD               PIC 9V99      COMP-3 VALUE ZEROS.
017000 77  WK-UMBRAL                PIC 9V99      COMP-3 VALUE 0.40.
017100 77  WK-UMBRAL-BASE           PIC 9V99      COMP-3 VALUE ZEROS.
017200 77  WK-UMBRAL-EFECT          PIC 9V99      COMP-3 VALUE ZEROS.
017300
017400*----------- EXTRACCION Y COMPARACION DE PALABRAS CLAVE (COMP) ------
017500 77  IX-KW                    PIC 9(02)     COMP VALUE ZEROS.
017600 77  IX-KW-I                  PIC 9(02)     COMP VALUE ZEROS.
017700 77  IX-KW-J                  PIC 9(02)     COMP VALUE ZEROS.
017800 77  WK-CANT-TOKENS           PIC 9(02)     COMP VALUE ZEROS.
017900 77  WK-LARGO-TOKEN           PIC 9(02)     COMP VALUE ZEROS.
018000 77  WK-CANT-INTERSEC         PIC 9(02)     COMP VALUE ZEROS.
018100 77  WK-CANT-UNION            PIC 9(02)     COMP VALUE ZEROS.
018200 77  WK-CANT-COMUNES-TEMA     PIC 9(02)     COMP VALUE ZEROS.
018300 77  WK-CANT-CONCRETO         PIC 9(02)     COMP VALUE ZEROS.
018400 77  WK-PUNTERO               PIC 9(03)     COMP VALUE ZEROS.
018500 77  WK-TOKEN-TEMP            PIC X(14)     VALUE SPACES.
018600 77  WK-TEXTO-LIMPIO          PIC X(200)    VALUE SPACES.
018700 77  WK-TERM-CHAR             PIC X(02)     VALUE SPACES.
018800 77  WK-CANT-SIN-BLANCO-A     PIC 9(03)     COMP VALUE ZEROS.
018900 77  WK-CANT-SIN-BLANCO-B     PIC 9(03)     COMP VALUE ZEROS.
019000 77  WK-YA-EXISTE-SW          PIC X(01)     VALUE 'N'.
019100     88  WK-TOKEN-YA-EXISTE                 VALUE 'S'.
019200     88  WK-TOKEN-ES-NUEVO                  VALUE 'N'.
019300 77  WK-ES-STOP-SW            PIC X(01)     VALUE 'N'.
019400     88  WK-ES-STOPWORD                     VALUE 'S'.
019500     88  WK-NO-ES-STOPWORD                  VALUE 'N'.
019510 77  WK-CLAVE-TEMA-SW         PIC X(01)     VALUE 'N'.
019520     88  WK-CLAVE-HALLADA                   VALUE 'S'.
019530     88  WK-CLAVE-NO-HALLADA                VALUE 'N'.
019600
019700*----------- BANDERAS DE LA REGLA DE FUSION (COMP) -------------------
019800 77  WK-TEMA-COMUN-SW         PIC X(01)     VALUE 'N'.
019900     88  WK-TEMA-COMUN                      VALUE 'S'.
020000     88  WK-TEMA-DISTINTO                   VALUE 'N'.
020100 77  WK-SINON-SW              PIC X(01)     VALUE 'N'.
020200     88  WK-SON-SINONIMOS                   VALUE 'S'.
020300     88  WK-NO-SON-SINONIMOS                VALUE 'N'.
020400 77  WK-A-GRUPO-SW            PIC X(01)     VALUE 'N'.
020500     88  WK-A-EN-GRUPO                      VALUE 'S'.
020600     88  WK-A-NO-EN-GRUPO                   VALUE 'N'.
020700 77  WK-B-GRUPO-SW            PIC X(01)     VALUE 'N'.
020800     88  WK-B-EN-GRUPO                      VALUE 'S'.
020900     88  WK-B-NO-EN-GRUPO                   VALUE 'N'.
021000 77  WK-CONTENCION-SW         PIC X(01)     VALUE 'N'.
021100     88  WK-HAY-CONTENCION                  VALUE 'S'.
021200     88  WK-NO-HAY-CONTENCION               VALUE 'N'.
021300
021400*----------- SEGUNDA PASADA: FUSION ENTRE GRUPOS DE LA MISMA
021500*    PREGUNTA, CON UMBRAL MAS EXIGENTE (COMP) --------------------
021600 77  IX-GRP-I                 PIC 9(03)     COMP VALUE ZEROS.
021700 77  IX-GRP-J                 PIC 9(03)     COMP VALUE ZEROS.
021800 77  WK-UMBRAL-CRUZADO        PIC 9V99      COMP-3 VALUE 0.50.
021900 77  WK-CANT-GRUPOS-COMP      PIC 9(03)     COMP VALUE ZEROS.
022000
022100*----------- RATIO DE FUSION PARA EL REPORTE (COMP-3) ----------------
022200 77  WK-RATIO-FUSION          PIC 9V99      COMP-3 VALUE ZEROS.
022300 77  TOT-RESP-DEPURADAS       PIC 9(07)     COMP VALUE ZEROS.
022400
022500*----------- BUFFER GENERICO PARA COMPARAR UN PAR (RESPUESTAS O
022600*    GRUPOS, SEGUN QUIEN LO CARGUE) EN LA REGLA DE FUSION -----------
022700 01  WK-BUFFER-COMPARACION.
022800     05  WK-KW-CANT-A         PIC 9(02)   COMP.
022900     05  WK-KW-A  OCCURS 10 TIMES         PIC X(14).
023000     05  WK-KW-CANT-B         PIC 9(02)   COMP.
023100     05  WK-KW-B  OCCURS 10 TIMES         PIC X(14).
023200     05  WK-TEMA-A            PIC X(11).
023300     05  WK-TEMA-B            PIC X(11).
023400     05  FILLER               PIC X(10).
023500
023600*----------- TABLA DE TEMAS DE LA ENCUESTA: CADA TEMA TRAE SU LISTA
023610*    DE PALABRAS GATILLO (REDEFINES) --------------------------------
023620 01  WK-LISTA-TEMAS-INIC.
023630*    -- TEMA: 소통_대화 --
023640     03  FILLER  PIC X(24)  VALUE '소통'.
023650     03  FILLER  PIC X(24)  VALUE '대화'.
023660     03  FILLER  PIC X(24)  VALUE '경청'.
023670     03  FILLER  PIC X(24)  VALUE '커뮤니케이션'.
023680     03  FILLER  PIC X(24)  VALUE '의사소통'.
023690     03  FILLER  PIC X(24)  VALUE '말하'.
023700     03  FILLER  PIC X(24)  VALUE '듣'.
023710     03  FILLER  PIC X(24)  VALUE ' '.
023720     03  FILLER  PIC X(24)  VALUE ' '.
023730     03  FILLER  PIC X(24)  VALUE ' '.
023740*    -- TEMA: 자기이해_성찰 --
023750     03  FILLER  PIC X(24)  VALUE '자기'.
023760     03  FILLER  PIC X(24)  VALUE '나를'.
023770     03  FILLER  PIC X(24)  VALUE '나에 대해'.
023780     03  FILLER  PIC X(24)  VALUE '자신'.
023790     03  FILLER  PIC X(24)  VALUE '성찰'.
023800     03  FILLER  PIC X(24)  VALUE '되돌아'.
023810     03  FILLER  PIC X(24)  VALUE '돌아보'.
023820     03  FILLER  PIC X(24)  VALUE '반성'.
023830     03  FILLER  PIC X(24)  VALUE '깨달'.
023840     03  FILLER  PIC X(24)  VALUE ' '.
023850*    -- TEMA: 타인이해_공감 --
023860     03  FILLER  PIC X(24)  VALUE '타인'.
023870     03  FILLER  PIC X(24)  VALUE '상대방'.
023880     03  FILLER  PIC X(24)  VALUE '이해'.
023890     03  FILLER  PIC X(24)  VALUE '공감'.
023900     03  FILLER  PIC X(24)  VALUE '배려'.
023910     03  FILLER  PIC X(24)  VALUE '존중'.
023920     03  FILLER  PIC X(24)  VALUE '다름'.
023930     03  FILLER  PIC X(24)  VALUE '차이'.
023940     03  FILLER  PIC X(24)  VALUE ' '.
023950     03  FILLER  PIC X(24)  VALUE ' '.
023960*    -- TEMA: 네트워킹_친목 --
023970     03  FILLER  PIC X(24)  VALUE '네트워킹'.
023980     03  FILLER  PIC X(24)  VALUE '친목'.
023990     03  FILLER  PIC X(24)  VALUE '교류'.
024000     03  FILLER  PIC X(24)  VALUE '인맥'.
024010     03  FILLER  PIC X(24)  VALUE '만남'.
024020     03  FILLER  PIC X(24)  VALUE '친해'.
024030     03  FILLER  PIC X(24)  VALUE '알게'.
024040     03  FILLER  PIC X(24)  VALUE '동기'.
024050     03  FILLER  PIC X(24)  VALUE '식구'.
024060     03  FILLER  PIC X(24)  VALUE '가족사'.
024070*    -- TEMA: 협업_팀워크 --
024080     03  FILLER  PIC X(24)  VALUE '협업'.
024090     03  FILLER  PIC X(24)  VALUE '팀워크'.
024100     03  FILLER  PIC X(24)  VALUE '협동'.
024110     03  FILLER  PIC X(24)  VALUE '팀'.
024120     03  FILLER  PIC X(24)  VALUE '함께'.
024130     03  FILLER  PIC X(24)  VALUE '시너지'.
024140     03  FILLER  PIC X(24)  VALUE '조직'.
024150     03  FILLER  PIC X(24)  VALUE ' '.
024160     03  FILLER  PIC X(24)  VALUE ' '.
024170     03  FILLER  PIC X(24)  VALUE ' '.
024180*    -- TEMA: 목표_계획 --
024190     03  FILLER  PIC X(24)  VALUE '목표'.
024200     03  FILLER  PIC X(24)  VALUE '계획'.
024210     03  FILLER  PIC X(24)  VALUE '비전'.
024220     03  FILLER  PIC X(24)  VALUE '방향'.
024230     03  FILLER  PIC X(24)  VALUE '만다라트'.
024240     03  FILLER  PIC X(24)  VALUE '만다르트'.
024250     03  FILLER  PIC X(24)  VALUE '설정'.
024260     03  FILLER  PIC X(24)  VALUE ' '.
024270     03  FILLER  PIC X(24)  VALUE ' '.
024280     03  FILLER  PIC X(24)  VALUE ' '.
024290*    -- TEMA: 스피치_발표 --
024300     03  FILLER  PIC X(24)  VALUE '스피치'.
024310     03  FILLER  PIC X(24)  VALUE '스피킹'.
024320     03  FILLER  PIC X(24)  VALUE '발표'.
024330     03  FILLER  PIC X(24)  VALUE '프레젠테이션'.
024340     03  FILLER  PIC X(24)  VALUE '말하기'.
024350     03  FILLER  PIC X(24)  VALUE '표현'.
024360     03  FILLER  PIC X(24)  VALUE '비즈니스 스피치'.
024370     03  FILLER  PIC X(24)  VALUE ' '.
024380     03  FILLER  PIC X(24)  VALUE ' '.
024390     03  FILLER  PIC X(24)  VALUE ' '.
024400*    -- TEMA: MBTI_성격 --
024410     03  FILLER  PIC X(24)  VALUE 'mbti'.
024420     03  FILLER  PIC X(24)  VALUE 'mnti'.
024430     03  FILLER  PIC X(24)  VALUE '성격'.
024440     03  FILLER  PIC X(24)  VALUE '유형'.
024450     03  FILLER  PIC X(24)  VALUE '성향'.
024460     03  FILLER  PIC X(24)  VALUE ' '.
024470     03  FILLER  PIC X(24)  VALUE ' '.
024480     03  FILLER  PIC X(24)  VALUE ' '.
024490     03  FILLER  PIC X(24)  VALUE ' '.
024500     03  FILLER  PIC X(24)  VALUE ' '.
024510*    -- TEMA: 강사_진행 --
024520     03  FILLER  PIC X(24)  VALUE '강사'.
024530     03  FILLER  PIC X(24)  VALUE '교수'.
024540     03  FILLER  PIC X(24)  VALUE '선생'.
024550     03  FILLER  PIC X(24)  VALUE '진행'.
024560     03  FILLER  PIC X(24)  VALUE '운영'.
024570     03  FILLER  PIC X(24)  VALUE '설명'.
024580     03  FILLER  PIC X(24)  VALUE ' '.
024590     03  FILLER  PIC X(24)  VALUE ' '.
024600     03  FILLER  PIC X(24)  VALUE ' '.
024610     03  FILLER  PIC X(24)  VALUE ' '.
024620*    -- TEMA: 실무_현업 --
024630     03  FILLER  PIC X(24)  VALUE '실무'.
024640     03  FILLER  PIC X(24)  VALUE '현업'.
024650     03  FILLER  PIC X(24)  VALUE '업무'.
024660     03  FILLER  PIC X(24)  VALUE '일'.
024670     03  FILLER  PIC X(24)  VALUE '적용'.
024680     03  FILLER  PIC X(24)  VALUE '활용'.
024690     03  FILLER  PIC X(24)  VALUE ' '.
024700     03  FILLER  PIC X(24)  VALUE ' '.
024710     03  FILLER  PIC X(24)  VALUE ' '.
024720     03  FILLER  PIC X(24)  VALUE ' '.
024730*    -- TEMA: 가족사_이해 --
024740     03  FILLER  PIC X(24)  VALUE '가족사'.
024750     03  FILLER  PIC X(24)  VALUE '양돈'.
024760     03  FILLER  PIC X(24)  VALUE '사료'.
024770     03  FILLER  PIC X(24)  VALUE '산업'.
024780     03  FILLER  PIC X(24)  VALUE '견학'.
024790     03  FILLER  PIC X(24)  VALUE ' '.
024800     03  FILLER  PIC X(24)  VALUE ' '.
024810     03  FILLER  PIC X(24)  VALUE ' '.
024820     03  FILLER  PIC X(24)  VALUE ' '.
024830     03  FILLER  PIC X(24)  VALUE ' '.
024840
024850 01  WK-TABLA-TEMAS REDEFINES WK-LISTA-TEMAS-INIC.
024860     03  WK-TEMA-GRUPO  OCCURS 11 TIMES
024870                        INDEXED BY IDX-TC.
024880         05  WK-TEMA-CLAVE  PIC X(24)  OCCURS 10 TIMES
024890                             INDEXED BY IDX-TCK.
024900
025400*----------- TABLA DE PALABRAS VACIAS PARA LA EXTRACCION DE
025500*    CLAVES (PARTICULAS, MULETILLAS, ELOGIOS GENERICOS) (REDEFINES)--
025600 01  WK-LISTA-STOP-INIC.
025700     03  FILLER  PIC X(10)  VALUE '이'.
025800     03  FILLER  PIC X(10)  VALUE '가'.
025900     03  FILLER  PIC X(10)  VALUE '은'.
026000     03  FILLER  PIC X(10)  VALUE '는'.
026100     03  FILLER  PIC X(10)  VALUE '을'.
026200     03  FILLER  PIC X(10)  VALUE '를'.
026300     03  FILLER  PIC X(10)  VALUE '도'.
026400     03  FILLER  PIC X(10)  VALUE '만'.
026500     03  FILLER  PIC X(10)  VALUE '에'.
026600     03  FILLER  PIC X(10)  VALUE '에서'.
026700     03  FILLER  PIC X(10)  VALUE '으로'.
026800     03  FILLER  PIC X(10)  VALUE '로'.
026900     03  FILLER  PIC X(10)  VALUE '와'.
027000     03  FILLER  PIC X(10)  VALUE '과'.
027100     03  FILLER  PIC X(10)  VALUE '하고'.
027200     03  FILLER  PIC X(10)  VALUE '이다'.
027300     03  FILLER  PIC X(10)  VALUE '있다'.
027400     03  FILLER  PIC X(10)  VALUE '없다'.
027500     03  FILLER  PIC X(10)  VALUE '하다'.
027600     03  FILLER  PIC X(10)  VALUE '되다'.
027700     03  FILLER  PIC X(10)  VALUE '그리고'.
027800     03  FILLER  PIC X(10)  VALUE '그러나'.
027900     03  FILLER  PIC X(10)  VALUE '하지만'.
028000     03  FILLER  PIC X(10)  VALUE '그래서'.
028100     03  FILLER  PIC X(10)  VALUE '그냥'.
028200     03  FILLER  PIC X(10)  VALUE '너무'.
028300     03  FILLER  PIC X(10)  VALUE '정말'.
028400     03  FILLER  PIC X(10)  VALUE '진짜'.
028500     03  FILLER  PIC X(10)  VALUE '완전'.
028600     03  FILLER  PIC X(10)  VALUE '매우'.
028700     03  FILLER  PIC X(10)  VALUE '아주'.
028800     03  FILLER  PIC X(10)  VALUE '조금'.
028900     03  FILLER  PIC X(10)  VALUE '약간'.
029000     03  FILLER  PIC X(10)  VALUE '많이'.
029100     03  FILLER  PIC X(10)  VALUE '많은'.
029200     03  FILLER  PIC X(10)  VALUE '좋은'.
029300     03  FILLER  PIC X(10)  VALUE '좋았다'.
029400     03  FILLER  PIC X(10)  VALUE '좋아요'.
029500     03  FILLER  PIC X(10)  VALUE '감사합니다'.
029600     03  FILLER  PIC X(10)  VALUE '수고하셨습니다'.
029700     03  FILLER  PIC X(10)  VALUE '것'.
029800     03  FILLER  PIC X(10)  VALUE '수'.
029900     03  FILLER  PIC X(10)  VALUE '등'.
030000     03  FILLER  PIC X(10)  VALUE '및'.
030100     03  FILLER  PIC X(10)  VALUE '더'.
030200     03  FILLER  PIC X(10)  VALUE '또'.
030300     03  FILLER  PIC X(10)  VALUE '또한'.
030400     03  FILLER  PIC X(10)  VALUE '역시'.
030500     03  FILLER  PIC X(10)  VALUE '저는'.
030600     03  FILLER  PIC X(10)  VALUE '제가'.
030700     03  FILLER  PIC X(10)  VALUE '나는'.
030800
030900 01  WK-TABLA-STOP REDEFINES WK-LISTA-STOP-INIC.
031000     03  WK-STOP-PAL  PIC X(10)  OCCURS 50 TIMES
031100                       INDEXED BY IDX-STOP.
031200
031300*----------- TABLA DE SINONIMOS: 8 GRUPOS DE 4 VARIANTES
031400*    INTERCAMBIABLES DE LA MISMA IDEA (REDEFINES) --------------------
031500 01  WK-LISTA-SINON-INIC.
031600     03  FILLER  PIC X(12)  VALUE 'MBTI'.
031700     03  FILLER  PIC X(12)  VALUE 'mbti'.
031800     03  FILLER  PIC X(12)  VALUE 'M.B.T.I'.
031900     03  FILLER  PIC X(12)  VALUE '엠비티아이'.
032000     03  FILLER  PIC X(12)  VALUE '스피치'.
032100     03  FILLER  PIC X(12)  VALUE '말하기'.
032200     03  FILLER  PIC X(12)  VALUE '발표'.
032300     03  FILLER  PIC X(12)  VALUE '화술'.
032400     03  FILLER  PIC X(12)  VALUE '소통'.
032500     03  FILLER  PIC X(12)  VALUE '커뮤니케이션'.
032600     03  FILLER  PIC X(12)  VALUE '의사소통'.
032700     03  FILLER  PIC X(12)  VALUE '대화'.
032800     03  FILLER  PIC X(12)  VALUE '네트워킹'.
032900     03  FILLER  PIC X(12)  VALUE '인맥'.
033000     03  FILLER  PIC X(12)  VALUE '인적네트워크'.
033100     03  FILLER  PIC X(12)  VALUE '관계망'.
033200     03  FILLER  PIC X(12)  VALUE '협업'.
033300     03  FILLER  PIC X(12)  VALUE '협력'.
033400     03  FILLER  PIC X(12)  VALUE '팀워크'.
033500     03  FILLER  PIC X(12)  VALUE '공동작업'.
033600     03  FILLER  PIC X(12)  VALUE '목표'.
033700     03  FILLER  PIC X(12)  VALUE '목표설정'.
033800     03  FILLER  PIC X(12)  VALUE '골'.
033900     03  FILLER  PIC X(12)  VALUE '목적'.
034000     03  FILLER  PIC X(12)  VALUE '자기이해'.
034100     03  FILLER  PIC X(12)  VALUE '자아이해'.
034200     03  FILLER  PIC X(12)  VALUE '자기분석'.
034300     03  FILLER  PIC X(12)  VALUE '자기파악'.
034400     03  FILLER  PIC X(12)  VALUE '가족사'.
034500     03  FILLER  PIC X(12)  VALUE '가정사'.
034600     03  FILLER  PIC X(12)  VALUE '집안이야기'.
034700     03  FILLER  PIC X(12)  VALUE '가족이야기'.
034800
034900 01  WK-TABLA-SINON REDEFINES WK-LISTA-SINON-INIC.
035000     03  WK-SINON-GRP  OCCURS 8 TIMES INDEXED BY IDX-SING.
035100         05  WK-SINON-PAL  PIC X(12)  OCCURS 4 TIMES
035200                            INDEXED BY IDX-SINP.
035300
035400*----------- TABLA DE PALABRAS DE CONCRECION PARA EL PUNTAJE DE
035500*    LA FRASE REPRESENTATIVA (REDEFINES) -----------------------------
035600 01  WK-LISTA-CONCR-INIC.
035700     03  FILLER  PIC X(08)  VALUE '통해'.
035800     03  FILLER  PIC X(08)  VALUE '배울'.
035900     03  FILLER  PIC X(08)  VALUE '알게'.
036000     03  FILLER  PIC X(08)  VALUE '이해'.
036100     03  FILLER  PIC X(08)  VALUE '향상'.
036200     03  FILLER  PIC X(08)  VALUE '느낌'.
036300     03  FILLER  PIC X(08)  VALUE '경험'.
036400
036500 01  WK-TABLA-CONCR REDEFINES WK-LISTA-CONCR-INIC.
036600     03  WK-CONCR-PAL  PIC X(08)  OCCURS 7 TIMES
036700                        INDEXED BY IDX-CONCR.
036800
036900*----------- TABLA DE RESPUESTAS DE LA PREGUNTA EN CURSO ------------
037000 01  WK-TABLA-RESP.
037100     03  WK-RESP-ENT OCCURS 1 TO 150 TIMES
037200                     DEPENDING ON WK-CANT-RESP
037300                     INDEXED BY IDX-RESP.
037400         05  WK-RESP-TEXTO      PIC X(200).
037500         05  WK-RESP-LARGO      PIC 9(03)   COMP.
037600         05  WK-RESP-TEMA       PIC X(11).
037700         05  WK-RESP-PUNTAJE    PIC 9(03)   COMP.
037800         05  WK-RESP-GRUPO-ID   PIC 9(03)   COMP.
037900         05  WK-RESP-KW-CANT    PIC 9(02)   COMP.
038000         05  WK-RESP-KW OCCURS 10 TIMES     PIC X(14).
038100         05  FILLER             PIC X(05).
038200
038300*----------- TABLA DE GRUPOS (IDEAS) YA RESUELTOS -------------------
038400 01  WK-TABLA-GRUPOS.
038500     03  WK-GRUPO-ENT OCCURS 1 TO 150 TIMES
038600                      DEPENDING ON WK-CANT-GRUPOS
038700                      INDEXED BY IDX-GRP.
038800         05  WK-GRUPO-TEXTO     PIC X(200).
038900         05  WK-GRUPO-LARGO     PIC 9(03)   COMP.
039000         05  WK-GRUPO-CANT      PIC 9(03)   COMP.
039100         05  WK-GRUPO-PUNTAJE   PIC 9(03)   COMP.
039200         05  WK-GRUPO-TEMA      PIC X(11).
039300         05  WK-GRUPO-KW-CANT   PIC 9(02)   COMP.
039400         05  WK-GRUPO-KW OCCURS 10 TIMES    PIC X(14).
039500         05  WK-GRUPO-ACTIVO-SW PIC X(01).
039600             88  WK-GRUPO-ACTIVO            VALUE 'S'.
039700             88  WK-GRUPO-INACTIVO          VALUE 'N'.
039800         05  FILLER             PIC X(05).
039900
040000*----------- REGISTROS DE TRABAJO (REDEFINES) ------------------------
040100 01  WK-REG-CUALITAT REDEFINES REG-ENTRADA.
040200     COPY CUALITAT.
040300
040400 01  WK-REG-CUALRSLT REDEFINES REG-SALIDA.
040500     COPY CUALRSLT.
040600
040700 LINKAGE SECTION.
040800*==================*
040900
041000 01  LK-COMUNICACION.
041100     05  LK-COD-RETORNO       PIC S9(04) COMP.
041200     05  LK-NOMBRE-PASO       PIC X(08).
041300     05  FILLER               PIC X(20).
041400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
041500 PROCEDURE DIVISION USING LK-COMUNICACION.
041600
041700 MAIN-PROGRAM-I.
041800
041900     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
042000     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
042100                            UNTIL WS-FIN-LECTURA
042200     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
042300
042400 MAIN-PROGRAM-F. GOBACK.
042500
042600*------------------------------------------------------------------
042700 1000-INICIO-I.
042800
042900     SET WS-NO-FIN-LECTURA TO TRUE
043000     MOVE ZEROS TO WK-CANT-RESP
043100     MOVE ZEROS TO TOT-RESP-DEPURADAS
043200
043300     OPEN INPUT ENTRADA
043400     IF FS-ENTRADA IS NOT EQUAL '00' THEN
043500        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
043600        SET WK-HUBO-ERROR TO TRUE
043700        SET WS-FIN-LECTURA TO TRUE
043800     END-IF
043900
044000     OPEN OUTPUT SALIDA
044100     IF FS-SALIDA IS NOT EQUAL '00' THEN
044200        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA
044300        SET WK-HUBO-ERROR TO TRUE
044400        SET WS-FIN-LECTURA TO TRUE
044500     END-IF
044600
044700     PERFORM 2900-LEER-I THRU 2900-LEER-F.
044800
044900 1000-INICIO-F. EXIT.
045000
045100*------------------------------------------------------------------
045200*    PROCESO PRINCIPAL: CORTE DE CONTROL POR NUMERO DE PREGUNTA.
045300*    DESCARTA DUPLICADOS EXACTOS Y ACUMULA LO DEMAS EN LA TABLA
045400*    DE TRABAJO DE LA PREGUNTA.
045500*------------------------------------------------------------------
045600 2000-PROCESO-I.
045700
045800     IF WK-PRIMER-REG EQUAL 'SI' THEN
045900        MOVE 'NO'         TO WK-PRIMER-REG
046000        MOVE CLT-PREG-ID  TO WK-PREG-ID-ANT
046100     END-IF
046200
046300     IF CLT-PREG-ID NOT EQUAL WK-PREG-ID-ANT THEN
046400        PERFORM 2600-INTEGRAR-PREGUNTA-I
046500                              THRU 2600-INTEGRAR-PREGUNTA-F
046600        MOVE ZEROS       TO WK-CANT-RESP
046700        MOVE CLT-PREG-ID TO WK-PREG-ID-ANT
046800     END-IF
046900
047000     PERFORM 2050-VERIFICAR-DUPLIC-I THRU 2050-VERIFICAR-DUPLIC-F
047100
047200     IF WK-NO-ES-DUPLICADO AND WK-CANT-RESP LESS THAN 150 THEN
047300        ADD 1 TO WK-CANT-RESP
047400        MOVE CLT-TEXTO TO WK-RESP-TEXTO (WK-CANT-RESP)
047500        ADD 1 TO TOT-RESP-DEPURADAS
047600     END-IF
047700
047800     PERFORM 2900-LEER-I THRU 2900-LEER-F
047900
048000     IF WS-FIN-LECTURA THEN
048100        PERFORM 2600-INTEGRAR-PREGUNTA-I
048200                              THRU 2600-INTEGRAR-PREGUNTA-F
048300     END-IF.
048400
048500 2000-PROCESO-F. EXIT.
048600
048700*------------------------------------------------------------------
048800*    DESCARTA DUPLICADOS EXACTOS DE LA RESPUESTA QUE SE ACABA DE
048900*    LEER CONTRA LAS YA ACUMULADAS DE LA MISMA PREGUNTA.
049000*------------------------------------------------------------------
049100 2050-VERIFICAR-DUPLIC-I.
049200
049300     SET WK-NO-ES-DUPLICADO TO TRUE
049400     IF WK-CANT-RESP GREATER THAN ZEROS THEN
049500        SET IX-DUP TO 1
049600        PERFORM 2060-COMPARAR-DUPLIC-I THRU 2060-COMPARAR-DUPLIC-F
049700           VARYING IX-DUP FROM 1 BY 1
049800           UNTIL IX-DUP GREATER THAN WK-CANT-RESP
049900              OR WK-ES-DUPLICADO
050000     END-IF.
050100
050200 2050-VERIFICAR-DUPLIC-F. EXIT.
050300
050400 2060-COMPARAR-DUPLIC-I.
050500
050600     IF CLT-TEXTO EQUAL WK-RESP-TEXTO (IX-DUP) THEN
050700        SET WK-ES-DUPLICADO TO TRUE
050800     END-IF.
050900
051000 2060-COMPARAR-DUPLIC-F. EXIT.
051100
051200*------------------------------------------------------------------
051300 2900-LEER-I.
051400
051500     READ ENTRADA INTO WK-REG-CUALITAT
051600
051700     EVALUATE FS-ENTRADA
051800        WHEN '00'
051900           ADD 1 TO TOT-LEIDOS
052000        WHEN '10'
052100           SET WS-FIN-LECTURA TO TRUE
052200        WHEN OTHER
052300           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
052400           SET WK-HUBO-ERROR TO TRUE
052500           SET WS-FIN-LECTURA TO TRUE
052600     END-EVALUATE.
052700
052800 2900-LEER-F. EXIT.
052900
053000*------------------------------------------------------------------
053100*    INTEGRA LAS RESPUESTAS DE UNA PREGUNTA: CLASIFICA POR TEMA
053200*    Y PALABRAS CLAVE, FUNDE LAS QUE TRATAN LO MISMO, VUELVE A
053300*    COMPARAR LOS GRUPOS ENTRE SI, ELIGE REPRESENTANTE, ORDENA
053400*    Y GRABA EL RESULTADO.
053500*------------------------------------------------------------------
053600 2600-INTEGRAR-PREGUNTA-I.
053700
053800     IF WK-CANT-RESP GREATER THAN ZEROS THEN
053900        ADD 1 TO TOT-PREGUNTAS
054000        MOVE ZEROS TO WK-CANT-GRUPOS
054100
054200        SET IDX-RESP TO 1
054300        PERFORM 3000-CLASIFICAR-RESP-I THRU 3000-CLASIFICAR-RESP-F
054400           VARYING IDX-RESP FROM 1 BY 1
054500           UNTIL IDX-RESP GREATER THAN WK-CANT-RESP
054600
054700        SET IX-RESP-I TO 1
054800        PERFORM 4000-FUNDIR-DESDE-I THRU 4000-FUNDIR-DESDE-F
054900           VARYING IX-RESP-I FROM 1 BY 1
055000           UNTIL IX-RESP-I GREATER THAN WK-CANT-RESP
055100
055200        SET IDX-RESP TO 1
055300        PERFORM 5000-ARMAR-GRUPO-I THRU 5000-ARMAR-GRUPO-F
055400           VARYING IDX-RESP FROM 1 BY 1
055500           UNTIL IDX-RESP GREATER THAN WK-CANT-RESP
055600
055700        PERFORM 5500-FUSIONAR-GRUPOS-I THRU 5500-FUSIONAR-GRUPOS-F
055800
055900        PERFORM 2800-ORDENAR-GRUPOS-I THRU 2800-ORDENAR-GRUPOS-F
056000
056100        SET IDX-GRP TO 1
056200        PERFORM 2900-GRABAR-GRUPO-I THRU 2900-GRABAR-GRUPO-F
056300           VARYING IDX-GRP FROM 1 BY 1
056400           UNTIL IDX-GRP GREATER THAN WK-CANT-GRUPOS
056500     END-IF.
056600
056700 2600-INTEGRAR-PREGUNTA-F. EXIT.
056800
056900*------------------------------------------------------------------
057000*    CLASIFICA UNA RESPUESTA: LARGO, TEMAS QUE TOCA, PALABRAS
057100*    CLAVE, Y PUNTAJE PARA SER ELEGIDA COMO REPRESENTANTE.
057200*    INICIALIZA EL GRUPO PROPIO A SU PROPIO NUMERO DE ORDEN.
057300*------------------------------------------------------------------
057400 3000-CLASIFICAR-RESP-I.
057500
057600     MOVE WK-RESP-TEXTO (IDX-RESP) TO WK-CAMPO-MEDIR
057700     PERFORM 8100-CALC-LARGO-I THRU 8100-CALC-LARGO-F
057800     MOVE WK-LON-TMP TO WK-RESP-LARGO (IDX-RESP)
057900
058000     MOVE IDX-RESP TO WK-RESP-GRUPO-ID (IDX-RESP)
058100     MOVE SPACES   TO WK-RESP-TEMA (IDX-RESP)
058200
058300     SET IDX-TC TO 1
058400     PERFORM 3100-MARCAR-TEMA-I THRU 3100-MARCAR-TEMA-F
058500        VARYING IDX-TC FROM 1 BY 1
058600        UNTIL IDX-TC GREATER THAN 11
058700
058800     MOVE ZEROS TO WK-CONT-INSPECT
058900     INSPECT WK-RESP-TEMA (IDX-RESP) TALLYING WK-CONT-INSPECT
059000        FOR ALL 'S'
059100
059200     MOVE ZEROS TO WK-RESP-PUNTAJE (IDX-RESP)
059300     IF WK-RESP-LARGO (IDX-RESP) GREATER THAN OR EQUAL TO 10
059400        AND WK-RESP-LARGO (IDX-RESP) LESS THAN OR EQUAL TO 100 THEN
059500        ADD 30 TO WK-RESP-PUNTAJE (IDX-RESP)
059600     ELSE
059700        IF WK-RESP-LARGO (IDX-RESP) GREATER THAN 100 THEN
059800           ADD 20 TO WK-RESP-PUNTAJE (IDX-RESP)
059900        ELSE
060000           IF WK-RESP-LARGO (IDX-RESP) GREATER THAN OR EQUAL TO 5
060100              ADD 10 TO WK-RESP-PUNTAJE (IDX-RESP)
060200           END-IF
060300        END-IF
060400     END-IF
060500
060600     COMPUTE WK-RESP-PUNTAJE (IDX-RESP) =
060700             WK-RESP-PUNTAJE (IDX-RESP) + (WK-CONT-INSPECT * 5)
060800
060900     PERFORM 3200-EXTRAER-CLAVES-I THRU 3200-EXTRAER-CLAVES-F
061000
061100     COMPUTE WK-RESP-PUNTAJE (IDX-RESP) =
061200        WK-RESP-PUNTAJE (IDX-RESP) +
061300           (WK-RESP-KW-CANT (IDX-RESP) * 5)
061400
061500     PERFORM 3250-MARCAR-TERMINACION-I THRU 3250-MARCAR-TERMINACION-F
061600     PERFORM 3260-CONTAR-CONCRETO-I THRU 3260-CONTAR-CONCRETO-F.
061700
061800 3000-CLASIFICAR-RESP-F. EXIT.
061900
062000 3100-MARCAR-TEMA-I.
062100
062120     SET WK-CLAVE-NO-HALLADA TO TRUE
062140     SET IDX-TCK TO 1
062160     PERFORM 3110-PROBAR-CLAVE-I THRU 3110-PROBAR-CLAVE-F
062180        VARYING IDX-TCK FROM 1 BY 1
062200        UNTIL IDX-TCK GREATER THAN 10
062220           OR WK-CLAVE-HALLADA
062500
062600     IF WK-CLAVE-HALLADA THEN
062700        MOVE 'S' TO WK-RESP-TEMA (IDX-RESP) (IDX-TC:1)
062800     ELSE
062900        MOVE 'N' TO WK-RESP-TEMA (IDX-RESP) (IDX-TC:1)
063000     END-IF.
063100
063200 3100-MARCAR-TEMA-F. EXIT.
063210
063220*------------------------------------------------------------------
063230*    PRUEBA UNA PALABRA GATILLO DE LA LISTA DEL TEMA IDX-TC; LAS
063240*    POSICIONES SIN USO DE LA LISTA VIENEN EN BLANCO Y NO SE
063250*    PRUEBAN (REQ-0562).
063260*------------------------------------------------------------------
063270 3110-PROBAR-CLAVE-I.
063280
063290     IF WK-TEMA-CLAVE (IDX-TC, IDX-TCK) NOT EQUAL SPACES THEN
063300        MOVE ZEROS TO WK-CONT-INSPECT
063310        INSPECT WK-RESP-TEXTO (IDX-RESP) TALLYING WK-CONT-INSPECT
063320           FOR ALL WK-TEMA-CLAVE (IDX-TC, IDX-TCK)
063330        IF WK-CONT-INSPECT GREATER THAN ZEROS THEN
063340           SET WK-CLAVE-HALLADA TO TRUE
063350        END-IF
063360     END-IF.
063370
063380 3110-PROBAR-CLAVE-F. EXIT.
063390
063400*------------------------------------------------------------------
063500*    EXTRAE HASTA 10 PALABRAS CLAVE DE LA RESPUESTA: LIMPIA LOS
063600*    SIGNOS DE PUNTUACION MAS COMUNES, PARTE EL TEXTO EN TOKENS
063700*    Y DESCARTA LOS QUE SON DEMASIADO CORTOS O SON PALABRAS
063800*    VACIAS DE LA TABLA WK-TABLA-STOP.
063900*------------------------------------------------------------------
064000 3200-EXTRAER-CLAVES-I.
064100
064200     MOVE WK-RESP-TEXTO (IDX-RESP) TO WK-TEXTO-LIMPIO
064300     INSPECT WK-TEXTO-LIMPIO REPLACING ALL '.' BY SPACE
064400                                        ALL ',' BY SPACE
064500                                        ALL '!' BY SPACE
064600                                        ALL '?' BY SPACE
064700                                        ALL ';' BY SPACE
064800                                        ALL ':' BY SPACE
064900                                        ALL '"' BY SPACE
065000                                        ALL '(' BY SPACE
065100                                        ALL ')' BY SPACE
065200
065300     MOVE ZEROS TO WK-RESP-KW-CANT (IDX-RESP)
065400     MOVE 1     TO WK-PUNTERO
065500     PERFORM 3210-SACAR-TOKEN-I THRU 3210-SACAR-TOKEN-F
065600        UNTIL WK-PUNTERO GREATER THAN 200
065700           OR WK-RESP-KW-CANT (IDX-RESP) GREATER THAN OR EQUAL TO 10.
065800
065900 3200-EXTRAER-CLAVES-F. EXIT.
066000
066100 3210-SACAR-TOKEN-I.
066200
066300     MOVE SPACES TO WK-TOKEN-TEMP
066400     UNSTRING WK-TEXTO-LIMPIO DELIMITED BY ALL SPACE
066500        INTO WK-TOKEN-TEMP
066600        WITH POINTER WK-PUNTERO
066700        ON OVERFLOW MOVE 201 TO WK-PUNTERO
066800     END-UNSTRING
066900
067000     PERFORM 3220-LARGO-TOKEN-I THRU 3220-LARGO-TOKEN-F
067100
067200     IF WK-LARGO-TOKEN GREATER THAN 1 THEN
067300        PERFORM 3230-ES-STOPWORD-I THRU 3230-ES-STOPWORD-F
067400        IF WK-NO-ES-STOPWORD THEN
067500           ADD 1 TO WK-RESP-KW-CANT (IDX-RESP)
067600           IF WK-RESP-KW-CANT (IDX-RESP) LESS THAN OR EQUAL TO 10 THEN
067700              MOVE WK-TOKEN-TEMP
067800                 TO WK-RESP-KW (IDX-RESP, WK-RESP-KW-CANT (IDX-RESP))
067900           END-IF
068000        END-IF
068100     END-IF.
068200
068300 3210-SACAR-TOKEN-F. EXIT.
068400
068500 3220-LARGO-TOKEN-I.
068600
068700     MOVE 14 TO WK-LARGO-TOKEN
068800     PERFORM 3225-ACHICAR-TOKEN-I THRU 3225-ACHICAR-TOKEN-F
068900        UNTIL WK-LARGO-TOKEN EQUAL ZEROS
069000           OR WK-TOKEN-TEMP (WK-LARGO-TOKEN:1) NOT EQUAL SPACE.
069100
069200 3220-LARGO-TOKEN-F. EXIT.
069300
069400 3225-ACHICAR-TOKEN-I.
069500
069600     SUBTRACT 1 FROM WK-LARGO-TOKEN.
069700
069800 3225-ACHICAR-TOKEN-F. EXIT.
069900
070000 3230-ES-STOPWORD-I.
070100
070200     SET WK-NO-ES-STOPWORD TO TRUE
070300     SET IDX-STOP TO 1
070400     SEARCH WK-STOP-PAL
070500        AT END
070600           SET WK-NO-ES-STOPWORD TO TRUE
070700        WHEN WK-STOP-PAL (IDX-STOP)
070800             EQUAL WK-TOKEN-TEMP (1:WK-LARGO-TOKEN)
070900           SET WK-ES-STOPWORD TO TRUE
071000     END-SEARCH.
071100
071200 3230-ES-STOPWORD-F. EXIT.
071300
071400*------------------------------------------------------------------
071500*    BONIFICA EL PUNTAJE DE LA RESPUESTA SI TERMINA EN UNA
071600*    TERMINACION NOMINAL PROPIA DEL LENGUAJE DE ENCUESTA
071700*    (음/함/됨/임), POR SER FRASES MAS TERMINADAS.
071800*------------------------------------------------------------------
071900 3250-MARCAR-TERMINACION-I.
072000
072100     MOVE SPACES TO WK-TERM-CHAR
072200     IF WK-RESP-LARGO (IDX-RESP) GREATER THAN OR EQUAL TO 2 THEN
072300        COMPUTE WK-LON-TMP2 = WK-RESP-LARGO (IDX-RESP) - 1
072400        MOVE WK-RESP-TEXTO (IDX-RESP) (WK-LON-TMP2:2) TO WK-TERM-CHAR
072500     END-IF
072600
072700     IF WK-TERM-CHAR EQUAL '음' OR WK-TERM-CHAR EQUAL '함'
072800           OR WK-TERM-CHAR EQUAL '됨' OR WK-TERM-CHAR EQUAL '임' THEN
072900        ADD 10 TO WK-RESP-PUNTAJE (IDX-RESP)
073000     END-IF.
073100
073200 3250-MARCAR-TERMINACION-F. EXIT.
073300
073400*------------------------------------------------------------------
073500*    BONIFICA EL PUNTAJE POR CADA PALABRA DE CONCRECION DE LA
073600*    TABLA WK-TABLA-CONCR PRESENTE EN LA RESPUESTA (POR EJEMPLO
073700*    "통해", "배울", "이해"), QUE INDICAN UNA IDEA MAS DESARROLLADA.
073800*------------------------------------------------------------------
073900 3260-CONTAR-CONCRETO-I.
074000
074100     MOVE ZEROS TO WK-CANT-CONCRETO
074200     SET IDX-CONCR TO 1
074300     PERFORM 3270-PROBAR-CONCRETO-I THRU 3270-PROBAR-CONCRETO-F
074400        VARYING IDX-CONCR FROM 1 BY 1
074500        UNTIL IDX-CONCR GREATER THAN 7
074600
074700     COMPUTE WK-RESP-PUNTAJE (IDX-RESP) =
074800        WK-RESP-PUNTAJE (IDX-RESP) + (WK-CANT-CONCRETO * 5).
074900
075000 3260-CONTAR-CONCRETO-F. EXIT.
075100
075200 3270-PROBAR-CONCRETO-I.
075300
075400     MOVE ZEROS TO WK-CONT-INSPECT
075500     INSPECT WK-RESP-TEXTO (IDX-RESP) TALLYING WK-CONT-INSPECT
075600        FOR ALL WK-CONCR-PAL (IDX-CONCR)
075700
075800     IF WK-CONT-INSPECT GREATER THAN ZEROS THEN
075900        ADD 1 TO WK-CANT-CONCRETO
076000     END-IF.
076100
076200 3270-PROBAR-CONCRETO-F. EXIT.
076300
076400*------------------------------------------------------------------
076500*    CALCULA LA SEMEJANZA JACCARD ENTRE LAS PALABRAS CLAVE DE
076600*    LOS DOS TEXTOS CARGADOS EN EL BUFFER GENERICO DE COMPARACION
076700*    (WK-KW-A / WK-KW-B).
076800*------------------------------------------------------------------
076900 3300-CALC-JACCARD-I.
077000
077100     MOVE ZEROS TO WK-CANT-INTERSEC
077200     IF WK-KW-CANT-A GREATER THAN ZEROS
077300        AND WK-KW-CANT-B GREATER THAN ZEROS THEN
077400        SET IX-KW-I TO 1
077500        PERFORM 3310-CONTAR-COMUN-I THRU 3310-CONTAR-COMUN-F
077600           VARYING IX-KW-I FROM 1 BY 1
077700           UNTIL IX-KW-I GREATER THAN WK-KW-CANT-A
077800     END-IF
077900
078000     COMPUTE WK-CANT-UNION =
078100        WK-KW-CANT-A + WK-KW-CANT-B - WK-CANT-INTERSEC
078200
078300     IF WK-CANT-UNION GREATER THAN ZEROS THEN
078400        COMPUTE WK-JACCARD ROUNDED =
078500           WK-CANT-INTERSEC / WK-CANT-UNION
078600     ELSE
078700        MOVE ZEROS TO WK-JACCARD
078800     END-IF.
078900
079000 3300-CALC-JACCARD-F. EXIT.
079100
079200 3310-CONTAR-COMUN-I.
079300
079400     SET WK-TOKEN-ES-NUEVO TO TRUE
079500     SET IX-KW-J TO 1
079600     PERFORM 3320-COMPARAR-CLAVE-I THRU 3320-COMPARAR-CLAVE-F
079700        VARYING IX-KW-J FROM 1 BY 1
079800        UNTIL IX-KW-J GREATER THAN WK-KW-CANT-B
079900           OR WK-TOKEN-YA-EXISTE
080000
080100     IF WK-TOKEN-YA-EXISTE THEN
080200        ADD 1 TO WK-CANT-INTERSEC
080300     END-IF.
080400
080500 3310-CONTAR-COMUN-F. EXIT.
080600
080700 3320-COMPARAR-CLAVE-I.
080800
080900     IF WK-KW-A (IX-KW-I) EQUAL WK-KW-B (IX-KW-J) THEN
081000        SET WK-TOKEN-YA-EXISTE TO TRUE
081100     END-IF.
081200
081300 3320-COMPARAR-CLAVE-F. EXIT.
081400
081500*------------------------------------------------------------------
081600*    SEMEJANZA(T1,T2): 1.0 SI LOS TEXTOS SON IGUALES; SI NO,
081700*    0.6 * JACCARD DE CLAVES + 0.4 * SEMEJANZA DE REDACCION
081800*    (RAZON DE SUBCADENA COMUN, ESTILO LCS, SOBRE EL LARGO TOTAL).
081900*    OPERA SOBRE EL BUFFER GENERICO WK-TEXTO-A / WK-TEXTO-B.
082000*------------------------------------------------------------------
082100 3400-CALC-SIMILITUD-I.
082200
082300     IF WK-LARGO-A EQUAL WK-LARGO-B
082400        AND WK-TEXTO-A (1:WK-LARGO-A) EQUAL WK-TEXTO-B (1:WK-LARGO-B)
082500        THEN
082600        MOVE 1.00 TO WK-SIM-TEXTO
082700        MOVE WK-KW-CANT-A TO WK-CANT-INTERSEC
082800     ELSE
082900        IF WK-KW-CANT-A EQUAL ZEROS OR WK-KW-CANT-B EQUAL ZEROS THEN
083000           MOVE ZEROS TO WK-SIM-TEXTO
083100           MOVE ZEROS TO WK-CANT-INTERSEC
083200        ELSE
083300           PERFORM 3300-CALC-JACCARD-I THRU 3300-CALC-JACCARD-F
083400           PERFORM 8500-CALC-COINCID-I THRU 8500-CALC-COINCID-F
083500           IF (WK-LARGO-A + WK-LARGO-B) GREATER THAN ZEROS THEN
083600              COMPUTE WK-SIMILITUD ROUNDED =
083700                 (2 * WK-MEJOR-COINCID) / (WK-LARGO-A + WK-LARGO-B)
083800           ELSE
083900              MOVE ZEROS TO WK-SIMILITUD
084000           END-IF
084100           COMPUTE WK-SIM-TEXTO ROUNDED =
084200              (WK-JACCARD * 0.6) + (WK-SIMILITUD * 0.4)
084300        END-IF
084400     END-IF.
084500
084600 3400-CALC-SIMILITUD-F. EXIT.
084700
084800*------------------------------------------------------------------
084900*    FUNDE, DESDE LA RESPUESTA IX-RESP-I HACIA ADELANTE, TODAS
085000*    LAS RESPUESTAS POSTERIORES QUE CUMPLAN LA REGLA DE FUSION
085100*    Y QUE AUN NO HAYAN SIDO FUNDIDAS EN OTRO GRUPO.
085200*------------------------------------------------------------------
085300 4000-FUNDIR-DESDE-I.
085400
085500     COMPUTE IX-RESP-J = IX-RESP-I + 1
085600     PERFORM 4100-PROBAR-PAR-I THRU 4100-PROBAR-PAR-F
085700        VARYING IX-RESP-J FROM IX-RESP-J BY 1
085800        UNTIL IX-RESP-J GREATER THAN WK-CANT-RESP.
085900
086000 4000-FUNDIR-DESDE-F. EXIT.
086100
086200 4100-PROBAR-PAR-I.
086300
086400     IF WK-RESP-GRUPO-ID (IX-RESP-J) EQUAL IX-RESP-J THEN
086500        PERFORM 4150-CARGAR-BUFFER-RESP-I THRU 4150-CARGAR-BUFFER-RESP-F
086600        MOVE WK-UMBRAL TO WK-UMBRAL-BASE
086700        PERFORM 4200-DEBE-FUNDIR-I THRU 4200-DEBE-FUNDIR-F
086800        IF WK-HUBO-CAMBIO THEN
086900           MOVE WK-RESP-GRUPO-ID (IX-RESP-I)
087000              TO WK-RESP-GRUPO-ID (IX-RESP-J)
087100        END-IF
087200     END-IF.
087300
087400 4100-PROBAR-PAR-F. EXIT.
087500
087600*------------------------------------------------------------------
087700*    CARGA EL BUFFER GENERICO DE COMPARACION CON LOS DATOS DE LAS
087800*    RESPUESTAS IX-RESP-I (A) E IX-RESP-J (B).
087900*------------------------------------------------------------------
088000 4150-CARGAR-BUFFER-RESP-I.
088100
088200     MOVE WK-RESP-TEXTO   (IX-RESP-I) TO WK-TEXTO-A
088300     MOVE WK-RESP-LARGO   (IX-RESP-I) TO WK-LARGO-A
088400     MOVE WK-RESP-TEMA    (IX-RESP-I) TO WK-TEMA-A
088500     MOVE WK-RESP-KW-CANT (IX-RESP-I) TO WK-KW-CANT-A
088600
088700     MOVE WK-RESP-TEXTO   (IX-RESP-J) TO WK-TEXTO-B
088800     MOVE WK-RESP-LARGO   (IX-RESP-J) TO WK-LARGO-B
088900     MOVE WK-RESP-TEMA    (IX-RESP-J) TO WK-TEMA-B
089000     MOVE WK-RESP-KW-CANT (IX-RESP-J) TO WK-KW-CANT-B
089100
089200     SET IX-KW TO 1
089300     PERFORM 4160-COPIAR-CLAVES-I THRU 4160-COPIAR-CLAVES-F
089400        VARYING IX-KW FROM 1 BY 1
089500        UNTIL IX-KW GREATER THAN 10.
089600
089700 4150-CARGAR-BUFFER-RESP-F. EXIT.
089800
089900 4160-COPIAR-CLAVES-I.
090000
090100     IF IX-KW NOT GREATER THAN WK-KW-CANT-A THEN
090200        MOVE WK-RESP-KW (IX-RESP-I, IX-KW) TO WK-KW-A (IX-KW)
090300     ELSE
090400        MOVE SPACES TO WK-KW-A (IX-KW)
090500     END-IF
090600
090700     IF IX-KW NOT GREATER THAN WK-KW-CANT-B THEN
090800        MOVE WK-RESP-KW (IX-RESP-J, IX-KW) TO WK-KW-B (IX-KW)
090900     ELSE
091000        MOVE SPACES TO WK-KW-B (IX-KW)
091100     END-IF.
091200
091300 4160-COPIAR-CLAVES-F. EXIT.
091400
091500*------------------------------------------------------------------
091600*    REGLA DE FUSION (SHOULD-MERGE) SOBRE EL PAR CARGADO EN EL
091700*    BUFFER GENERICO (A/B). VERDADERA CUANDO SE CUMPLE CUALQUIERA
091800*    DE LAS SIGUIENTES CONDICIONES:
091900*      1) A Y B SON SINONIMOS (MISMO GRUPO DE LA TABLA).
092000*      2) UNA ES CORTA Y SU CONTENIDO ESTA CONTENIDO EN LA OTRA.
092100*      3) SEMEJANZA(A,B) >= UMBRAL EFECTIVO (BAJA A 0.25 SI
092200*         COMPARTEN TEMA).
092300*      4) COMPARTEN AL MENOS 1 CLAVE Y COMPARTEN TEMA.
092400*      5) COMPARTEN AL MENOS 2 CLAVES.
092500*    ESTE PARRAFO LO USAN TANTO LA PRIMERA PASADA (RESPUESTA
092600*    CONTRA RESPUESTA, UMBRAL 0.40) COMO LA SEGUNDA PASADA
092700*    (GRUPO CONTRA GRUPO, UMBRAL 0.50) - EL LLAMADOR CARGA EL
092800*    BUFFER Y WK-UMBRAL-BASE ANTES DE LLAMAR.
092900*------------------------------------------------------------------
093000 4200-DEBE-FUNDIR-I.
093100
093200     SET WK-SIN-CAMBIO TO TRUE
093300
093400     PERFORM 4210-COMPARAR-TEMA-I THRU 4210-COMPARAR-TEMA-F
093500     PERFORM 4300-SON-SINONIMOS-I THRU 4300-SON-SINONIMOS-F
093600     PERFORM 3400-CALC-SIMILITUD-I THRU 3400-CALC-SIMILITUD-F
093700     PERFORM 4400-CONTENIDO-CORTA-I THRU 4400-CONTENIDO-CORTA-F
093800
093900     IF WK-SON-SINONIMOS THEN
094000        SET WK-HUBO-CAMBIO TO TRUE
094100     END-IF
094200
094300     IF WK-SIN-CAMBIO AND WK-HAY-CONTENCION THEN
094400        SET WK-HUBO-CAMBIO TO TRUE
094500     END-IF
094600
094700     IF WK-SIN-CAMBIO THEN
094800        IF WK-TEMA-COMUN THEN
094900           MOVE 0.25 TO WK-UMBRAL-EFECT
095000        ELSE
095100           MOVE WK-UMBRAL-BASE TO WK-UMBRAL-EFECT
095200        END-IF
095300        IF WK-SIM-TEXTO GREATER THAN OR EQUAL TO WK-UMBRAL-EFECT THEN
095400           SET WK-HUBO-CAMBIO TO TRUE
095500        END-IF
095600     END-IF
095700
095800     IF WK-SIN-CAMBIO AND WK-TEMA-COMUN
095900        AND WK-CANT-INTERSEC GREATER THAN OR EQUAL TO 1 THEN
096000        SET WK-HUBO-CAMBIO TO TRUE
096100     END-IF
096200
096300     IF WK-SIN-CAMBIO
096400        AND WK-CANT-INTERSEC GREATER THAN OR EQUAL TO 2 THEN
096500        SET WK-HUBO-CAMBIO TO TRUE
096600     END-IF.
096700
096800 4200-DEBE-FUNDIR-F. EXIT.
096900
097000*------------------------------------------------------------------
097100*    MARCA SI A Y B COMPARTEN ALGUN TEMA RECONOCIDO EN COMUN.
097200*------------------------------------------------------------------
097300 4210-COMPARAR-TEMA-I.
097400
097500     SET WK-TEMA-DISTINTO TO TRUE
097600     SET IX-TEMA TO 1
097700     PERFORM 4220-COMPARAR-TEMA-POS-I THRU 4220-COMPARAR-TEMA-POS-F
097800        VARYING IX-TEMA FROM 1 BY 1
097900        UNTIL IX-TEMA GREATER THAN 11
098000           OR WK-TEMA-COMUN.
098100
098200 4210-COMPARAR-TEMA-F. EXIT.
098300
098400 4220-COMPARAR-TEMA-POS-I.
098500
098600     IF WK-TEMA-A (IX-TEMA:1) EQUAL 'S'
098700        AND WK-TEMA-B (IX-TEMA:1) EQUAL 'S' THEN
098800        SET WK-TEMA-COMUN TO TRUE
098900     END-IF.
099000
099100 4220-COMPARAR-TEMA-POS-F. EXIT.
099200
099300*------------------------------------------------------------------
099400*    A Y B SON SINONIMOS CUANDO CADA UNO CONTIENE, COMO
099500*    SUBCADENA, ALGUN MIEMBRO DEL MISMO GRUPO DE LA TABLA DE
099600*    SINONIMOS.
099700*------------------------------------------------------------------
099800 4300-SON-SINONIMOS-I.
099900
100000     SET WK-NO-SON-SINONIMOS TO TRUE
100100     SET IDX-SING TO 1
100200     PERFORM 4310-PROBAR-GRUPO-SINON-I THRU 4310-PROBAR-GRUPO-SINON-F
100300        VARYING IDX-SING FROM 1 BY 1
100400        UNTIL IDX-SING GREATER THAN 8
100500           OR WK-SON-SINONIMOS.
100600
100700 4300-SON-SINONIMOS-F. EXIT.
100800
100900 4310-PROBAR-GRUPO-SINON-I.
101000
101100     SET WK-A-NO-EN-GRUPO TO TRUE
101200     SET WK-B-NO-EN-GRUPO TO TRUE
101300
101400     SET IDX-SINP TO 1
101500     PERFORM 4320-PROBAR-MIEMBRO-A-I THRU 4320-PROBAR-MIEMBRO-A-F
101600        VARYING IDX-SINP FROM 1 BY 1
101700        UNTIL IDX-SINP GREATER THAN 4
101800           OR WK-A-EN-GRUPO
101900
102000     SET IDX-SINP TO 1
102100     PERFORM 4330-PROBAR-MIEMBRO-B-I THRU 4330-PROBAR-MIEMBRO-B-F
102200        VARYING IDX-SINP FROM 1 BY 1
102300        UNTIL IDX-SINP GREATER THAN 4
102400           OR WK-B-EN-GRUPO
102500
102600     IF WK-A-EN-GRUPO AND WK-B-EN-GRUPO THEN
102700        SET WK-SON-SINONIMOS TO TRUE
102800     END-IF.
102900
103000 4310-PROBAR-GRUPO-SINON-F. EXIT.
103100
103200 4320-PROBAR-MIEMBRO-A-I.
103300
103400     IF WK-SINON-PAL (IDX-SING, IDX-SINP) NOT EQUAL SPACES THEN
103500        MOVE ZEROS TO WK-CONT-INSPECT
103600        INSPECT WK-TEXTO-A TALLYING WK-CONT-INSPECT
103700           FOR ALL WK-SINON-PAL (IDX-SING, IDX-SINP)
103800        IF WK-CONT-INSPECT GREATER THAN ZEROS THEN
103900           SET WK-A-EN-GRUPO TO TRUE
104000        END-IF
104100     END-IF.
104200
104300 4320-PROBAR-MIEMBRO-A-F. EXIT.
104400
104500 4330-PROBAR-MIEMBRO-B-I.
104600
104700     IF WK-SINON-PAL (IDX-SING, IDX-SINP) NOT EQUAL SPACES THEN
104800        MOVE ZEROS TO WK-CONT-INSPECT
104900        INSPECT WK-TEXTO-B TALLYING WK-CONT-INSPECT
105000           FOR ALL WK-SINON-PAL (IDX-SING, IDX-SINP)
105100        IF WK-CONT-INSPECT GREATER THAN ZEROS THEN
105200           SET WK-B-EN-GRUPO TO TRUE
105300        END-IF
105400     END-IF.
105500
105600 4330-PROBAR-MIEMBRO-B-F. EXIT.
105700
105800*------------------------------------------------------------------
105900*    CONTENCION DE RESPUESTA CORTA: SOLO SE PRUEBA CUANDO A O B
106000*    TIENE 15 CARACTERES O MENOS SIN CONTAR BLANCOS. LA CORTA
106100*    ESTA CONTENIDA EN LA LARGA CUANDO ES SUBCADENA DE ELLA, O
106200*    CUANDO TODAS SUS CLAVES APARECEN ENTRE LAS CLAVES DE LA
106300*    OTRA (WK-CANT-INTERSEC YA CALCULADO POR 3400/3300).
106400*------------------------------------------------------------------
106500 4400-CONTENIDO-CORTA-I.
106600
106700     SET WK-NO-HAY-CONTENCION TO TRUE
106800     PERFORM 4405-CALC-SIN-BLANCOS-I THRU 4405-CALC-SIN-BLANCOS-F
106900
107000     IF WK-CANT-SIN-BLANCO-A LESS THAN OR EQUAL TO 15
107100        OR WK-CANT-SIN-BLANCO-B LESS THAN OR EQUAL TO 15 THEN
107200
107300        MOVE ZEROS TO WK-CONT-INSPECT
107400        INSPECT WK-TEXTO-B TALLYING WK-CONT-INSPECT
107500           FOR ALL WK-TEXTO-A (1:WK-LARGO-A)
107600        IF WK-CONT-INSPECT GREATER THAN ZEROS THEN
107700           SET WK-HAY-CONTENCION TO TRUE
107800        END-IF
107900
108000        IF WK-NO-HAY-CONTENCION THEN
108100           MOVE ZEROS TO WK-CONT-INSPECT
108200           INSPECT WK-TEXTO-A TALLYING WK-CONT-INSPECT
108300              FOR ALL WK-TEXTO-B (1:WK-LARGO-B)
108400           IF WK-CONT-INSPECT GREATER THAN ZEROS THEN
108500              SET WK-HAY-CONTENCION TO TRUE
108600           END-IF
108700        END-IF
108800
108900        IF WK-NO-HAY-CONTENCION THEN
109000           IF (WK-KW-CANT-A GREATER THAN ZEROS
109100                 AND WK-CANT-INTERSEC EQUAL WK-KW-CANT-A)
109200              OR (WK-KW-CANT-B GREATER THAN ZEROS
109300                 AND WK-CANT-INTERSEC EQUAL WK-KW-CANT-B) THEN
109400              SET WK-HAY-CONTENCION TO TRUE
109500           END-IF
109600        END-IF
109700     END-IF.
109800
109900 4400-CONTENIDO-CORTA-F. EXIT.
110000
110100 4405-CALC-SIN-BLANCOS-I.
110200
110300     MOVE ZEROS TO WK-CONT-INSPECT
110400     INSPECT WK-TEXTO-A TALLYING WK-CONT-INSPECT FOR ALL SPACE
110500     COMPUTE WK-CANT-SIN-BLANCO-A = 200 - WK-CONT-INSPECT
110600
110700     MOVE ZEROS TO WK-CONT-INSPECT
110800     INSPECT WK-TEXTO-B TALLYING WK-CONT-INSPECT FOR ALL SPACE
110900     COMPUTE WK-CANT-SIN-BLANCO-B = 200 - WK-CONT-INSPECT.
111000
111100 4405-CALC-SIN-BLANCOS-F. EXIT.
111200
111300*------------------------------------------------------------------
111400*    ARMA LA TABLA DE GRUPOS DEFINITIVOS: POR CADA RESPUESTA QUE
111500*    ES CABEZA DE SU PROPIO GRUPO, CUENTA CUANTAS LE FUERON
111600*    FUNDIDAS Y ELIGE, DE TODO EL GRUPO, LA DE MAYOR PUNTAJE
111700*    (A IGUALDAD DE PUNTAJE, LA MAS LARGA) COMO REPRESENTANTE.
111800*------------------------------------------------------------------
111900 5000-ARMAR-GRUPO-I.
112000
112100     IF WK-RESP-GRUPO-ID (IDX-RESP) EQUAL IDX-RESP THEN
112200        ADD 1 TO WK-CANT-GRUPOS
112300        MOVE WK-RESP-TEXTO   (IDX-RESP)
112400           TO WK-GRUPO-TEXTO   (WK-CANT-GRUPOS)
112500        MOVE WK-RESP-LARGO   (IDX-RESP)
112600           TO WK-GRUPO-LARGO   (WK-CANT-GRUPOS)
112700        MOVE WK-RESP-PUNTAJE (IDX-RESP)
112800           TO WK-GRUPO-PUNTAJE (WK-CANT-GRUPOS)
112900        MOVE WK-RESP-TEMA    (IDX-RESP)
113000           TO WK-GRUPO-TEMA    (WK-CANT-GRUPOS)
113100        MOVE WK-RESP-KW-CANT (IDX-RESP)
113200           TO WK-GRUPO-KW-CANT (WK-CANT-GRUPOS)
113300        MOVE ZEROS TO WK-GRUPO-CANT (WK-CANT-GRUPOS)
113400        SET WK-GRUPO-ACTIVO (WK-CANT-GRUPOS) TO TRUE
113500        MOVE WK-CANT-GRUPOS TO IX-GRUPO
113600
113700        SET IX-KW TO 1
113800        PERFORM 5050-COPIAR-CLAVES-GRUPO-I THRU 5050-COPIAR-CLAVES-GRUPO-F
113900           VARYING IX-KW FROM 1 BY 1
114000           UNTIL IX-KW GREATER THAN 10
114100
114200        SET IX-RESP-J TO 1
114300        PERFORM 5100-SUMAR-Y-COMPARAR-I THRU 5100-SUMAR-Y-COMPARAR-F
114400           VARYING IX-RESP-J FROM 1 BY 1
114500           UNTIL IX-RESP-J GREATER THAN WK-CANT-RESP
114600     END-IF.
114700
114800 5000-ARMAR-GRUPO-F. EXIT.
114900
115000 5050-COPIAR-CLAVES-GRUPO-I.
115100
115200     IF IX-KW NOT GREATER THAN WK-RESP-KW-CANT (IDX-RESP) THEN
115300        MOVE WK-RESP-KW (IDX-RESP, IX-KW)
115400           TO WK-GRUPO-KW (WK-CANT-GRUPOS, IX-KW)
115500     ELSE
115600        MOVE SPACES TO WK-GRUPO-KW (WK-CANT-GRUPOS, IX-KW)
115700     END-IF.
115800
115900 5050-COPIAR-CLAVES-GRUPO-F. EXIT.
116000
116100 5100-SUMAR-Y-COMPARAR-I.
116200
116300     IF WK-RESP-GRUPO-ID (IX-RESP-J) EQUAL IDX-RESP THEN
116400        ADD 1 TO WK-GRUPO-CANT (IX-GRUPO)
116500        IF WK-RESP-PUNTAJE (IX-RESP-J)
116600              GREATER THAN WK-RESP-PUNTAJE (IDX-RESP)
116700           OR (WK-RESP-PUNTAJE (IX-RESP-J)
116800                 EQUAL WK-RESP-PUNTAJE (IDX-RESP)
116900               AND WK-RESP-LARGO (IX-RESP-J)
117000                 GREATER THAN WK-GRUPO-LARGO (IX-GRUPO)) THEN
117100           MOVE WK-RESP-TEXTO   (IX-RESP-J) TO WK-GRUPO-TEXTO   (IX-GRUPO)
117200           MOVE WK-RESP-LARGO   (IX-RESP-J) TO WK-GRUPO-LARGO   (IX-GRUPO)
117300           MOVE WK-RESP-PUNTAJE (IX-RESP-J) TO WK-GRUPO-PUNTAJE (IX-GRUPO)
117400           MOVE WK-RESP-TEMA    (IX-RESP-J) TO WK-GRUPO-TEMA    (IX-GRUPO)
117500           MOVE WK-RESP-KW-CANT (IX-RESP-J) TO WK-GRUPO-KW-CANT (IX-GRUPO)
117600           SET IX-KW TO 1
117700           PERFORM 5150-COPIAR-CLAVES-GANADOR-I
117800              THRU 5150-COPIAR-CLAVES-GANADOR-F
117900              VARYING IX-KW FROM 1 BY 1
118000              UNTIL IX-KW GREATER THAN 10
118100        END-IF
118200     END-IF.
118300
118400 5100-SUMAR-Y-COMPARAR-F. EXIT.
118500
118600 5150-COPIAR-CLAVES-GANADOR-I.
118700
118800     IF IX-KW NOT GREATER THAN WK-RESP-KW-CANT (IX-RESP-J) THEN
118900        MOVE WK-RESP-KW (IX-RESP-J, IX-KW)
119000           TO WK-GRUPO-KW (IX-GRUPO, IX-KW)
119100     ELSE
119200        MOVE SPACES TO WK-GRUPO-KW (IX-GRUPO, IX-KW)
119300     END-IF.
119400
119500 5150-COPIAR-CLAVES-GANADOR-F. EXIT.
119600
119700*------------------------------------------------------------------
119800*    SEGUNDA PASADA: VUELVE A COMPARAR LOS GRUPOS YA ARMADOS DE
119900*    LA PREGUNTA ENTRE SI, CON EL UMBRAL MAS EXIGENTE
120000*    WK-UMBRAL-CRUZADO, POR SI DOS GRUPOS DE TEMAS DISTINTOS
120100*    TERMINAN HABLANDO DE LA MISMA IDEA. LOS GRUPOS FUNDIDOS
120200*    QUEDAN EN WK-GRUPO-INACTIVO CON CANTIDAD EN CERO PARA QUE
120300*    LA BURBUJA LOS DEJE AL FINAL Y NO SE GRABEN.
120400*------------------------------------------------------------------
120500 5500-FUSIONAR-GRUPOS-I.
120600
120700     IF WK-CANT-GRUPOS GREATER THAN 1 THEN
120800        MOVE WK-CANT-GRUPOS TO WK-CANT-GRUPOS-COMP
120900        SET IX-GRP-I TO 1
121000        PERFORM 5510-PROBAR-DESDE-GRUPO-I THRU 5510-PROBAR-DESDE-GRUPO-F
121100           VARYING IX-GRP-I FROM 1 BY 1
121200           UNTIL IX-GRP-I GREATER THAN WK-CANT-GRUPOS-COMP - 1
121300     END-IF.
121400
121500 5500-FUSIONAR-GRUPOS-F. EXIT.
121600
121700 5510-PROBAR-DESDE-GRUPO-I.
121800
121900     IF WK-GRUPO-ACTIVO (IX-GRP-I) THEN
122000        COMPUTE IX-GRP-J = IX-GRP-I + 1
122100        PERFORM 5520-PROBAR-PAR-GRUPO-I THRU 5520-PROBAR-PAR-GRUPO-F
122200           VARYING IX-GRP-J FROM IX-GRP-J BY 1
122300           UNTIL IX-GRP-J GREATER THAN WK-CANT-GRUPOS-COMP
122400     END-IF.
122500
122600 5510-PROBAR-DESDE-GRUPO-F. EXIT.
122700
122800 5520-PROBAR-PAR-GRUPO-I.
122900
123000     IF WK-GRUPO-ACTIVO (IX-GRP-J) THEN
123100        PERFORM 5530-CARGAR-BUFFER-GRUPO-I THRU 5530-CARGAR-BUFFER-GRUPO-F
123200        MOVE WK-UMBRAL-CRUZADO TO WK-UMBRAL-BASE
123300        PERFORM 4200-DEBE-FUNDIR-I THRU 4200-DEBE-FUNDIR-F
123400        IF WK-HUBO-CAMBIO THEN
123500           PERFORM 5540-COMBINAR-GRUPOS-I THRU 5540-COMBINAR-GRUPOS-F
123600        END-IF
123700     END-IF.
123800
123900 5520-PROBAR-PAR-GRUPO-F. EXIT.
124000
124100 5530-CARGAR-BUFFER-GRUPO-I.
124200
124300     MOVE WK-GRUPO-TEXTO   (IX-GRP-I) TO WK-TEXTO-A
124400     MOVE WK-GRUPO-LARGO   (IX-GRP-I) TO WK-LARGO-A
124500     MOVE WK-GRUPO-TEMA    (IX-GRP-I) TO WK-TEMA-A
124600     MOVE WK-GRUPO-KW-CANT (IX-GRP-I) TO WK-KW-CANT-A
124700
124800     MOVE WK-GRUPO-TEXTO   (IX-GRP-J) TO WK-TEXTO-B
124900     MOVE WK-GRUPO-LARGO   (IX-GRP-J) TO WK-LARGO-B
125000     MOVE WK-GRUPO-TEMA    (IX-GRP-J) TO WK-TEMA-B
125100     MOVE WK-GRUPO-KW-CANT (IX-GRP-J) TO WK-KW-CANT-B
125200
125300     SET IX-KW TO 1
125400     PERFORM 5535-COPIAR-CLAVES-BUFFER-I THRU 5535-COPIAR-CLAVES-BUFFER-F
125500        VARYING IX-KW FROM 1 BY 1
125600        UNTIL IX-KW GREATER THAN 10.
125700
125800 5530-CARGAR-BUFFER-GRUPO-F. EXIT.
125900
126000 5535-COPIAR-CLAVES-BUFFER-I.
126100
126200     IF IX-KW NOT GREATER THAN WK-KW-CANT-A THEN
126300        MOVE WK-GRUPO-KW (IX-GRP-I, IX-KW) TO WK-KW-A (IX-KW)
126400     ELSE
126500        MOVE SPACES TO WK-KW-A (IX-KW)
126600     END-IF
126700
126800     IF IX-KW NOT GREATER THAN WK-KW-CANT-B THEN
126900        MOVE WK-GRUPO-KW (IX-GRP-J, IX-KW) TO WK-KW-B (IX-KW)
127000     ELSE
127100        MOVE SPACES TO WK-KW-B (IX-KW)
127200     END-IF.
127300
127400 5535-COPIAR-CLAVES-BUFFER-F. EXIT.
127500
127600 5540-COMBINAR-GRUPOS-I.
127700
127800     ADD WK-GRUPO-CANT (IX-GRP-J) TO WK-GRUPO-CANT (IX-GRP-I)
127900
128000     IF WK-GRUPO-PUNTAJE (IX-GRP-J)
128100        GREATER THAN WK-GRUPO-PUNTAJE (IX-GRP-I)
128200        OR (WK-GRUPO-PUNTAJE (IX-GRP-J) EQUAL WK-GRUPO-PUNTAJE (IX-GRP-I)
128300            AND WK-GRUPO-LARGO (IX-GRP-J)
128400              GREATER THAN WK-GRUPO-LARGO (IX-GRP-I)) THEN
128500        MOVE WK-GRUPO-TEXTO   (IX-GRP-J) TO WK-GRUPO-TEXTO   (IX-GRP-I)
128600        MOVE WK-GRUPO-LARGO   (IX-GRP-J) TO WK-GRUPO-LARGO   (IX-GRP-I)
128700        MOVE WK-GRUPO-PUNTAJE (IX-GRP-J) TO WK-GRUPO-PUNTAJE (IX-GRP-I)
128800        MOVE WK-GRUPO-TEMA    (IX-GRP-J) TO WK-GRUPO-TEMA    (IX-GRP-I)
128900        MOVE WK-GRUPO-KW-CANT (IX-GRP-J) TO WK-GRUPO-KW-CANT (IX-GRP-I)
129000        SET IX-KW TO 1
129100        PERFORM 5550-COPIAR-CLAVES-COMBINA-I
129200           THRU 5550-COPIAR-CLAVES-COMBINA-F
129300           VARYING IX-KW FROM 1 BY 1
129400           UNTIL IX-KW GREATER THAN 10
129500     END-IF
129600
129700     MOVE ZEROS TO WK-GRUPO-CANT (IX-GRP-J)
129800     SET WK-GRUPO-INACTIVO (IX-GRP-J) TO TRUE.
129900
130000 5540-COMBINAR-GRUPOS-F. EXIT.
130100
130200 5550-COPIAR-CLAVES-COMBINA-I.
130300
130400     IF IX-KW NOT GREATER THAN WK-GRUPO-KW-CANT (IX-GRP-J) THEN
130500        MOVE WK-GRUPO-KW (IX-GRP-J, IX-KW)
130600           TO WK-GRUPO-KW (IX-GRP-I, IX-KW)
130700     ELSE
130800        MOVE SPACES TO WK-GRUPO-KW (IX-GRP-I, IX-KW)
130900     END-IF.
131000
131100 5550-COPIAR-CLAVES-COMBINA-F. EXIT.
131200
131300*------------------------------------------------------------------
131400*    ORDENA LA TABLA DE GRUPOS DE LA PREGUNTA POR CANTIDAD
131500*    DESCENDENTE Y, A IGUALDAD, POR LARGO DE LA FRASE
131600*    REPRESENTATIVA DESCENDENTE (BURBUJA, LA TABLA ES CHICA).
131700*    LOS GRUPOS INACTIVOS QUEDAN CON CANTIDAD CERO Y BAJAN SOLOS
131800*    AL FINAL DE LA TABLA.
131900*------------------------------------------------------------------
132000 2800-ORDENAR-GRUPOS-I.
132100
132200     SET WK-HUBO-CAMBIO TO TRUE
132300     PERFORM 2810-PASADA-BURBUJA-I THRU 2810-PASADA-BURBUJA-F
132400        UNTIL WK-SIN-CAMBIO.
132500
132600 2800-ORDENAR-GRUPOS-F. EXIT.
132700
132800 2810-PASADA-BURBUJA-I.
132900
133000     SET WK-SIN-CAMBIO TO TRUE
133100     SET IX-ORDEN TO 1
133200     PERFORM 2820-COMPARAR-VECINOS-I THRU 2820-COMPARAR-VECINOS-F
133300        VARYING IX-ORDEN FROM 1 BY 1
133400        UNTIL IX-ORDEN GREATER THAN WK-CANT-GRUPOS - 1.
133500
133600 2810-PASADA-BURBUJA-F. EXIT.
133700
133800 2820-COMPARAR-VECINOS-I.
133900
134000     IF WK-GRUPO-CANT (IX-ORDEN) LESS THAN WK-GRUPO-CANT (IX-ORDEN + 1)
134100        OR (WK-GRUPO-CANT (IX-ORDEN) EQUAL WK-GRUPO-CANT (IX-ORDEN + 1)
134200            AND WK-GRUPO-LARGO (IX-ORDEN)
134300                LESS THAN WK-GRUPO-LARGO (IX-ORDEN + 1)) THEN
134400
134500        MOVE WK-GRUPO-TEXTO (IX-ORDEN)     TO WK-SWAP-TEXTO
134600        MOVE WK-GRUPO-LARGO (IX-ORDEN)     TO WK-SWAP-LARGO
134700        MOVE WK-GRUPO-CANT  (IX-ORDEN)     TO WK-SWAP-CANT
134800        MOVE WK-GRUPO-TEXTO (IX-ORDEN + 1) TO WK-GRUPO-TEXTO (IX-ORDEN)
134900        MOVE WK-GRUPO-LARGO (IX-ORDEN + 1) TO WK-GRUPO-LARGO (IX-ORDEN)
135000        MOVE WK-GRUPO-CANT  (IX-ORDEN + 1) TO WK-GRUPO-CANT  (IX-ORDEN)
135100        MOVE WK-SWAP-TEXTO  TO WK-GRUPO-TEXTO (IX-ORDEN + 1)
135200        MOVE WK-SWAP-LARGO  TO WK-GRUPO-LARGO (IX-ORDEN + 1)
135300        MOVE WK-SWAP-CANT   TO WK-GRUPO-CANT  (IX-ORDEN + 1)
135400        SET WK-HUBO-CAMBIO TO TRUE
135500     END-IF.
135600
135700 2820-COMPARAR-VECINOS-F. EXIT.
135800
135900*------------------------------------------------------------------
136000 8100-CALC-LARGO-I.
136100
136200     IF WK-LON-TMP NOT EQUAL ZEROS
136300        AND WK-CAMPO-MEDIR (WK-LON-TMP:1) EQUAL SPACE THEN
136400        SUBTRACT 1 FROM WK-LON-TMP
136500     END-IF.
136600
136700 8100-CALC-LARGO-F. EXIT.
136800
136900*------------------------------------------------------------------
137000*    LARGO DE LA MAYOR SUBCADENA COMUN ENTRE WK-TEXTO-A Y
137100*    WK-TEXTO-B (BASE DE LA SEMEJANZA DE REDACCION, ESTILO LCS).
137200*    RESTATEMENT DE LA MISMA TECNICA QUE USA PGM_64S PARA EL
137300*    CALCE DE PLANTILLA, BAJO LA NUMERACION PROPIA DE ESTE
137400*    PROGRAMA.
137500*------------------------------------------------------------------
137600 8500-CALC-COINCID-I.
137700
137800     MOVE ZEROS TO WK-MEJOR-COINCID
137900
138000     IF WK-LARGO-A GREATER THAN ZEROS
138100        AND WK-LARGO-B GREATER THAN ZEROS THEN
138200        SET IX-A TO 1
138300        PERFORM 8510-PROBAR-DESDE-A-I THRU 8510-PROBAR-DESDE-A-F
138400           VARYING IX-A FROM 1 BY 1
138500           UNTIL IX-A GREATER THAN WK-LARGO-A
138600     END-IF.
138700
138800 8500-CALC-COINCID-F. EXIT.
138900
139000 8510-PROBAR-DESDE-A-I.
139100
139200     SET IX-B TO 1
139300     PERFORM 8520-PROBAR-PAR-AB-I THRU 8520-PROBAR-PAR-AB-F
139400        VARYING IX-B FROM 1 BY 1
139500        UNTIL IX-B GREATER THAN WK-LARGO-B.
139600
139700 8510-PROBAR-DESDE-A-F. EXIT.
139800
139900 8520-PROBAR-PAR-AB-I.
140000
140100     MOVE ZEROS TO WK-LARGO-COINCID
140200     SET IX-K TO 0
140300     PERFORM 8530-EXTENDER-I THRU 8530-EXTENDER-F
140400        UNTIL IX-A + WK-LARGO-COINCID GREATER THAN WK-LARGO-A
140500           OR IX-B + WK-LARGO-COINCID GREATER THAN WK-LARGO-B
140600           OR WK-TEXTO-A (IX-A + WK-LARGO-COINCID:1) NOT EQUAL
140700              WK-TEXTO-B (IX-B + WK-LARGO-COINCID:1)
140800
140900     IF WK-LARGO-COINCID GREATER THAN WK-MEJOR-COINCID THEN
141000        MOVE WK-LARGO-COINCID TO WK-MEJOR-COINCID
141100     END-IF.
141200
141300 8520-PROBAR-PAR-AB-F. EXIT.
141400
141500 8530-EXTENDER-I.
141600
141700     ADD 1 TO WK-LARGO-COINCID.
141800
141900 8530-EXTENDER-F. EXIT.
142000
142100*------------------------------------------------------------------
142200*    GRABA EL REGISTRO DE RESULTADO INTEGRADO DE UN GRUPO ACTIVO,
142300*    AGREGANDO EL SUFIJO "(공통의견 n)" CUANDO CORRESPONDE. LOS
142400*    GRUPOS QUE LA SEGUNDA PASADA DEJO INACTIVOS NO SE GRABAN.
142500*------------------------------------------------------------------
142600 2900-GRABAR-GRUPO-I.
142700
142800     IF WK-GRUPO-ACTIVO (IDX-GRP) THEN
142900
143000        MOVE WK-PREG-ID-ANT           TO CLR-PREG-ID
143100        MOVE WK-GRUPO-TEXTO (IDX-GRP) TO CLR-TEXTO-REP
143200        MOVE WK-GRUPO-CANT  (IDX-GRP) TO CLR-CANT-GRUPO
143300        MOVE WK-GRUPO-TEXTO (IDX-GRP) TO CLR-TEXTO-DISP
143400
143500        IF WK-GRUPO-CANT (IDX-GRP) GREATER THAN 1 THEN
143600           MOVE WK-GRUPO-TEXTO (IDX-GRP) TO WK-CAMPO-MEDIR
143700           MOVE WK-GRUPO-LARGO (IDX-GRP) TO WK-LON-TMP
143800           MOVE WK-GRUPO-CANT (IDX-GRP)  TO WK-CANT-DISPLAY
143900           STRING WK-CAMPO-MEDIR (1:WK-LON-TMP) DELIMITED BY SIZE
144000                  ' (공통의견 ' DELIMITED BY SIZE
144100                  WK-CANT-DISPLAY          DELIMITED BY SIZE
144200                  ')' DELIMITED BY SIZE
144300                  INTO CLR-TEXTO-DISP
144400        END-IF
144500
144600        MOVE WK-REG-CUALRSLT TO REG-SALIDA
144700        WRITE REG-SALIDA
144800
144900        IF FS-SALIDA NOT EQUAL '00' THEN
145000           DISPLAY '* ERROR EN GRABACION SALIDA = ' FS-SALIDA
145100           SET WK-HUBO-ERROR TO TRUE
145200           SET WS-FIN-LECTURA TO TRUE
145300        ELSE
145400           ADD 1 TO TOT-GRUPOS
145500        END-IF
145600     END-IF.
145700
145800 2900-GRABAR-GRUPO-F. EXIT.
145900
146000*------------------------------------------------------------------
146100 9999-FINAL-I.
146200
146300     CLOSE ENTRADA
146400     CLOSE SALIDA
146500
146600     IF TOT-RESP-DEPURADAS GREATER THAN ZEROS THEN
146700        COMPUTE WK-RATIO-FUSION ROUNDED =
146800           TOT-GRUPOS / TOT-RESP-DEPURADAS
146900     ELSE
147000        MOVE ZEROS TO WK-RATIO-FUSION
147100     END-IF
147200
147300     DISPLAY ' '
147400     DISPLAY '=== QINTEGRA - INTEGRACION DE RESPUESTA ABIERTA ==='
147500     DISPLAY '  TOTAL RESPUESTAS LEIDAS    : ' TOT-LEIDOS
147600     DISPLAY '  TOTAL RESPUESTAS DEPURADAS : ' TOT-RESP-DEPURADAS
147700     DISPLAY '  TOTAL PREGUNTAS PROCESADAS : ' TOT-PREGUNTAS
147800     DISPLAY '  TOTAL IDEAS EMITIDAS       : ' TOT-GRUPOS
147900     DISPLAY '  RATIO GRUPOS / DEPURADAS   : ' WK-RATIO-FUSION
148000     IF WK-RATIO-FUSION LESS THAN 0.25 THEN
148100        DISPLAY '  *** AVISO: POSIBLE SOBRE-FUSION (RATIO < 0.25) ***'
148200     END-IF
148300     IF WK-RATIO-FUSION GREATER THAN 0.90 THEN
148400        DISPLAY '  *** AVISO: POSIBLE SUB-FUSION (RATIO > 0.90) ***'
148500     END-IF
148600     DISPLAY '===================================================='
148700
148800     IF WK-HUBO-ERROR THEN
148900        MOVE 12 TO LK-COD-RETORNO
149000     ELSE
149100        MOVE ZEROS TO LK-COD-RETORNO
149200     END-IF.
149300
149400 9999-FINAL-F. EXIT.
