000100*    CUALRSLT
000200************************************************************
000300*         LAYOUT RESULTADO INTEGRADO CUALITATIVO             *
000400*         LARGO REGISTRO = 432 BYTES                        *
000500*         (427 BYTES DE DATO + 5 DE RELLENO)                *
000600************************************************************
000700*    POSICION RELATIVA (1:3)    NUMERO DE PREGUNTA
000800*    POSICION RELATIVA (4:200)  FRASE REPRESENTATIVA
000900*    POSICION RELATIVA (204:4)  CANTIDAD DE RESPUESTAS FUNDIDAS
001000*    POSICION RELATIVA (208:220) TEXTO A IMPRIMIR (FRASE MAS
001100*                                SUFIJO "(COMUN n)" SI CANT >= 2)
001200************************************************************
001300 01  WK-REG-CUALRSLT.
001400     03  CLR-PREG-ID         PIC 9(03)    VALUE ZEROS.
001500     03  CLR-TEXTO-REP       PIC X(200)   VALUE SPACES.
001600     03  CLR-CANT-GRUPO      PIC 9(04)    VALUE ZEROS.
001700     03  CLR-TEXTO-DISP      PIC X(220)   VALUE SPACES.
001800     03  FILLER              PIC X(05)    VALUE SPACES.
