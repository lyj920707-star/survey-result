000100*    RESPUES
000200************************************************************
000300*         LAYOUT RESPUESTA DE ENCUESTA                     *
000400*         LARGO REGISTRO = 94 BYTES                        *
000500*         (89 BYTES DE DATO + 5 DE RELLENO)                *
000600************************************************************
000700*    POSICION RELATIVA (1:5)  NUMERO DE ENCUESTADO
000800*    POSICION RELATIVA (6:3)  NUMERO DE PREGUNTA
000900*    POSICION RELATIVA (9:1)  TIPO DE PREGUNTA
001000*    L=LIKERT ; Q=CUALITATIVA ; O=OTRA/SIN RESPUESTA
001100*    POSICION RELATIVA (10:80) TEXTO DE LA RESPUESTA
001200*    LUEGO DE LA CONVERSION LIKERT EL TEXTO TRAE EL CODIGO
001300*    NUMERICO '1' A '5' JUSTIFICADO A LA IZQUIERDA.
001400************************************************************
001500 01  WK-REG-RESPUESTA.
001600     03  RSP-ID              PIC 9(05)    VALUE ZEROS.
001700     03  RSP-PREG-ID         PIC 9(03)    VALUE ZEROS.
001800     03  RSP-TIPO            PIC X(01)    VALUE SPACES.
001900         88  RSP-ES-LIKERT                VALUE 'L'.
002000         88  RSP-ES-CUALITAT              VALUE 'Q'.
002100         88  RSP-ES-OTRA                  VALUE 'O'.
002200     03  RSP-TEXTO           PIC X(80)    VALUE SPACES.
002300     03  FILLER              PIC X(05)    VALUE SPACES.
