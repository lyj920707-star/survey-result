000100*    PREGUNTA
000200************************************************************
000300*         LAYOUT MAESTRO DE PREGUNTAS DE ENCUESTA           *
000400*         LARGO REGISTRO = 128 BYTES                        *
000500*         (123 BYTES DE DATO + 5 DE RELLENO)                *
000600************************************************************
000700*    POSICION RELATIVA (1:3)   NUMERO DE PREGUNTA (COLUMNA)
000800*    POSICION RELATIVA (4:120) TEXTO COMPLETO DE LA PREGUNTA
000900*    (SE USA PARA EL CALCE CONTRA LA PLANTILLA DE REPORTE)
001000************************************************************
001100 01  WK-REG-PREGUNTA.
001200     03  PRG-ID              PIC 9(03)    VALUE ZEROS.
001300     03  PRG-TEXTO           PIC X(120)   VALUE SPACES.
001400     03  FILLER              PIC X(05)    VALUE SPACES.
